000100*////////////////// (PRESTA) /////////////////////////////////////
000200****************************************************************
000300*    LAYOUT  MAESTRO DE PRESTAMOS                               *
000400*    NVB002.BIBLIO.MAE.PRESTA                                  *
000500*    LARGO REGISTRO = 64 BYTES                                  *
000600*    CLAVE PRIMARIA: PRE-NRO-PRESTAMO                           *
000650*    82 R.GAITAN  AMPLIADO PRE-FEC-PRESTAMO A FECHA-HORA (14)    *
000660*               TOMANDO 6 BYTES DEL RELLENO FUTURO - TKT NVB-061 *
000700****************************************************************
000800 01  REG-PRESTAMO.
000900*     POSICION RELATIVA (01:08) NUMERO DE PRESTAMO SECUENCIAL
001000     03  PRE-NRO-PRESTAMO    PIC 9(08)      VALUE ZEROS.
001100*     POSICION RELATIVA (09:13) ISBN DEL LIBRO PRESTADO
001200     03  PRE-ISBN            PIC X(13)      VALUE SPACES.
001300*     POSICION RELATIVA (22:06) NUMERO DE SOCIO
001400     03  PRE-SOCIO-NRO       PIC 9(06)      VALUE ZEROS.
001500*     POSICION RELATIVA (28:14) FECHA-HORA DE PRESTAMO AAAAMMDDHHMMSS
001600     03  PRE-FEC-PRESTAMO    PIC 9(14)      VALUE ZEROS.
001700*     POSICION RELATIVA (42:08) FECHA PACTADA DE DEVOLUCION
001800     03  PRE-FEC-VENCTO      PIC 9(08)      VALUE ZEROS.
001900*     POSICION RELATIVA (50:08) FECHA EFECTIVA DE DEVOLUCION
002000     03  PRE-FEC-DEVOL       PIC 9(08)      VALUE ZEROS.
002100*     POSICION RELATIVA (58:04) MULTA POR ATRASO EMPACADA
002200     03  PRE-MULTA           PIC S9(05)V99 COMP-3 VALUE ZEROS.
002300*     POSICION RELATIVA (62:01) ESTADO DEL PRESTAMO (DEVUELTO)
002400*         'N' = PENDIENTE (NO DEVUELTO)   'Y' = DEVUELTO
002500     03  PRE-ESTADO          PIC X(01)      VALUE 'N'.
002600         88  PRE-PENDIENTE                     VALUE 'N'.
002700         88  PRE-DEVUELTO                      VALUE 'Y'.
002800*     POSICION RELATIVA (63:02) RESERVADO PARA USO FUTURO
002900     03  FILLER              PIC X(02)      VALUE SPACES.
003000*//////////////////////////////////////////////////////////////
