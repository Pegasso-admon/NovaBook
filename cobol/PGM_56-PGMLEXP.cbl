000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMLEXP.
000300 AUTHOR.        D LAVALLE.
000400 INSTALLATION.  NOVABOOK SISTEMAS.
000500 DATE-WRITTEN.  14/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - BIBLIOTECA NOVABOOK.
000800****************************************************************
000900*    PROGRAMA PGMLEXP                                          *
001000*    EXPORTACION DEL CATALOGO DE LIBROS A FORMATO CSV           *
001100*    =======================================================   *
001200*  FUNCIONAMIENTO                                               *
001300*  * Lee el maestro de libros (MAELIBVI) en orden de ISBN y     *
001400*    genera un archivo de salida secuencial por linea con una    *
001500*    cabecera y un renglon por libro: ISBN, TITULO, AUTOR,       *
001600*    CATEGORIA, EJEMPLARES TOTALES, EJEMPLARES DISPONIBLES,      *
001700*    PRECIO DE REFERENCIA y el estado ACTIVE/INACTIVE.           *
001800*  * Los campos de texto (TITULO, AUTOR, CATEGORIA) se entre-    *
001900*    comillan cuando contienen coma o comillas dobles, con las   *
002000*    comillas embebidas duplicadas, segun la norma de           *
002100*    exportacion CSV de la casa (parrafo 6400-FORMATEAR-CSV).    *
002200*  * Informa al operador la cantidad de libros exportados.      *
002300****************************************************************
002400*    HISTORIAL DE MODIFICACIONES                                *
002500*--------------------------------------------------------------*
002600* 14/03/89 DLV -------- ALTA DEL PROGRAMA (PEDIDO 4402).        *
002700* 21/11/92 RGA -------- SE AGREGA EL ENTRECOMILLADO DE CAMPOS    *
002800*                       DE TEXTO CON COMA O COMILLAS; ANTES SE   *
002900*                       EXPORTABAN TAL CUAL Y ROMPIAN EL         *
003000*                       PARSEO EN LA PLANILLA DE CARGA (PEDIDO   *
003100*                       4699).                                   *
003200* 09/05/96 MSO -------- SE RECORTAN LOS BLANCOS FINALES DE       *
003300*                       TITULO/AUTOR/CATEGORIA ANTES DE          *
003400*                       ESCRIBIR EL RENGLON (PEDIDO 4887).       *
003500* 22/01/99 DLV -------- REMEDIACION Y2K: SE REVISO EL PROGRAMA Y  *
003600*                       NO UTILIZA CAMPOS DE FECHA; SIN IMPACTO  *
003700*                       (PROYECTO Y2K - PEDIDO 5023).            *
003800* 11/06/02 NBT -------- SE AGREGA EL CONTADOR DE LIBROS           *
003900*                       EXPORTADOS AL PIE DEL PROCESO (PEDIDO    *
004000*                       5119).                                   *
004050* 22/06/03 DLV -------- 6420-DETECTAR-COMILLA NO CONTEMPLABA EL   *
004060*                       SALTO DE LINEA EMBEBIDO EN TITULO/AUTOR/  *
004070*                       CATEGORIA; SE AGREGA LA COMPARACION       *
004080*                       CONTRA X'0A' JUNTO A COMA Y COMILLAS      *
004090*                       (PEDIDO 5201).                           *
004100****************************************************************
004200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS DIGITO-EXP IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'
004900     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
005000            OFF STATUS IS WS-UPSI-TRAZA-OFF.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT MAELIBVI ASSIGN TO DDMAELVI
005600     FILE STATUS IS FS-MAELIBVI.
005700
005800     SELECT SALICSV  ASSIGN TO DDSALCSV
005900     FILE STATUS IS FS-SALICSV.
006000
006100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  MAELIBVI
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORDING MODE IS F.
006800 01  REG-LIBRO.
006900     COPY CP-LIBRO.
007000 01  WS-LIBRO-RAW REDEFINES REG-LIBRO
007100                   PIC X(165).
007200
007300 FD  SALICSV
007400     RECORDING MODE IS V.
007500 01  REG-CSV                 PIC X(220).
007600
007700 WORKING-STORAGE SECTION.
007800*========================*
007900 77  FS-MAELIBVI             PIC XX       VALUE SPACES.
008000 77  FS-SALICSV              PIC XX       VALUE SPACES.
008100
008200 77  WS-STATUS-LIB           PIC X        VALUE 'N'.
008300     88  WS-FIN-LIB                          VALUE 'Y'.
008400     88  WS-NO-FIN-LIB                       VALUE 'N'.
008500
008600 77  WS-UPSI-TRAZA-ON        PIC X(01)    VALUE 'N'.
008700 77  WS-UPSI-TRAZA-OFF       PIC X(01)    VALUE 'N'.
008800
008900*----------- CONTADORES --------------------------------------------
009000 77  WS-LIBROS-EXPORTADOS    PIC 9(05)    COMP VALUE ZEROS.
009100
009200*----------- CAMPOS EDITADOS PARA EL RENGLON CSV --------------------
009300 77  WS-EDIT-EJEM-TOTAL      PIC 9(04).
009400 77  WS-EDIT-EJEM-DISP       PIC 9(04).
009500 77  WS-EDIT-PRECIO          PIC 9(07).99.
009600 77  WS-TXT-ACTIVO           PIC X(08)    VALUE SPACES.
009700
009800*----------- RUTINA GENERICA DE ENTRECOMILLADO CSV -------------------
009900*    SE INVOCA MOVIENDO EL CAMPO A WS-CSV-CAMPO Y SU LARGO
010000*    DECLARADO A WS-CSV-LARGO-DECL; DEVUELVE EL CAMPO YA
010100*    FORMATEADO EN WS-CSV-SALIDA CON LARGO WS-CSV-SALIDA-LARGO.
010200 01  WS-CSV-CAMPO             PIC X(60)    VALUE SPACES.
010300 77  WS-CSV-LARGO-DECL        PIC 9(02)    COMP VALUE ZEROS.
010400 77  WS-CSV-LARGO-REAL        PIC 9(02)    COMP VALUE ZEROS.
010500 77  WS-CSV-IX                PIC 9(02)    COMP VALUE ZEROS.
010600 77  WS-CSV-IX-OUT            PIC 9(03)    COMP VALUE ZEROS.
010700 77  WS-CSV-NECESITA-COM      PIC X(01)    VALUE 'N'.
010800     88  WS-CSV-VA-CON-COMILLAS             VALUE 'S'.
010900     88  WS-CSV-VA-SIN-COMILLAS             VALUE 'N'.
011000 01  WS-CSV-SALIDA            PIC X(64)    VALUE SPACES.
011100 77  WS-CSV-SALIDA-LARGO      PIC 9(03)    COMP VALUE ZEROS.
011200 01  WS-CSV-CARACTER-R REDEFINES WS-CSV-SALIDA.
011300     03  FILLER               PIC X(01)    OCCURS 64 TIMES.
011400
011500*----------- LINEA DE CSV ARMADA PARA ESCRITURA -----------------------
011600 01  WS-LINEA-CSV             PIC X(220)   VALUE SPACES.
011700 01  WS-LINEA-CSV-R REDEFINES WS-LINEA-CSV.
011800     03  WS-LINEA-CSV-CAR     PIC X(01)    OCCURS 220 TIMES.
011900 77  WS-LIN-PTR                PIC 9(03)   COMP VALUE ZEROS.
012000
012100*----------- CABECERA ---------------------------------------------
012200 01  WS-CABECERA.
012300     03  FILLER               PIC X(70)    VALUE
012400         'ISBN,TITULO,AUTOR,CATEGORIA,EJEM_TOTAL,EJEM_DISP,PRECIO,ESTADO'.
012500
012600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012700 PROCEDURE DIVISION.
012800
012900 MAIN-PROGRAM-I.
013000
013100     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
013200     PERFORM 2000-PROCESO-I     THRU 2000-PROCESO-F
013300                                 UNTIL WS-FIN-LIB
013400     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
013500
013600 MAIN-PROGRAM-F. GOBACK.
013700
013800*---- APERTURA Y ESCRITURA DE LA CABECERA -------------------------
013900 1000-INICIO-I.
014000
014100     SET WS-NO-FIN-LIB TO TRUE
014200     MOVE ZEROS TO WS-LIBROS-EXPORTADOS
014300
014400     OPEN INPUT  MAELIBVI
014500     OPEN OUTPUT SALICSV
014600
014700     IF FS-MAELIBVI IS NOT EQUAL '00' OR
014800        FS-SALICSV  IS NOT EQUAL '00'
014900        DISPLAY '* ERROR EN OPEN - VER FILE STATUS'
015000        MOVE 9999 TO RETURN-CODE
015100        SET WS-FIN-LIB TO TRUE
015200     END-IF
015300
015400     MOVE WS-CABECERA TO REG-CSV
015500     WRITE REG-CSV
015600
015700     PERFORM 2100-LEER-LIBRO-I THRU 2100-LEER-LIBRO-F.
015800
015900 1000-INICIO-F. EXIT.
016000
016100*---- LECTURA DE UN REGISTRO DE LIBROS -----------------------------
016200 2000-PROCESO-I.
016300
016400     PERFORM 2200-ARMAR-RENGLON-I THRU 2200-ARMAR-RENGLON-F
016500
016600     PERFORM 2100-LEER-LIBRO-I THRU 2100-LEER-LIBRO-F.
016700
016800 2000-PROCESO-F. EXIT.
016900
017000 2100-LEER-LIBRO-I.
017100
017200     READ MAELIBVI INTO REG-LIBRO
017300     EVALUATE FS-MAELIBVI
017400        WHEN '00'   CONTINUE
017500        WHEN '10'   SET WS-FIN-LIB TO TRUE
017600        WHEN OTHER
017700           DISPLAY '* ERROR EN READ MAELIBVI = ' FS-MAELIBVI
017800           DISPLAY '* REGISTRO LEIDO = ' WS-LIBRO-RAW
017900           MOVE 9999 TO RETURN-CODE
018000           SET WS-FIN-LIB TO TRUE
018100     END-EVALUATE.
018200
018300 2100-LEER-LIBRO-F. EXIT.
018400
018500*---- ARMA Y ESCRIBE EL RENGLON CSV DE UN LIBRO --------------------
018600*     CADA CAMPO PASA POR 6400-FORMATEAR-CSV (RECORTE DE BLANCOS
018700*     Y ENTRECOMILLADO SI CORRESPONDE) Y SE AGREGA AL RENGLON
018800*     CARACTER A CARACTER PARA EVITAR PROBLEMAS CON CAMPOS VACIOS.
018900 2200-ARMAR-RENGLON-I.
019000
019100     MOVE ZEROS  TO WS-LIN-PTR
019200     MOVE SPACES TO WS-LINEA-CSV
019300
019400     MOVE LIB-EJEM-TOTAL      TO WS-EDIT-EJEM-TOTAL
019500     MOVE LIB-EJEM-DISP       TO WS-EDIT-EJEM-DISP
019600     MOVE LIB-PRECIO-REF      TO WS-EDIT-PRECIO
019700
019800     IF LIB-ACTIVO
019900        MOVE 'ACTIVE'   TO WS-TXT-ACTIVO
020000     ELSE
020100        MOVE 'INACTIVE' TO WS-TXT-ACTIVO
020200     END-IF
020300
020400     MOVE SPACES              TO WS-CSV-CAMPO
020500     MOVE LIB-ISBN            TO WS-CSV-CAMPO
020600     MOVE 13                  TO WS-CSV-LARGO-DECL
020700     PERFORM 6400-FORMATEAR-CSV-I THRU 6400-FORMATEAR-CSV-F
020800     PERFORM 6500-AGREGAR-CAMPO-I THRU 6500-AGREGAR-CAMPO-F
020900     PERFORM 6520-AGREGAR-COMA-I  THRU 6520-AGREGAR-COMA-F
021000
021100     MOVE SPACES              TO WS-CSV-CAMPO
021200     MOVE LIB-TITULO          TO WS-CSV-CAMPO
021300     MOVE 60                  TO WS-CSV-LARGO-DECL
021400     PERFORM 6400-FORMATEAR-CSV-I THRU 6400-FORMATEAR-CSV-F
021500     PERFORM 6500-AGREGAR-CAMPO-I THRU 6500-AGREGAR-CAMPO-F
021600     PERFORM 6520-AGREGAR-COMA-I  THRU 6520-AGREGAR-COMA-F
021700
021800     MOVE SPACES              TO WS-CSV-CAMPO
021900     MOVE LIB-AUTOR           TO WS-CSV-CAMPO
022000     MOVE 40                  TO WS-CSV-LARGO-DECL
022100     PERFORM 6400-FORMATEAR-CSV-I THRU 6400-FORMATEAR-CSV-F
022200     PERFORM 6500-AGREGAR-CAMPO-I THRU 6500-AGREGAR-CAMPO-F
022300     PERFORM 6520-AGREGAR-COMA-I  THRU 6520-AGREGAR-COMA-F
022400
022500     MOVE SPACES              TO WS-CSV-CAMPO
022600     MOVE LIB-CATEGORIA       TO WS-CSV-CAMPO
022700     MOVE 20                  TO WS-CSV-LARGO-DECL
022800     PERFORM 6400-FORMATEAR-CSV-I THRU 6400-FORMATEAR-CSV-F
022900     PERFORM 6500-AGREGAR-CAMPO-I THRU 6500-AGREGAR-CAMPO-F
023000     PERFORM 6520-AGREGAR-COMA-I  THRU 6520-AGREGAR-COMA-F
023100
023200     MOVE SPACES              TO WS-CSV-CAMPO
023300     MOVE WS-EDIT-EJEM-TOTAL  TO WS-CSV-CAMPO
023400     MOVE 04                  TO WS-CSV-LARGO-DECL
023500     PERFORM 6400-FORMATEAR-CSV-I THRU 6400-FORMATEAR-CSV-F
023600     PERFORM 6500-AGREGAR-CAMPO-I THRU 6500-AGREGAR-CAMPO-F
023700     PERFORM 6520-AGREGAR-COMA-I  THRU 6520-AGREGAR-COMA-F
023800
023900     MOVE SPACES              TO WS-CSV-CAMPO
024000     MOVE WS-EDIT-EJEM-DISP   TO WS-CSV-CAMPO
024100     MOVE 04                  TO WS-CSV-LARGO-DECL
024200     PERFORM 6400-FORMATEAR-CSV-I THRU 6400-FORMATEAR-CSV-F
024300     PERFORM 6500-AGREGAR-CAMPO-I THRU 6500-AGREGAR-CAMPO-F
024400     PERFORM 6520-AGREGAR-COMA-I  THRU 6520-AGREGAR-COMA-F
024500
024600     MOVE SPACES              TO WS-CSV-CAMPO
024700     MOVE WS-EDIT-PRECIO      TO WS-CSV-CAMPO
024800     MOVE 10                  TO WS-CSV-LARGO-DECL
024900     PERFORM 6400-FORMATEAR-CSV-I THRU 6400-FORMATEAR-CSV-F
025000     PERFORM 6500-AGREGAR-CAMPO-I THRU 6500-AGREGAR-CAMPO-F
025100     PERFORM 6520-AGREGAR-COMA-I  THRU 6520-AGREGAR-COMA-F
025200
025300     MOVE SPACES              TO WS-CSV-CAMPO
025400     MOVE WS-TXT-ACTIVO       TO WS-CSV-CAMPO
025500     MOVE 08                  TO WS-CSV-LARGO-DECL
025600     PERFORM 6400-FORMATEAR-CSV-I THRU 6400-FORMATEAR-CSV-F
025700     PERFORM 6500-AGREGAR-CAMPO-I THRU 6500-AGREGAR-CAMPO-F
025800
025900     MOVE WS-LINEA-CSV TO REG-CSV
026000     WRITE REG-CSV
026100
026200     ADD 1 TO WS-LIBROS-EXPORTADOS.
026300
026400 2200-ARMAR-RENGLON-F. EXIT.
026500
026600*---- RUTINA GENERICA DE ENTRECOMILLADO CSV -------------------------
026700 6400-FORMATEAR-CSV-I.
026800
026900     MOVE ZEROS TO WS-CSV-LARGO-REAL
027000     MOVE WS-CSV-LARGO-DECL TO WS-CSV-IX
027100     PERFORM 6410-RECORTAR-BLANCOS-I THRU 6410-RECORTAR-BLANCOS-F
027200        UNTIL WS-CSV-IX IS EQUAL TO ZEROS
027300           OR WS-CSV-LARGO-REAL IS GREATER THAN ZEROS
027400
027500     SET WS-CSV-VA-SIN-COMILLAS TO TRUE
027600     MOVE 1 TO WS-CSV-IX
027700     PERFORM 6420-DETECTAR-COMILLA-I THRU 6420-DETECTAR-COMILLA-F
027800        WS-CSV-LARGO-REAL TIMES
027900
028000     IF WS-CSV-VA-SIN-COMILLAS
028100        MOVE SPACES TO WS-CSV-SALIDA
028200        IF WS-CSV-LARGO-REAL IS GREATER THAN ZEROS
028300           MOVE WS-CSV-CAMPO(1:WS-CSV-LARGO-REAL) TO WS-CSV-SALIDA
028400        END-IF
028500        MOVE WS-CSV-LARGO-REAL TO WS-CSV-SALIDA-LARGO
028600     ELSE
028700        MOVE SPACES TO WS-CSV-SALIDA
028800        MOVE '"' TO WS-CSV-CARACTER-R(1)
028900        MOVE 1   TO WS-CSV-IX-OUT
029000        MOVE 1   TO WS-CSV-IX
029100        PERFORM 6430-COPIAR-COMILLADO-I THRU 6430-COPIAR-COMILLADO-F
029200           WS-CSV-LARGO-REAL TIMES
029300        ADD 1 TO WS-CSV-IX-OUT
029400        MOVE '"' TO WS-CSV-CARACTER-R(WS-CSV-IX-OUT)
029500        MOVE WS-CSV-IX-OUT TO WS-CSV-SALIDA-LARGO
029600     END-IF.
029700
029800 6400-FORMATEAR-CSV-F. EXIT.
029900
030000*---- BUSCA EL LARGO REAL DEL CAMPO RECORTANDO BLANCOS FINALES ------
030100 6410-RECORTAR-BLANCOS-I.
030200
030300     IF WS-CSV-CAMPO(WS-CSV-IX:1) IS NOT EQUAL TO SPACE
030400        MOVE WS-CSV-IX TO WS-CSV-LARGO-REAL
030500     ELSE
030600        SUBTRACT 1 FROM WS-CSV-IX
030700     END-IF.
030800
030900 6410-RECORTAR-BLANCOS-F. EXIT.
031000
031100*---- DETECTA SI EL CAMPO CONTIENE COMA, COMILLAS O SALTO -----------
031150*    DE LINEA EMBEBIDO - 22/06/99 DLV - TKT NVB-064
031200 6420-DETECTAR-COMILLA-I.
031300
031400     IF WS-CSV-CAMPO(WS-CSV-IX:1) IS EQUAL TO ',' OR
031500        WS-CSV-CAMPO(WS-CSV-IX:1) IS EQUAL TO '"' OR
031550        WS-CSV-CAMPO(WS-CSV-IX:1) IS EQUAL TO X'0A'
031600        SET WS-CSV-VA-CON-COMILLAS TO TRUE
031700     END-IF
031800     ADD 1 TO WS-CSV-IX.
031900
032000 6420-DETECTAR-COMILLA-F. EXIT.
032100
032200*---- COPIA EL CAMPO DUPLICANDO LAS COMILLAS EMBEBIDAS --------------
032300 6430-COPIAR-COMILLADO-I.
032400
032500     ADD 1 TO WS-CSV-IX-OUT
032600     MOVE WS-CSV-CAMPO(WS-CSV-IX:1) TO WS-CSV-CARACTER-R(WS-CSV-IX-OUT)
032700     IF WS-CSV-CAMPO(WS-CSV-IX:1) IS EQUAL TO '"'
032800        ADD 1 TO WS-CSV-IX-OUT
032900        MOVE '"' TO WS-CSV-CARACTER-R(WS-CSV-IX-OUT)
033000     END-IF
033100     ADD 1 TO WS-CSV-IX.
033200
033300 6430-COPIAR-COMILLADO-F. EXIT.
033400
033500*---- AGREGA EL CAMPO YA FORMATEADO AL RENGLON EN CONSTRUCCION ------
033600 6500-AGREGAR-CAMPO-I.
033700
033800     MOVE 1 TO WS-CSV-IX
033900     PERFORM 6510-COPIAR-UN-CARACTER-I
034000        THRU 6510-COPIAR-UN-CARACTER-F
034100        WS-CSV-SALIDA-LARGO TIMES.
034200
034300 6500-AGREGAR-CAMPO-F. EXIT.
034400
034500 6510-COPIAR-UN-CARACTER-I.
034600
034700     ADD 1 TO WS-LIN-PTR
034800     MOVE WS-CSV-SALIDA(WS-CSV-IX:1)
034900          TO WS-LINEA-CSV-CAR (WS-LIN-PTR)
035000     ADD 1 TO WS-CSV-IX.
035100
035200 6510-COPIAR-UN-CARACTER-F. EXIT.
035300
035400*---- AGREGA UNA COMA SEPARADORA AL RENGLON EN CONSTRUCCION ---------
035500 6520-AGREGAR-COMA-I.
035600
035700     ADD 1 TO WS-LIN-PTR
035800     MOVE ',' TO WS-LINEA-CSV-CAR (WS-LIN-PTR).
035900
036000 6520-AGREGAR-COMA-F. EXIT.
036100
036200*---- TOTALES Y CIERRE --------------------------------------------
036300 9999-FINAL-I.
036400
036500     DISPLAY 'PGMLEXP - LIBROS EXPORTADOS    : ' WS-LIBROS-EXPORTADOS
036600
036700     CLOSE MAELIBVI SALICSV.
036800
036900 9999-FINAL-F. EXIT.
037000*//////////////////////////////////////////////////////////////
