000100*////////////////// (DEVMOV) /////////////////////////////////////
000200****************************************************************
000300*    LAYOUT  NOVEDAD DE DEVOLUCION DE PRESTAMO                  *
000400*    NVB002.BIBLIO.ENT.DEVMOV                                  *
000500*    LARGO REGISTRO = 20 BYTES                                  *
000600****************************************************************
000700 01  REG-MOV-DEVOLUCION.
000800     03  DMOV-NRO-PRESTAMO   PIC 9(08)      VALUE ZEROS.
000900     03  DMOV-FEC-DEVOL      PIC 9(08)      VALUE ZEROS.
001000     03  FILLER              PIC X(04)      VALUE SPACES.
001100*//////////////////////////////////////////////////////////////
