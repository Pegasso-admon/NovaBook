000100*////////////////// (PARFEC) /////////////////////////////////////
000200****************************************************************
000300*    AREA DE PARAMETROS LINKAGE - RUTINA DE FECHAS (RUTFEC)     *
000400*    SE INCLUYE EN LA LINKAGE SECTION DEL SUBPROGRAMA Y EN      *
000500*    LA WORKING-STORAGE DE TODO PROGRAMA QUE LO INVOCA          *
000600****************************************************************
000700*    PF-FUNCION = '1' SUMAR PF-DIAS A PF-FECHA-1  (VENCIMIENTOS)
000800*    PF-FUNCION = '2' DIFERENCIA EN DIAS PF-FECHA-2 - PF-FECHA-1
000900*                     (CALCULO DE ATRASO / MULTA)
001000 01  PARM-RUTFEC.
001100     03  PF-FUNCION          PIC X(01)      VALUE SPACES.
001200     03  PF-FECHA-1          PIC 9(08)      VALUE ZEROS.
001300     03  PF-FECHA-2          PIC 9(08)      VALUE ZEROS.
001400     03  PF-DIAS             PIC S9(05)     VALUE ZEROS.
001500     03  PF-FECHA-RDO        PIC 9(08)      VALUE ZEROS.
001600     03  PF-DIAS-RDO         PIC S9(05)     VALUE ZEROS.
001700     03  PF-COD-RETORNO      PIC X(01)      VALUE SPACES.
001800         88  PF-RDO-OK                         VALUE '0'.
001900         88  PF-RDO-FECHA-INVALIDA             VALUE '9'.
002000     03  FILLER              PIC X(05)      VALUE SPACES.
002100*//////////////////////////////////////////////////////////////
