000100*////////////////// (USUARIO) ///////////////////////////////////
000200****************************************************************
000300*    LAYOUT  MAESTRO USUARIOS DEL SISTEMA                      *
000400*    NVB002.BIBLIO.MAE.USUARIO                                 *
000500*    LARGO REGISTRO = 80 BYTES                                  *
000600*    CLAVE PRIMARIA: USR-NRO                                   *
000700****************************************************************
000800 01  REG-USUARIO.
000900*     POSICION RELATIVA (01:06) NUMERO DE USUARIO
001000     03  USR-NRO             PIC 9(06)      VALUE ZEROS.
001100*     POSICION RELATIVA (07:30) NOMBRE DE LOGIN - CLAVE UNICA
001200     03  USR-LOGIN           PIC X(30)      VALUE SPACES.
001300*     POSICION RELATIVA (37:30) CLAVE DE ACCESO
001400     03  USR-CLAVE           PIC X(30)      VALUE SPACES.
001500*     POSICION RELATIVA (67:09) ROL: ADMIN O ASSISTANT
001600     03  USR-ROL             PIC X(09)      VALUE SPACES.
001700*     POSICION RELATIVA (76:01) INDICADOR DE USUARIO ACTIVO
001800     03  USR-IND-ACTIVO      PIC X(01)      VALUE 'Y'.
001900         88  USR-ACTIVO                        VALUE 'Y'.
002000         88  USR-INACTIVO                      VALUE 'N'.
002100*     POSICION RELATIVA (77:04) RESERVADO PARA USO FUTURO
002200     03  FILLER              PIC X(04)      VALUE SPACES.
002300*//////////////////////////////////////////////////////////////
