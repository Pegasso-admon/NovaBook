000100*////////////////// (LIBMOV) ////////////////////////////////////
000200****************************************************************
000300*    LAYOUT  NOVEDAD DE LIBROS (ALTA / MODIFICACION)            *
000400*    NVB002.BIBLIO.ENT.LIBMOV                                  *
000500*    LARGO REGISTRO = 159 BYTES                                 *
000600****************************************************************
000700*    LMOV-TIPO-MOV = 'A' ALTA DE TITULO NUEVO
000800*    LMOV-TIPO-MOV = 'M' MODIFICACION DE TITULO EXISTENTE
000900 01  REG-MOV-LIBRO.
001000     03  LMOV-TIPO-MOV       PIC X(01)      VALUE SPACES.
001100     03  LMOV-ISBN           PIC X(13)      VALUE SPACES.
001200     03  LMOV-TITULO         PIC X(60)      VALUE SPACES.
001300     03  LMOV-AUTOR          PIC X(40)      VALUE SPACES.
001400     03  LMOV-CATEGORIA      PIC X(20)      VALUE SPACES.
001500*     PRECIO DE REFERENCIA - SOLO SE USA EN ALTA
001600     03  LMOV-PRECIO-REF     PIC S9(07)V99  VALUE ZEROS.
001700     03  LMOV-EJEM-TOTAL     PIC 9(04)      VALUE ZEROS.
001800     03  LMOV-EJEM-DISP      PIC 9(04)      VALUE ZEROS.
001900     03  LMOV-IND-ACTIVO     PIC X(01)      VALUE SPACES.
002000     03  FILLER              PIC X(07)      VALUE SPACES.
002100*//////////////////////////////////////////////////////////////
