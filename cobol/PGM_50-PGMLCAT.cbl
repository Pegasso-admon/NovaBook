000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMLCAT.
000300 AUTHOR.        R GAITAN.
000400 INSTALLATION.  NOVABOOK SISTEMAS.
000500 DATE-WRITTEN.  18/02/1986.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - BIBLIOTECA NOVABOOK.
000800****************************************************************
000900*    PROGRAMA PGMLCAT                                          *
001000*    MANTENIMIENTO DEL CATALOGO DE LIBROS (ALTA Y MODIF.)      *
001100*    ============================                              *
001200*  FUNCIONAMIENTO                                               *
001300*  * Lee las novedades de libros (LIBMOV): altas y              *
001400*    modificaciones de titulos.                                 *
001500*  * ALTA (LMOV-TIPO-MOV = 'A'): rechaza si el ISBN ya existe   *
001600*    en el catalogo, o si ejemplares disponibles > ejemplares   *
001700*    totales. Si es correcta, agrega el titulo al catalogo.     *
001800*  * MODIFICACION (LMOV-TIPO-MOV = 'M'): rechaza si el ISBN no  *
001900*    existe. Calcula PRESTADOS = TOTAL ACTUAL - DISPONIBLE      *
002000*    ACTUAL y rechaza si el nuevo total es menor que PRESTADOS, *
002100*    si el nuevo disponible es menor que PRESTADOS, o si el     *
002200*    nuevo disponible supera el nuevo total. Si es correcta,    *
002300*    reemplaza el registro del catalogo.                        *
002400*  * El catalogo (LIBRO) se mantiene en tabla en memoria,       *
002500*    se vuelca completo al MAESTRO NUEVO al final del proceso.  *
002600*                                                                *
002700*  Las novedades rechazadas se listan en el LISTADO (FBA 132    *
002800*  bytes) con el motivo de rechazo.                             *
002900*                                                                *
003000*  ESTADISTICAS AL FINAL                                        *
003100*    Total novedades leidas.                                    *
003200*    Total altas grabadas / Total modificaciones grabadas.      *
003300*    Total rechazadas.                                          *
003400****************************************************************
003500*    HISTORIAL DE MODIFICACIONES                                *
003600*--------------------------------------------------------------*
003700* 18/02/86 RGA -------- ALTA DEL PROGRAMA (PEDIDO 4102).        *
003800* 02/06/87 MSO -------- SE AGREGA EL CONTROL DE DISPONIBLE NO   *
003900*                       MAYOR QUE TOTAL EN EL ALTA (PEDIDO      *
004000*                       4189).                                 *
004100* 25/09/89 RGA -------- SE INCORPORA LA MODIFICACION DE TITULOS *
004200*                       EXISTENTES CON EL CALCULO DE PRESTADOS  *
004300*                       (PEDIDO 4377).                          *
004400* 08/03/92 MSO -------- EL MAESTRO NUEVO AHORA SE GRABA         *
004500*                       COMPLETO DESDE LA TABLA EN MEMORIA EN   *
004600*                       VEZ DE ARRASTRE DE CORTE (PEDIDO 4711). *
004700* 04/10/96 RGA -------- EL LIMITE DE LA TABLA WS-TB-LIBRO SE    *
004800*                       LLEVA DE 1000 A 2000 TITULOS (PEDIDO    *
004900*                       4924).                                  *
005000* 18/01/99 DLV -------- REMEDIACION Y2K: LIB-FEC-ALTA SE        *
005100*                       COMPLETA CON AAAA DE 4 DIGITOS DESDE    *
005200*                       ACCEPT FROM DATE, CON VENTANA DE SIGLO  *
005300*                       19/20 PARA EL AA DE 2 DIGITOS DEL       *
005400*                       RELOJ DEL SISTEMA (PROYECTO Y2K -       *
005500*                       PEDIDO 5021).                           *
005600* 11/07/01 NBT -------- SE AGREGA EL INDICADOR LIB-IND-ACTIVO   *
005700*                       A LA MODIFICACION (PEDIDO 5103).        *
005800****************************************************************
005900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS DIGITO-LIBRO IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'
006600     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
006700            OFF STATUS IS WS-UPSI-TRAZA-OFF.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200     SELECT MAEVIEJO ASSIGN TO DDMAEVIE
007300     FILE STATUS IS FS-MAEVIEJO.
007400
007500     SELECT NOVEDAD  ASSIGN TO DDNOVEDA
007600     FILE STATUS IS FS-NOVEDAD.
007700
007800     SELECT MAENUEVO ASSIGN TO DDMAENUE
007900     FILE STATUS IS FS-MAENUEVO.
008000
008100     SELECT LISTADO  ASSIGN TO DDLISTA
008200     FILE STATUS IS FS-LISTADO.
008300
008400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  MAEVIEJO
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORDING MODE IS F.
009100 01  REG-LIBRO-VIEJO.
009200     COPY CP-LIBRO.
009300
009400 FD  NOVEDAD
009500     BLOCK CONTAINS 0 RECORDS
009600     RECORDING MODE IS F.
009700 01  REG-MOV-LIBRO-E.
009800     COPY CP-LIBMOV.
009900*     VISTA CRUDA PARA VOLCAR EN PANTALLA UNA NOVEDAD CON
010000*     TIPO DE MOVIMIENTO NO RECONOCIDO
010100 01  WS-MOV-LIBRO-RAW REDEFINES REG-MOV-LIBRO-E
010200                                 PIC X(159).
010300
010400 FD  MAENUEVO
010500     BLOCK CONTAINS 0 RECORDS
010600     RECORDING MODE IS F.
010700 01  REG-LIBRO-NUEVO.
010800     COPY CP-LIBRO.
010900
011000 FD  LISTADO
011100     BLOCK CONTAINS 0 RECORDS
011200     RECORDING MODE IS F.
011300 01  REG-SALIDA              PIC X(132).
011400
011500 WORKING-STORAGE SECTION.
011600*========================*
011700*----------- ARCHIVOS -------------------------------------------
011800 77  FS-MAEVIEJO             PIC XX       VALUE SPACES.
011900 77  FS-NOVEDAD              PIC XX       VALUE SPACES.
012000 77  FS-MAENUEVO             PIC XX       VALUE SPACES.
012100 77  FS-LISTADO              PIC XX       VALUE SPACES.
012200
012300 77  WS-STATUS-MAE           PIC X        VALUE 'N'.
012400     88  WS-FIN-MAE                          VALUE 'Y'.
012500     88  WS-NO-FIN-MAE                       VALUE 'N'.
012600 77  WS-STATUS-NOV           PIC X        VALUE 'N'.
012700     88  WS-FIN-NOV                          VALUE 'Y'.
012800     88  WS-NO-FIN-NOV                       VALUE 'N'.
012900
013000 77  WS-UPSI-TRAZA-ON        PIC X(01)    VALUE 'N'.
013100 77  WS-UPSI-TRAZA-OFF       PIC X(01)    VALUE 'N'.
013200
013300*----------- TABLA DE CATALOGO EN MEMORIA -----------------------
013400 77  WS-TB-LIBRO-CANT        PIC 9(04)    COMP VALUE ZEROS.
013500 77  WS-IX-LIBRO             PIC 9(04)    COMP VALUE ZEROS.
013600 01  WS-TB-LIBRO.
013700     03  WS-TB-LIBRO-OCU OCCURS 2000 TIMES
013800                         INDEXED BY WS-IX-TABLA
013900                         ASCENDING KEY IS WS-TB-ISBN.
014000         05  WS-TB-ISBN          PIC X(13).
014100         05  WS-TB-REGISTRO      PIC X(165).
014200*     VISTA DEL REGISTRO DE TABLA SUPERPUESTA AL LAYOUT LIBRO
014300 01  WS-TB-LIBRO-R REDEFINES WS-TB-LIBRO.
014400     03  WS-TB-LIBRO-R-OCU OCCURS 2000 TIMES.
014500         05  FILLER              PIC X(13).
014600         05  WS-TB-REG-LIBRO.
014700             COPY CP-LIBRO.
014800
014900 77  WS-FLAG-ENCONTRO        PIC X(01)    VALUE 'N'.
015000     88  WS-LIBRO-ENCONTRADO                 VALUE 'S'.
015100     88  WS-LIBRO-NO-ENCONTRADO               VALUE 'N'.
015200
015300*----------- CONTADORES Y ACUMULADORES --------------------------
015400 77  WS-NOV-LEIDAS           PIC 9(05)    COMP VALUE ZEROS.
015500 77  WS-ALTAS-OK             PIC 9(05)    COMP VALUE ZEROS.
015600 77  WS-MODIF-OK             PIC 9(05)    COMP VALUE ZEROS.
015700 77  WS-RECHAZADAS           PIC 9(05)    COMP VALUE ZEROS.
015800
015900 77  WS-NOV-LEIDAS-PR        PIC ZZZZ9.
016000 77  WS-ALTAS-OK-PR          PIC ZZZZ9.
016100 77  WS-MODIF-OK-PR          PIC ZZZZ9.
016200 77  WS-RECHAZADAS-PR        PIC ZZZZ9.
016300
016400*----------- VARIABLES DE VALIDACION -----------------------------
016500 77  WS-PRESTADOS            PIC S9(04)   COMP VALUE ZEROS.
016600 77  WS-MOTIVO-RECHAZO       PIC X(40)    VALUE SPACES.
016700
016800*----------- FECHA DE PROCESO (Y2K) ------------------------------
016900 01  WS-FECHA-HORA-SIS.
017000     03  WS-FHS-AAAA         PIC 9(04).
017100     03  WS-FHS-MM           PIC 9(02).
017200     03  WS-FHS-DD           PIC 9(02).
017300     03  WS-FHS-HH           PIC 9(02).
017400     03  WS-FHS-MN           PIC 9(02).
017500     03  WS-FHS-SS           PIC 9(02).
017600     03  WS-FHS-CENT         PIC 9(02).
017700 01  WS-FECHA-HORA-R REDEFINES WS-FECHA-HORA-SIS.
017800     03  WS-FHR-TS           PIC 9(14).
017900
018000*----------- IMPRESION -------------------------------------------
018100 77  WS-PIPE                 PIC XXX      VALUE '|'.
018200 77  WS-LINE                 PIC X(132)   VALUE ALL '='.
018300 77  WS-LINE2                PIC X(132)   VALUE ALL '-'.
018400
018500 01  IMP-TITULO.
018600     03  FILLER              PIC X(05)    VALUE SPACES.
018700     03  FILLER              PIC X(40)    VALUE
018800               'NOVABOOK - RECHAZOS MANTENIMIENTO CATALOGO'.
018900
019000 01  IMP-SUBTITULO.
019100     03  FILLER              PIC X(01)    VALUE SPACES.
019200     03  IMP-SUB-TIPO        PIC X(03)    VALUE 'TMV'.
019300     03  FILLER              PIC X(03)    VALUE SPACES.
019400     03  IMP-SUB-ISBN        PIC X(13)    VALUE 'ISBN'.
019500     03  FILLER              PIC X(03)    VALUE SPACES.
019600     03  IMP-SUB-MOTIVO      PIC X(40)    VALUE 'MOTIVO DEL RECHAZO'.
019700
019800 01  IMP-REG-RECHAZO.
019900     03  FILLER              PIC X(01)    VALUE SPACES.
020000     03  IMP-TIPO-MOV        PIC X(03).
020100     03  FILLER              PIC X(03)    VALUE SPACES.
020200     03  IMP-ISBN            PIC X(13).
020300     03  FILLER              PIC X(03)    VALUE SPACES.
020400     03  IMP-MOTIVO          PIC X(40).
020500
020600 01  IMP-TOTALES.
020700     03  FILLER              PIC X(05)    VALUE SPACES.
020800     03  FILLER              PIC X(21)    VALUE 'TOTAL NOVEDADES LEIDAS: '.
020900     03  IMP-TOT-LEIDAS      PIC ZZZZ9.
021000     03  FILLER              PIC X(05)    VALUE SPACES.
021100     03  FILLER              PIC X(15)    VALUE 'TOTAL ALTAS: '.
021200     03  IMP-TOT-ALTAS       PIC ZZZZ9.
021300     03  FILLER              PIC X(05)    VALUE SPACES.
021400     03  FILLER              PIC X(15)    VALUE 'TOTAL MODIF: '.
021500     03  IMP-TOT-MODIF       PIC ZZZZ9.
021600     03  FILLER              PIC X(05)    VALUE SPACES.
021700     03  FILLER              PIC X(18)    VALUE 'TOTAL RECHAZADAS: '.
021800     03  IMP-TOT-RECHAZ      PIC ZZZZ9.
021900
022000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
022100 PROCEDURE DIVISION.
022200
022300 MAIN-PROGRAM-I.
022400
022500     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
022600     PERFORM 2000-PROCESO-I     THRU 2000-PROCESO-F
022700                                 UNTIL WS-FIN-NOV
022800     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
022900
023000 MAIN-PROGRAM-F. GOBACK.
023100
023200*---- APERTURA DE ARCHIVOS Y CARGA DE LA TABLA DE CATALOGO ------
023300 1000-INICIO-I.
023400
023500     SET WS-NO-FIN-MAE  TO TRUE
023600     SET WS-NO-FIN-NOV  TO TRUE
023700     MOVE ZEROS TO WS-TB-LIBRO-CANT
023800
023900     ACCEPT WS-FHR-TS FROM DATE YYYYMMDD
024000     MOVE ZEROS TO WS-FHS-HH WS-FHS-MN WS-FHS-SS WS-FHS-CENT
024100
024200     OPEN INPUT  MAEVIEJO
024300     IF FS-MAEVIEJO IS NOT EQUAL '00'
024400        DISPLAY '* ERROR EN OPEN MAEVIEJO = ' FS-MAEVIEJO
024500        MOVE 9999 TO RETURN-CODE
024600        SET WS-FIN-MAE TO TRUE
024700     END-IF
024800
024900     OPEN INPUT  NOVEDAD
025000     IF FS-NOVEDAD IS NOT EQUAL '00'
025100        DISPLAY '* ERROR EN OPEN NOVEDAD = ' FS-NOVEDAD
025200        MOVE 9999 TO RETURN-CODE
025300        SET WS-FIN-NOV TO TRUE
025400     END-IF
025500
025600     OPEN OUTPUT MAENUEVO
025700     IF FS-MAENUEVO IS NOT EQUAL '00'
025800        DISPLAY '* ERROR EN OPEN MAENUEVO = ' FS-MAENUEVO
025900        MOVE 9999 TO RETURN-CODE
026000     END-IF
026100
026200     OPEN OUTPUT LISTADO
026300     IF FS-LISTADO IS NOT EQUAL '00'
026400        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
026500        MOVE 9999 TO RETURN-CODE
026600     END-IF
026700
026800     MOVE IMP-TITULO    TO REG-SALIDA
026900     WRITE REG-SALIDA
027000     MOVE WS-LINE       TO REG-SALIDA
027100     WRITE REG-SALIDA
027200     MOVE IMP-SUBTITULO TO REG-SALIDA
027300     WRITE REG-SALIDA
027400     MOVE WS-LINE2      TO REG-SALIDA
027500     WRITE REG-SALIDA
027600
027700     PERFORM 1100-CARGAR-TABLA-I THRU 1100-CARGAR-TABLA-F
027800
027900     PERFORM 2100-LEER-NOVEDAD-I THRU 2100-LEER-NOVEDAD-F.
028000
028100 1000-INICIO-F. EXIT.
028200
028300*---- CARGA LA TABLA WS-TB-LIBRO CON EL MAESTRO VIEJO -----------
028400 1100-CARGAR-TABLA-I.
028500
028600     PERFORM 2050-LEER-MAEVIEJO-I THRU 2050-LEER-MAEVIEJO-F
028700
028800     PERFORM 1150-CARGAR-UNO-I THRU 1150-CARGAR-UNO-F
028900                               UNTIL WS-FIN-MAE.
029000
029100 1100-CARGAR-TABLA-F. EXIT.
029200
029300*---- AGREGA UN REGISTRO DEL MAESTRO VIEJO A LA TABLA -----------
029400 1150-CARGAR-UNO-I.
029500
029600     ADD 1 TO WS-TB-LIBRO-CANT
029700     SET WS-IX-LIBRO TO WS-TB-LIBRO-CANT
029800     MOVE LIB-ISBN TO WS-TB-ISBN (WS-IX-LIBRO)
029900     MOVE REG-LIBRO-VIEJO TO WS-TB-REGISTRO (WS-IX-LIBRO)
030000     PERFORM 2050-LEER-MAEVIEJO-I THRU 2050-LEER-MAEVIEJO-F.
030100
030200 1150-CARGAR-UNO-F. EXIT.
030300
030400*---- LECTURA DEL MAESTRO VIEJO (SECUENCIAL, SOLO EN LA CARGA) --
030500 2050-LEER-MAEVIEJO-I.
030600
030700     READ MAEVIEJO INTO REG-LIBRO-VIEJO
030800     EVALUATE FS-MAEVIEJO
030900        WHEN '00'
031000           CONTINUE
031100        WHEN '10'
031200           SET WS-FIN-MAE TO TRUE
031300        WHEN OTHER
031400           DISPLAY '* ERROR EN READ MAEVIEJO = ' FS-MAEVIEJO
031500           MOVE 9999 TO RETURN-CODE
031600           SET WS-FIN-MAE TO TRUE
031700     END-EVALUATE.
031800
031900 2050-LEER-MAEVIEJO-F. EXIT.
032000
032100*---- CUERPO DEL PROCESO: UNA NOVEDAD POR ITERACION -------------
032200 2000-PROCESO-I.
032300
032400     EVALUATE LMOV-TIPO-MOV
032500        WHEN 'A'
032600           PERFORM 2300-PROCESAR-ALTA-I
032700              THRU 2300-PROCESAR-ALTA-F
032800        WHEN 'M'
032900           PERFORM 2400-PROCESAR-MODIF-I
033000              THRU 2400-PROCESAR-MODIF-F
033100        WHEN OTHER
033200           DISPLAY '* NOVEDAD CON TIPO INVALIDO: ' WS-MOV-LIBRO-RAW
033300           MOVE 'TIPO DE MOVIMIENTO DESCONOCIDO' TO
033400                WS-MOTIVO-RECHAZO
033500           PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
033600     END-EVALUATE
033700
033800     PERFORM 2100-LEER-NOVEDAD-I THRU 2100-LEER-NOVEDAD-F.
033900
034000 2000-PROCESO-F. EXIT.
034100
034200*---- LECTURA DE UNA NOVEDAD DE LIBRO ----------------------------
034300 2100-LEER-NOVEDAD-I.
034400
034500     READ NOVEDAD INTO REG-MOV-LIBRO-E
034600     EVALUATE FS-NOVEDAD
034700        WHEN '00'
034800           ADD 1 TO WS-NOV-LEIDAS
034900        WHEN '10'
035000           SET WS-FIN-NOV TO TRUE
035100        WHEN OTHER
035200           DISPLAY '* ERROR EN READ NOVEDAD = ' FS-NOVEDAD
035300           MOVE 9999 TO RETURN-CODE
035400           SET WS-FIN-NOV TO TRUE
035500     END-EVALUATE.
035600
035700 2100-LEER-NOVEDAD-F. EXIT.
035800
035900*---- BUSQUEDA DEL ISBN EN LA TABLA DE CATALOGO ------------------
036000*     DEJA WS-LIBRO-ENCONTRADO / WS-IX-TABLA POSICIONADO
036100 2200-BUSCAR-ISBN-I.
036200
036300     SET WS-LIBRO-NO-ENCONTRADO TO TRUE
036400     SET WS-IX-TABLA TO 1
036500
036600     IF WS-TB-LIBRO-CANT IS GREATER THAN ZEROS
036700        SEARCH WS-TB-LIBRO-OCU
036800           AT END
036900              SET WS-LIBRO-NO-ENCONTRADO TO TRUE
037000           WHEN WS-TB-ISBN (WS-IX-TABLA) = LMOV-ISBN
037100              SET WS-LIBRO-ENCONTRADO TO TRUE
037200        END-SEARCH
037300     END-IF.
037400
037500 2200-BUSCAR-ISBN-F. EXIT.
037600
037700*---- ALTA DE TITULO NUEVO ---------------------------------------
037800 2300-PROCESAR-ALTA-I.
037900
038000     PERFORM 2200-BUSCAR-ISBN-I THRU 2200-BUSCAR-ISBN-F
038100
038200     IF WS-LIBRO-ENCONTRADO
038300        MOVE 'ISBN YA EXISTE EN EL CATALOGO' TO WS-MOTIVO-RECHAZO
038400        PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
038500     ELSE
038600        IF LMOV-EJEM-DISP IS GREATER THAN LMOV-EJEM-TOTAL
038700           MOVE 'DISPONIBLE MAYOR QUE TOTAL' TO WS-MOTIVO-RECHAZO
038800           PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
038900        ELSE
039000           ADD 1 TO WS-TB-LIBRO-CANT
039100           SET WS-IX-LIBRO TO WS-TB-LIBRO-CANT
039200           MOVE LMOV-ISBN         TO WS-TB-ISBN (WS-IX-LIBRO)
039300           MOVE LMOV-ISBN         TO LIB-ISBN
039400           MOVE LMOV-TITULO       TO LIB-TITULO
039500           MOVE LMOV-AUTOR        TO LIB-AUTOR
039600           MOVE LMOV-CATEGORIA    TO LIB-CATEGORIA
039700           MOVE LMOV-PRECIO-REF   TO LIB-PRECIO-REF
039800           MOVE LMOV-EJEM-TOTAL   TO LIB-EJEM-TOTAL
039900           MOVE LMOV-EJEM-DISP    TO LIB-EJEM-DISP
040000           SET  LIB-ACTIVO        TO TRUE
040100           MOVE WS-FHR-TS         TO LIB-FEC-ALTA
040200           MOVE REG-LIBRO-VIEJO   TO WS-TB-REGISTRO (WS-IX-LIBRO)
040300           ADD 1 TO WS-ALTAS-OK
040400        END-IF
040500     END-IF.
040600
040700 2300-PROCESAR-ALTA-F. EXIT.
040800
040900*---- MODIFICACION DE TITULO EXISTENTE ---------------------------
041000 2400-PROCESAR-MODIF-I.
041100
041200     PERFORM 2200-BUSCAR-ISBN-I THRU 2200-BUSCAR-ISBN-F
041300
041400     IF WS-LIBRO-NO-ENCONTRADO
041500        MOVE 'ISBN NO EXISTE EN EL CATALOGO' TO WS-MOTIVO-RECHAZO
041600        PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
041700     ELSE
041800        MOVE WS-TB-REGISTRO (WS-IX-TABLA) TO REG-LIBRO-VIEJO
041900        COMPUTE WS-PRESTADOS =
042000                LIB-EJEM-TOTAL - LIB-EJEM-DISP
042100
042200        IF LMOV-EJEM-TOTAL IS LESS THAN WS-PRESTADOS
042300           MOVE 'NUEVO TOTAL MENOR QUE PRESTADOS' TO
042400                WS-MOTIVO-RECHAZO
042500           PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
042600        ELSE
042700           IF LMOV-EJEM-DISP IS LESS THAN WS-PRESTADOS
042800              MOVE 'NUEVO DISPONIBLE MENOR QUE PRESTADOS' TO
042900                   WS-MOTIVO-RECHAZO
043000              PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
043100           ELSE
043200              IF LMOV-EJEM-DISP IS GREATER THAN LMOV-EJEM-TOTAL
043300                 MOVE 'DISPONIBLE MAYOR QUE TOTAL' TO
043400                      WS-MOTIVO-RECHAZO
043500                 PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
043600              ELSE
043700                 MOVE LMOV-TITULO       TO LIB-TITULO
043800                 MOVE LMOV-AUTOR        TO LIB-AUTOR
043900                 MOVE LMOV-CATEGORIA    TO LIB-CATEGORIA
044000                 MOVE LMOV-EJEM-TOTAL   TO LIB-EJEM-TOTAL
044100                 MOVE LMOV-EJEM-DISP    TO LIB-EJEM-DISP
044200                 IF LMOV-IND-ACTIVO IS EQUAL SPACES
044300                    CONTINUE
044400                 ELSE
044500                    MOVE LMOV-IND-ACTIVO TO LIB-IND-ACTIVO
044600                 END-IF
044700                 MOVE REG-LIBRO-VIEJO TO
044800                      WS-TB-REGISTRO (WS-IX-TABLA)
044900                 ADD 1 TO WS-MODIF-OK
045000              END-IF
045100           END-IF
045200        END-IF
045300     END-IF.
045400
045500 2400-PROCESAR-MODIF-F. EXIT.
045600
045700*---- ESCRIBE UNA LINEA DE RECHAZO EN EL LISTADO ------------------
045800 2900-RECHAZAR-I.
045900
046000     ADD 1 TO WS-RECHAZADAS
046100     MOVE LMOV-TIPO-MOV    TO IMP-TIPO-MOV
046200     MOVE LMOV-ISBN        TO IMP-ISBN
046300     MOVE WS-MOTIVO-RECHAZO TO IMP-MOTIVO
046400     MOVE IMP-REG-RECHAZO  TO REG-SALIDA
046500     WRITE REG-SALIDA.
046600
046700 2900-RECHAZAR-F. EXIT.
046800
046900*---- VOLCADO DE LA TABLA AL MAESTRO NUEVO Y CIERRE --------------
047000 9999-FINAL-I.
047100
047200     SET WS-IX-LIBRO TO 1
047300     PERFORM 9100-GRABAR-UNO-I THRU 9100-GRABAR-UNO-F
047400                               WS-TB-LIBRO-CANT TIMES
047500
047600     MOVE WS-LINE2        TO REG-SALIDA
047700     WRITE REG-SALIDA
047800     MOVE WS-NOV-LEIDAS   TO IMP-TOT-LEIDAS
047900     MOVE WS-ALTAS-OK     TO IMP-TOT-ALTAS
048000     MOVE WS-MODIF-OK     TO IMP-TOT-MODIF
048100     MOVE WS-RECHAZADAS   TO IMP-TOT-RECHAZ
048200     MOVE IMP-TOTALES     TO REG-SALIDA
048300     WRITE REG-SALIDA
048400
048500     DISPLAY 'PGMLCAT - NOVEDADES LEIDAS    : ' WS-NOV-LEIDAS
048600     DISPLAY 'PGMLCAT - ALTAS GRABADAS       : ' WS-ALTAS-OK
048700     DISPLAY 'PGMLCAT - MODIFICACIONES GRAB. : ' WS-MODIF-OK
048800     DISPLAY 'PGMLCAT - RECHAZADAS            : ' WS-RECHAZADAS
048900
049000     CLOSE MAEVIEJO
049100     IF FS-MAEVIEJO IS NOT EQUAL '00'
049200        DISPLAY '* ERROR EN CLOSE MAEVIEJO = ' FS-MAEVIEJO
049300     END-IF
049400
049500     CLOSE NOVEDAD
049600     IF FS-NOVEDAD IS NOT EQUAL '00'
049700        DISPLAY '* ERROR EN CLOSE NOVEDAD = ' FS-NOVEDAD
049800     END-IF
049900
050000     CLOSE MAENUEVO
050100     IF FS-MAENUEVO IS NOT EQUAL '00'
050200        DISPLAY '* ERROR EN CLOSE MAENUEVO = ' FS-MAENUEVO
050300     END-IF
050400
050500     CLOSE LISTADO
050600     IF FS-LISTADO IS NOT EQUAL '00'
050700        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
050800     END-IF.
050900
051000 9999-FINAL-F. EXIT.
051100
051200*---- GRABA UN REGISTRO DE LA TABLA EN EL MAESTRO NUEVO ----------
051300 9100-GRABAR-UNO-I.
051400
051500     MOVE WS-TB-REGISTRO (WS-IX-LIBRO) TO REG-LIBRO-NUEVO
051600     WRITE REG-LIBRO-NUEVO
051700     SET WS-IX-LIBRO UP BY 1.
051800
051900 9100-GRABAR-UNO-F. EXIT.
052000*//////////////////////////////////////////////////////////////
