000100*////////////////// (LIBRO) /////////////////////////////////////
000200****************************************************************
000300*    LAYOUT  MAESTRO LIBROS                                    *
000400*    NVB002.BIBLIO.MAE.LIBROS                                  *
000500*    LARGO REGISTRO = 165 BYTES                                 *
000600*    CLAVE PRIMARIA: LIB-ISBN                                   *
000700****************************************************************
000800 01  REG-LIBRO.
000900*     POSICION RELATIVA (01:13) ISBN - CLAVE UNICA
001000     03  LIB-ISBN            PIC X(13)      VALUE SPACES.
001100*     POSICION RELATIVA (14:60) TITULO DEL LIBRO
001200     03  LIB-TITULO          PIC X(60)      VALUE SPACES.
001300*     POSICION RELATIVA (74:40) AUTOR
001400     03  LIB-AUTOR           PIC X(40)      VALUE SPACES.
001500*     POSICION RELATIVA (114:20) CATEGORIA / GENERO
001600     03  LIB-CATEGORIA       PIC X(20)      VALUE SPACES.
001700*     POSICION RELATIVA (134:05) PRECIO DE REFERENCIA EMPACADO
001800     03  LIB-PRECIO-REF      PIC S9(07)V99 COMP-3 VALUE ZEROS.
001900*     POSICION RELATIVA (139:04) EJEMPLARES TOTALES EN EL ACERVO
002000     03  LIB-EJEM-TOTAL      PIC 9(04)      VALUE ZEROS.
002100*     POSICION RELATIVA (143:04) EJEMPLARES DISPONIBLES EN ESTANTE
002200     03  LIB-EJEM-DISP       PIC 9(04)      VALUE ZEROS.
002300*     POSICION RELATIVA (147:01) INDICADOR DE ALTA/BAJA DEL TITULO
002400     03  LIB-IND-ACTIVO      PIC X(01)      VALUE 'Y'.
002500         88  LIB-ACTIVO                        VALUE 'Y'.
002600         88  LIB-INACTIVO                      VALUE 'N'.
002700*     POSICION RELATIVA (148:14) FECHA-HORA DE ALTA DEL TITULO
002800     03  LIB-FEC-ALTA        PIC 9(14)      VALUE ZEROS.
002900*     POSICION RELATIVA (162:04) RESERVADO PARA USO FUTURO
003000     03  FILLER              PIC X(04)      VALUE SPACES.
003100*//////////////////////////////////////////////////////////////
