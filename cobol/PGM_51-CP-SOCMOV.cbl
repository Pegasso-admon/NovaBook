000100*////////////////// (SOCMOV) ////////////////////////////////////
000200****************************************************************
000300*    LAYOUT  NOVEDAD DE SOCIOS (ALTA / MODIFICACION)            *
000400*    NVB002.BIBLIO.ENT.SOCMOV                                  *
000500*    LARGO REGISTRO = 108 BYTES                                 *
000600****************************************************************
000700*    SMOV-TIPO-MOV = 'A' ALTA DE SOCIO NUEVO
000800*    SMOV-TIPO-MOV = 'M' MODIFICACION DE SOCIO EXISTENTE
000900*    SMOV-SOCIO-NRO SOLO SE USA EN MODIFICACION
001000 01  REG-MOV-SOCIO.
001100     03  SMOV-TIPO-MOV       PIC X(01)      VALUE SPACES.
001200     03  SMOV-SOCIO-NRO      PIC 9(06)      VALUE ZEROS.
001300     03  SMOV-NOMBRE         PIC X(50)      VALUE SPACES.
001400     03  SMOV-EMAIL          PIC X(40)      VALUE SPACES.
001500     03  SMOV-IND-ACTIVO     PIC X(01)      VALUE SPACES.
001600     03  FILLER              PIC X(10)      VALUE SPACES.
001700*//////////////////////////////////////////////////////////////
