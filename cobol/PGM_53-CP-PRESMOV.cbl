000100*////////////////// (PRESMOV) ////////////////////////////////////
000200****************************************************************
000300*    LAYOUT  NOVEDAD DE PRESTAMO (REGISTRACION DE PRESTAMO)     *
000400*    NVB002.BIBLIO.ENT.PRESMOV                                 *
000500*    LARGO REGISTRO = 36 BYTES                                  *
000550*    82 R.GAITAN  AMPLIADO PMOV-FEC-PRESTAMO A FECHA-HORA (14)   *
000560*               PARA QUE VIAJE COMPLETA AL MAESTRO - TKT NVB-061 *
000600****************************************************************
000700 01  REG-MOV-PRESTAMO.
000800     03  PMOV-ISBN           PIC X(13)      VALUE SPACES.
000900     03  PMOV-SOCIO-NRO      PIC 9(06)      VALUE ZEROS.
001000     03  PMOV-FEC-PRESTAMO   PIC 9(14)      VALUE ZEROS.
001100     03  FILLER              PIC X(03)      VALUE SPACES.
001200*//////////////////////////////////////////////////////////////
