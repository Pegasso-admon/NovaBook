000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMLDEV.
000300 AUTHOR.        R GAITAN.
000400 INSTALLATION.  NOVABOOK SISTEMAS.
000500 DATE-WRITTEN.  27/01/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - BIBLIOTECA NOVABOOK.
000800****************************************************************
000900*    PROGRAMA PGMLDEV                                          *
001000*    PROCESO DE DEVOLUCIONES DE PRESTAMOS                      *
001100*    ================================                          *
001200*  FUNCIONAMIENTO                                               *
001300*  * Lee las novedades de devolucion (DEVMOV): numero de        *
001400*    prestamo y fecha de devolucion.                            *
001500*  * Rechaza si el prestamo no existe o si ya fue devuelto      *
001600*    anteriormente (no se admite una segunda devolucion sobre   *
001700*    el mismo prestamo).                                         *
001800*  * Calcula la multa: si la fecha de devolucion es menor o     *
001900*    igual al vencimiento, la multa es cero; si es mayor, la    *
002000*    multa es la cantidad de dias de atraso (via el             *
002100*    subprograma RUTFEC) multiplicada por la tarifa diaria      *
002200*    WS-TARIFA-MULTA-DIA (0.50).                                *
002300*  * Actualiza el prestamo con la fecha de devolucion, la       *
002400*    multa y el estado DEVUELTO, y repone en uno los            *
002500*    ejemplares disponibles del libro correspondiente.          *
002600*  * Los maestros de LIBRO y de PRESTA se cargan completos en   *
002700*    tabla en memoria al comienzo; las novedades se aplican     *
002800*    sobre las tablas y ambos maestros se vuelcan al final.     *
002900****************************************************************
003000*    HISTORIAL DE MODIFICACIONES                                *
003100*--------------------------------------------------------------*
003200* 27/01/88 RGA -------- ALTA DEL PROGRAMA (PEDIDO 4301).        *
003300* 08/08/91 MSO -------- LA TARIFA DE MULTA DIARIA SE LLEVA A     *
003400*                       WORKING-STORAGE (WS-TARIFA-MULTA-DIA),  *
003500*                       ANTES ESTABA EMBEBIDA EN EL COMPUTE     *
003600*                       (PEDIDO 4651).                          *
003700* 30/04/94 RGA -------- SE AGREGA VALIDACION DE PRESTAMO YA      *
003800*                       DEVUELTO; ANTES SE SOBRESCRIBIA LA       *
003900*                       FECHA DE DEVOLUCION SIN AVISO (PEDIDO    *
004000*                       4823).                                   *
004100* 17/09/97 DLV -------- WS-TB-LIBRO Y WS-TB-PRESTA LLEVADAS A     *
004200*                       TABLA EN MEMORIA COMPLETA PARA EVITAR    *
004300*                       EL REPROCESO DEL MAESTRO VIEJO EN CADA    *
004400*                       NOVEDAD; ANTES SE REABRIA MAEPREVI POR   *
004500*                       CADA DEVOLUCION (PEDIDO 4961).           *
004600* 19/01/99 DLV -------- REMEDIACION Y2K: PRE-FEC-VENCTO Y        *
004700*                       DMOV-FEC-DEVOL YA USABAN AAAA DE 4        *
004800*                       DIGITOS; SE VERIFICO QUE LA LLAMADA A    *
004900*                       RUTFEC PARA LA DIFERENCIA DE DIAS NO     *
005000*                       DEPENDE DE VENTANA DE SIGLO (PROYECTO    *
005100*                       Y2K - PEDIDO 5022).                      *
005200* 05/09/04 NBT -------- SE IMPRIME LA MULTA CALCULADA EN EL       *
005300*                       LISTADO DE RECHAZOS/PROCESADAS PARA      *
005400*                       AUDITORIA (PEDIDO 5201).                *
005500****************************************************************
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS DIGITO-DEV IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'
006300     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
006400            OFF STATUS IS WS-UPSI-TRAZA-OFF.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     SELECT MAELIBVI ASSIGN TO DDMAELVI
007000     FILE STATUS IS FS-MAELIBVI.
007100
007200     SELECT MAEPREVI ASSIGN TO DDMAEPVI
007300     FILE STATUS IS FS-MAEPREVI.
007400
007500     SELECT NOVEDAD  ASSIGN TO DDNOVEDA
007600     FILE STATUS IS FS-NOVEDAD.
007700
007800     SELECT MAELIBNU ASSIGN TO DDMAELNU
007900     FILE STATUS IS FS-MAELIBNU.
008000
008100     SELECT MAEPRENU ASSIGN TO DDMAEPNU
008200     FILE STATUS IS FS-MAEPRENU.
008300
008400     SELECT LISTADO  ASSIGN TO DDLISTA
008500     FILE STATUS IS FS-LISTADO.
008600
008700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  MAELIBVI
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400 01  REG-LIBRO-VIEJO.
009500     COPY CP-LIBRO.
009600
009700 FD  MAEPREVI
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000 01  REG-PRESTAMO-VIEJO.
010100     COPY CP-PRESTA.
010200
010300 FD  NOVEDAD
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-MOV-DEVOLUCION-E.
010700     COPY CP-DEVMOV.
010800 01  WS-MOV-DEVOL-RAW REDEFINES REG-MOV-DEVOLUCION-E
010900                       PIC X(20).
011000
011100 FD  MAELIBNU
011200     BLOCK CONTAINS 0 RECORDS
011300     RECORDING MODE IS F.
011400 01  REG-LIBRO-NUEVO.
011500     COPY CP-LIBRO.
011600
011700 FD  MAEPRENU
011800     BLOCK CONTAINS 0 RECORDS
011900     RECORDING MODE IS F.
012000 01  REG-PRESTAMO-NUEVO.
012100     COPY CP-PRESTA.
012200
012300 FD  LISTADO
012400     BLOCK CONTAINS 0 RECORDS
012500     RECORDING MODE IS F.
012600 01  REG-SALIDA              PIC X(132).
012700
012800 WORKING-STORAGE SECTION.
012900*========================*
013000*----------- ARCHIVOS -------------------------------------------
013100 77  FS-MAELIBVI             PIC XX       VALUE SPACES.
013200 77  FS-MAEPREVI             PIC XX       VALUE SPACES.
013300 77  FS-NOVEDAD              PIC XX       VALUE SPACES.
013400 77  FS-MAELIBNU             PIC XX       VALUE SPACES.
013500 77  FS-MAEPRENU             PIC XX       VALUE SPACES.
013600 77  FS-LISTADO              PIC XX       VALUE SPACES.
013700
013800 77  WS-STATUS-LIB           PIC X        VALUE 'N'.
013900     88  WS-FIN-LIB                          VALUE 'Y'.
014000     88  WS-NO-FIN-LIB                       VALUE 'N'.
014100 77  WS-STATUS-PRE           PIC X        VALUE 'N'.
014200     88  WS-FIN-PRE                          VALUE 'Y'.
014300     88  WS-NO-FIN-PRE                       VALUE 'N'.
014400 77  WS-STATUS-NOV           PIC X        VALUE 'N'.
014500     88  WS-FIN-NOV                          VALUE 'Y'.
014600     88  WS-NO-FIN-NOV                       VALUE 'N'.
014700
014800 77  WS-UPSI-TRAZA-ON        PIC X(01)    VALUE 'N'.
014900 77  WS-UPSI-TRAZA-OFF       PIC X(01)    VALUE 'N'.
015000
015100*----------- TARIFA DE MULTA POR DIA DE ATRASO ---------------------
015200 77  WS-TARIFA-MULTA-DIA     PIC S9(03)V99 VALUE +0.50.
015300
015400*----------- TABLA DE LIBROS EN MEMORIA ---------------------------
015500 77  WS-TB-LIBRO-CANT        PIC 9(04)    COMP VALUE ZEROS.
015600 77  WS-IX-LIBRO             PIC 9(04)    COMP VALUE ZEROS.
015700 01  WS-TB-LIBRO.
015800     03  WS-TB-LIBRO-OCU OCCURS 2000 TIMES
015900                         INDEXED BY WS-IX-TABLA-LIB.
016000         05  WS-TB-ISBN          PIC X(13).
016100         05  WS-TB-REG-LIBRO     PIC X(165).
016200 01  WS-TB-LIBRO-R REDEFINES WS-TB-LIBRO.
016300     03  WS-TB-LIBRO-R-OCU OCCURS 2000 TIMES.
016400         05  FILLER              PIC X(13).
016500         05  WS-TB-LIBRO-VISTA.
016600             COPY CP-LIBRO.
016700
016800*----------- TABLA DE PRESTAMOS EN MEMORIA --------------------------
016900 77  WS-TB-PRESTA-CANT       PIC 9(05)    COMP VALUE ZEROS.
017000 77  WS-IX-PRESTA            PIC 9(05)    COMP VALUE ZEROS.
017100 01  WS-TB-PRESTA.
017200     03  WS-TB-PRESTA-OCU OCCURS 5000 TIMES
017300                          INDEXED BY WS-IX-TABLA-PRE.
017400         05  WS-TB-NRO-PRESTAMO  PIC 9(08).
017500         05  WS-TB-REG-PRESTA    PIC X(64).
017600 01  WS-TB-PRESTA-R REDEFINES WS-TB-PRESTA.
017700     03  WS-TB-PRESTA-R-OCU OCCURS 5000 TIMES.
017800         05  FILLER              PIC 9(08).
017900         05  WS-TB-PRESTA-VISTA.
018000             COPY CP-PRESTA.
018100
018200 77  WS-FLAG-LIB-ENCONTRO    PIC X(01)    VALUE 'N'.
018300     88  WS-LIBRO-ENCONTRADO                 VALUE 'S'.
018400     88  WS-LIBRO-NO-ENCONTRADO              VALUE 'N'.
018500 77  WS-FLAG-PRE-ENCONTRO    PIC X(01)    VALUE 'N'.
018600     88  WS-PRESTAMO-ENCONTRADO              VALUE 'S'.
018700     88  WS-PRESTAMO-NO-ENCONTRADO           VALUE 'N'.
018800
018900*----------- CONTADORES --------------------------------------------
019000 77  WS-NOV-LEIDAS           PIC 9(05)    COMP VALUE ZEROS.
019100 77  WS-DEVOL-OK             PIC 9(05)    COMP VALUE ZEROS.
019200 77  WS-RECHAZADAS           PIC 9(05)    COMP VALUE ZEROS.
019300 77  WS-DIAS-ATRASO          PIC S9(05)   COMP VALUE ZEROS.
019400 77  WS-MULTA-CALC           PIC S9(05)V99 VALUE ZEROS.
019500
019600*----------- LINKAGE PARA EL SUBPROGRAMA DE FECHAS ------------------
019700 01  PARM-RUTFEC.
019800     COPY CP-PARFEC.
019900
020000*----------- VARIABLES DE VALIDACION ---------------------------------
020100 77  WS-MOTIVO-RECHAZO       PIC X(40)    VALUE SPACES.
020200 77  WS-PGMRUT               PIC X(08)    VALUE 'RUTFEC'.
020300
020400*----------- IMPRESION -----------------------------------------------
020500 77  WS-LINE                 PIC X(132)   VALUE ALL '='.
020600 77  WS-LINE2                PIC X(132)   VALUE ALL '-'.
020700
020800 01  IMP-TITULO.
020900     03  FILLER              PIC X(05)    VALUE SPACES.
021000     03  FILLER              PIC X(40)    VALUE
021100               'NOVABOOK - PROCESO DE DEVOLUCIONES'.
021200
021300 01  IMP-SUBTITULO.
021400     03  FILLER              PIC X(01)    VALUE SPACES.
021500     03  IMP-SUB-PRE         PIC X(09)    VALUE 'PRESTAMO'.
021600     03  FILLER              PIC X(03)    VALUE SPACES.
021700     03  IMP-SUB-MULTA       PIC X(07)    VALUE 'MULTA'.
021800     03  FILLER              PIC X(03)    VALUE SPACES.
021900     03  IMP-SUB-MOTIVO      PIC X(40)    VALUE 'RESULTADO / MOTIVO DEL RECHAZO'.
022000
022100 01  IMP-REG-DETALLE.
022200     03  FILLER              PIC X(01)    VALUE SPACES.
022300     03  IMP-NRO-PRESTAMO    PIC Z(07)9.
022400     03  FILLER              PIC X(03)    VALUE SPACES.
022500     03  IMP-MULTA           PIC ZZZ,ZZ9.99.
022600     03  FILLER              PIC X(03)    VALUE SPACES.
022700     03  IMP-MOTIVO          PIC X(40).
022800
022900 01  IMP-TOTALES.
023000     03  FILLER              PIC X(05)    VALUE SPACES.
023100     03  FILLER              PIC X(21)    VALUE 'TOTAL NOVEDADES LEIDAS: '.
023200     03  IMP-TOT-LEIDAS      PIC ZZZZ9.
023300     03  FILLER              PIC X(05)    VALUE SPACES.
023400     03  FILLER              PIC X(18)    VALUE 'TOTAL DEVOLUCIONES: '.
023500     03  IMP-TOT-DEVOL       PIC ZZZZ9.
023600     03  FILLER              PIC X(05)    VALUE SPACES.
023700     03  FILLER              PIC X(18)    VALUE 'TOTAL RECHAZADAS: '.
023800     03  IMP-TOT-RECHAZ      PIC ZZZZ9.
023900
024000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
024100 PROCEDURE DIVISION.
024200
024300 MAIN-PROGRAM-I.
024400
024500     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
024600     PERFORM 2000-PROCESO-I     THRU 2000-PROCESO-F
024700                                 UNTIL WS-FIN-NOV
024800     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
024900
025000 MAIN-PROGRAM-F. GOBACK.
025100
025200*---- APERTURA DE ARCHIVOS Y CARGA DE TABLAS ---------------------
025300 1000-INICIO-I.
025400
025500     SET WS-NO-FIN-LIB  TO TRUE
025600     SET WS-NO-FIN-PRE  TO TRUE
025700     SET WS-NO-FIN-NOV  TO TRUE
025800     MOVE ZEROS TO WS-TB-LIBRO-CANT WS-TB-PRESTA-CANT
025900
026000     OPEN INPUT  MAELIBVI MAEPREVI NOVEDAD
026100     OPEN OUTPUT MAELIBNU MAEPRENU LISTADO
026200
026300     IF FS-MAELIBVI IS NOT EQUAL '00' OR
026400        FS-MAEPREVI IS NOT EQUAL '00' OR
026500        FS-NOVEDAD  IS NOT EQUAL '00' OR
026600        FS-MAELIBNU IS NOT EQUAL '00' OR
026700        FS-MAEPRENU IS NOT EQUAL '00' OR
026800        FS-LISTADO  IS NOT EQUAL '00'
026900        DISPLAY '* ERROR EN OPEN - VER FILE STATUS'
027000        MOVE 9999 TO RETURN-CODE
027100        SET WS-FIN-NOV TO TRUE
027200     END-IF
027300
027400     MOVE IMP-TITULO    TO REG-SALIDA
027500     WRITE REG-SALIDA
027600     MOVE WS-LINE       TO REG-SALIDA
027700     WRITE REG-SALIDA
027800     MOVE IMP-SUBTITULO TO REG-SALIDA
027900     WRITE REG-SALIDA
028000     MOVE WS-LINE2      TO REG-SALIDA
028100     WRITE REG-SALIDA
028200
028300     PERFORM 1100-CARGAR-LIBROS-I  THRU 1100-CARGAR-LIBROS-F
028400     PERFORM 1200-CARGAR-PRESTA-I  THRU 1200-CARGAR-PRESTA-F
028500
028600     PERFORM 2100-LEER-NOVEDAD-I   THRU 2100-LEER-NOVEDAD-F.
028700
028800 1000-INICIO-F. EXIT.
028900
029000*---- CARGA LA TABLA DE LIBROS ------------------------------------
029100 1100-CARGAR-LIBROS-I.
029200
029300     READ MAELIBVI INTO REG-LIBRO-VIEJO
029400     EVALUATE FS-MAELIBVI
029500        WHEN '00'   CONTINUE
029600        WHEN '10'   SET WS-FIN-LIB TO TRUE
029700        WHEN OTHER
029800           DISPLAY '* ERROR EN READ MAELIBVI = ' FS-MAELIBVI
029900           MOVE 9999 TO RETURN-CODE
030000           SET WS-FIN-LIB TO TRUE
030100     END-EVALUATE
030200
030300     PERFORM 1150-CARGAR-LIBRO-UNO-I THRU 1150-CARGAR-LIBRO-UNO-F
030400                                     UNTIL WS-FIN-LIB.
030500
030600 1100-CARGAR-LIBROS-F. EXIT.
030700
030800 1150-CARGAR-LIBRO-UNO-I.
030900
031000     ADD 1 TO WS-TB-LIBRO-CANT
031100     SET WS-IX-LIBRO TO WS-TB-LIBRO-CANT
031200     MOVE LIB-ISBN TO WS-TB-ISBN (WS-IX-LIBRO)
031300     MOVE REG-LIBRO-VIEJO TO WS-TB-REG-LIBRO (WS-IX-LIBRO)
031400
031500     READ MAELIBVI INTO REG-LIBRO-VIEJO
031600     EVALUATE FS-MAELIBVI
031700        WHEN '00'   CONTINUE
031800        WHEN '10'   SET WS-FIN-LIB TO TRUE
031900        WHEN OTHER
032000           DISPLAY '* ERROR EN READ MAELIBVI = ' FS-MAELIBVI
032100           MOVE 9999 TO RETURN-CODE
032200           SET WS-FIN-LIB TO TRUE
032300     END-EVALUATE.
032400
032500 1150-CARGAR-LIBRO-UNO-F. EXIT.
032600
032700*---- CARGA LA TABLA DE PRESTAMOS ---------------------------------
032800 1200-CARGAR-PRESTA-I.
032900
033000     READ MAEPREVI INTO REG-PRESTAMO-VIEJO
033100     EVALUATE FS-MAEPREVI
033200        WHEN '00'   CONTINUE
033300        WHEN '10'   SET WS-FIN-PRE TO TRUE
033400        WHEN OTHER
033500           DISPLAY '* ERROR EN READ MAEPREVI = ' FS-MAEPREVI
033600           MOVE 9999 TO RETURN-CODE
033700           SET WS-FIN-PRE TO TRUE
033800     END-EVALUATE
033900
034000     PERFORM 1250-CARGAR-PRESTA-UNO-I
034100        THRU 1250-CARGAR-PRESTA-UNO-F
034200        UNTIL WS-FIN-PRE.
034300
034400 1200-CARGAR-PRESTA-F. EXIT.
034500
034600 1250-CARGAR-PRESTA-UNO-I.
034700
034800     ADD 1 TO WS-TB-PRESTA-CANT
034900     SET WS-IX-PRESTA TO WS-TB-PRESTA-CANT
035000     MOVE PRE-NRO-PRESTAMO TO WS-TB-NRO-PRESTAMO (WS-IX-PRESTA)
035100     MOVE REG-PRESTAMO-VIEJO TO WS-TB-REG-PRESTA (WS-IX-PRESTA)
035200
035300     READ MAEPREVI INTO REG-PRESTAMO-VIEJO
035400     EVALUATE FS-MAEPREVI
035500        WHEN '00'   CONTINUE
035600        WHEN '10'   SET WS-FIN-PRE TO TRUE
035700        WHEN OTHER
035800           DISPLAY '* ERROR EN READ MAEPREVI = ' FS-MAEPREVI
035900           MOVE 9999 TO RETURN-CODE
036000           SET WS-FIN-PRE TO TRUE
036100     END-EVALUATE.
036200
036300 1250-CARGAR-PRESTA-UNO-F. EXIT.
036400
036500*---- CUERPO DEL PROCESO: UNA NOVEDAD DE DEVOLUCION POR ITERACION
036600 2000-PROCESO-I.
036700
036800     PERFORM 2300-APLICAR-DEVOLUCION-I
036900        THRU 2300-APLICAR-DEVOLUCION-F
037000
037100     PERFORM 2100-LEER-NOVEDAD-I THRU 2100-LEER-NOVEDAD-F.
037200
037300 2000-PROCESO-F. EXIT.
037400
037500*---- LECTURA DE UNA NOVEDAD DE DEVOLUCION ------------------------
037600 2100-LEER-NOVEDAD-I.
037700
037800     READ NOVEDAD INTO REG-MOV-DEVOLUCION-E
037900     EVALUATE FS-NOVEDAD
038000        WHEN '00'
038100           ADD 1 TO WS-NOV-LEIDAS
038200        WHEN '10'
038300           SET WS-FIN-NOV TO TRUE
038400        WHEN OTHER
038500           DISPLAY '* ERROR EN READ NOVEDAD = ' FS-NOVEDAD
038600           MOVE 9999 TO RETURN-CODE
038700           SET WS-FIN-NOV TO TRUE
038800     END-EVALUATE.
038900
039000 2100-LEER-NOVEDAD-F. EXIT.
039100
039200*---- BUSQUEDA DEL PRESTAMO EN LA TABLA EN MEMORIA -----------------
039300 2200-BUSCAR-PRESTAMO-I.
039400
039500     SET WS-PRESTAMO-NO-ENCONTRADO TO TRUE
039600     SET WS-IX-TABLA-PRE TO 1
039700     IF WS-TB-PRESTA-CANT IS GREATER THAN ZEROS
039800        SEARCH WS-TB-PRESTA-OCU
039900           AT END
040000              SET WS-PRESTAMO-NO-ENCONTRADO TO TRUE
040100           WHEN WS-TB-NRO-PRESTAMO (WS-IX-TABLA-PRE)
040200                   = DMOV-NRO-PRESTAMO
040300              SET WS-PRESTAMO-ENCONTRADO TO TRUE
040400        END-SEARCH
040500     END-IF.
040600
040700 2200-BUSCAR-PRESTAMO-F. EXIT.
040800
040900*---- APLICA LA DEVOLUCION SOBRE EL PRESTAMO ENCONTRADO -----------
041000 2300-APLICAR-DEVOLUCION-I.
041100
041200     PERFORM 2200-BUSCAR-PRESTAMO-I THRU 2200-BUSCAR-PRESTAMO-F
041300
041400     IF WS-PRESTAMO-NO-ENCONTRADO
041500        MOVE ZEROS TO WS-MULTA-CALC
041600        MOVE 'PRESTAMO INEXISTENTE' TO WS-MOTIVO-RECHAZO
041700        PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
041800     ELSE
041900        MOVE WS-TB-REG-PRESTA (WS-IX-TABLA-PRE)
042000             TO REG-PRESTAMO-VIEJO
042100        IF PRE-DEVUELTO
042200           MOVE ZEROS TO WS-MULTA-CALC
042300           MOVE 'PRESTAMO YA DEVUELTO' TO WS-MOTIVO-RECHAZO
042400           PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
042500        ELSE
042600           PERFORM 2400-CALCULAR-MULTA-I
042700              THRU 2400-CALCULAR-MULTA-F
042800        END-IF
042900     END-IF.
043000
043100 2300-APLICAR-DEVOLUCION-F. EXIT.
043200
043300*---- CALCULA LA MULTA Y ACTUALIZA EL PRESTAMO EN LA TABLA -------
043400 2400-CALCULAR-MULTA-I.
043500
043600     IF DMOV-FEC-DEVOL IS LESS THAN OR EQUAL TO PRE-FEC-VENCTO
043700        MOVE ZEROS TO WS-DIAS-ATRASO
043800        MOVE ZEROS TO WS-MULTA-CALC
043900     ELSE
044000        MOVE '2'             TO PF-FUNCION
044100        MOVE PRE-FEC-VENCTO  TO PF-FECHA-1
044200        MOVE DMOV-FEC-DEVOL  TO PF-FECHA-2
044300
044400        CALL WS-PGMRUT USING PARM-RUTFEC
044500
044600        MOVE PF-DIAS-RDO TO WS-DIAS-ATRASO
044700        COMPUTE WS-MULTA-CALC ROUNDED =
044800                WS-DIAS-ATRASO * WS-TARIFA-MULTA-DIA
044900     END-IF
045000
045100     MOVE DMOV-FEC-DEVOL  TO PRE-FEC-DEVOL
045200     MOVE WS-MULTA-CALC   TO PRE-MULTA
045300     SET  PRE-DEVUELTO    TO TRUE
045400     MOVE REG-PRESTAMO-VIEJO TO WS-TB-REG-PRESTA (WS-IX-TABLA-PRE)
045500
045600     PERFORM 2450-REPONER-EJEMPLAR-I
045700        THRU 2450-REPONER-EJEMPLAR-F
045800
045900     ADD 1 TO WS-DEVOL-OK
046000     MOVE DMOV-NRO-PRESTAMO TO IMP-NRO-PRESTAMO
046100     MOVE WS-MULTA-CALC     TO IMP-MULTA
046200     MOVE 'DEVOLUCION REGISTRADA' TO WS-MOTIVO-RECHAZO
046300     MOVE WS-MOTIVO-RECHAZO TO IMP-MOTIVO
046400     MOVE IMP-REG-DETALLE   TO REG-SALIDA
046500     WRITE REG-SALIDA.
046600
046700 2400-CALCULAR-MULTA-F. EXIT.
046800
046900*---- BUSCA EL LIBRO EN LA TABLA Y REPONE UN EJEMPLAR --------------
047000 2450-REPONER-EJEMPLAR-I.
047100
047200     SET WS-LIBRO-NO-ENCONTRADO TO TRUE
047300     SET WS-IX-TABLA-LIB TO 1
047400     IF WS-TB-LIBRO-CANT IS GREATER THAN ZEROS
047500        SEARCH WS-TB-LIBRO-OCU
047600           AT END
047700              SET WS-LIBRO-NO-ENCONTRADO TO TRUE
047800           WHEN WS-TB-ISBN (WS-IX-TABLA-LIB) = PRE-ISBN
047900              SET WS-LIBRO-ENCONTRADO TO TRUE
048000        END-SEARCH
048100     END-IF
048200
048300     IF WS-LIBRO-ENCONTRADO
048400        MOVE WS-TB-REG-LIBRO (WS-IX-TABLA-LIB) TO REG-LIBRO-VIEJO
048500        ADD 1 TO LIB-EJEM-DISP
048600        MOVE REG-LIBRO-VIEJO TO WS-TB-REG-LIBRO (WS-IX-TABLA-LIB)
048700     END-IF.
048800
048900 2450-REPONER-EJEMPLAR-F. EXIT.
049000
049100*---- ESCRIBE UNA LINEA DE RECHAZO EN EL LISTADO -----------------
049200 2900-RECHAZAR-I.
049300
049400     ADD 1 TO WS-RECHAZADAS
049500     MOVE DMOV-NRO-PRESTAMO TO IMP-NRO-PRESTAMO
049600     MOVE WS-MULTA-CALC     TO IMP-MULTA
049700     MOVE WS-MOTIVO-RECHAZO TO IMP-MOTIVO
049800     MOVE IMP-REG-DETALLE   TO REG-SALIDA
049900     WRITE REG-SALIDA.
050000
050100 2900-RECHAZAR-F. EXIT.
050200
050300*---- VOLCADO DE LAS TABLAS A LOS MAESTROS NUEVOS Y CIERRE -------
050400 9999-FINAL-I.
050500
050600     SET WS-IX-LIBRO TO 1
050700     PERFORM 9100-GRABAR-LIBRO-I THRU 9100-GRABAR-LIBRO-F
050800                                 WS-TB-LIBRO-CANT TIMES
050900
051000     SET WS-IX-PRESTA TO 1
051100     PERFORM 9200-GRABAR-PRESTA-I THRU 9200-GRABAR-PRESTA-F
051200                                  WS-TB-PRESTA-CANT TIMES
051300
051400     MOVE WS-LINE2          TO REG-SALIDA
051500     WRITE REG-SALIDA
051600     MOVE WS-NOV-LEIDAS     TO IMP-TOT-LEIDAS
051700     MOVE WS-DEVOL-OK       TO IMP-TOT-DEVOL
051800     MOVE WS-RECHAZADAS     TO IMP-TOT-RECHAZ
051900     MOVE IMP-TOTALES       TO REG-SALIDA
052000     WRITE REG-SALIDA
052100
052200     DISPLAY 'PGMLDEV - NOVEDADES LEIDAS    : ' WS-NOV-LEIDAS
052300     DISPLAY 'PGMLDEV - DEVOLUCIONES OK      : ' WS-DEVOL-OK
052400     DISPLAY 'PGMLDEV - RECHAZADAS            : ' WS-RECHAZADAS
052500
052600     CLOSE MAELIBVI MAEPREVI NOVEDAD
052700           MAELIBNU MAEPRENU LISTADO.
052800
052900 9999-FINAL-F. EXIT.
053000
053100*---- GRABA UN REGISTRO DE LIBROS EN EL MAESTRO NUEVO -------------
053200 9100-GRABAR-LIBRO-I.
053300
053400     MOVE WS-TB-REG-LIBRO (WS-IX-LIBRO) TO REG-LIBRO-NUEVO
053500     WRITE REG-LIBRO-NUEVO
053600     SET WS-IX-LIBRO UP BY 1.
053700
053800 9100-GRABAR-LIBRO-F. EXIT.
053900
054000*---- GRABA UN REGISTRO DE PRESTAMOS EN EL MAESTRO NUEVO -----------
054100 9200-GRABAR-PRESTA-I.
054200
054300     MOVE WS-TB-REG-PRESTA (WS-IX-PRESTA) TO REG-PRESTAMO-NUEVO
054400     WRITE REG-PRESTAMO-NUEVO
054500     SET WS-IX-PRESTA UP BY 1.
054600
054700 9200-GRABAR-PRESTA-F. EXIT.
054800*//////////////////////////////////////////////////////////////
