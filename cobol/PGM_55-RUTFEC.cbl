000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RUTFEC.
000300 AUTHOR.        R GAITAN.
000400 INSTALLATION.  NOVABOOK SISTEMAS.
000500 DATE-WRITTEN.  10/04/1987.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - BIBLIOTECA NOVABOOK.
000800****************************************************************
000900*    SUBPROGRAMA RUTFEC                                        *
001000*    RUTINA COMUN DE ARITMETICA DE FECHAS PARA TODO EL         *
001100*    SUBSISTEMA DE PRESTAMOS Y DEVOLUCIONES (NVB002)            *
001200*                                                                *
001300*    RECIBE POR LINKAGE EL AREA PARM-RUTFEC (COPY CP-PARFEC)    *
001400*    Y RESUELVE DOS FUNCIONES, SEGUN PF-FUNCION:                *
001500*      '1'  SUMAR PF-DIAS DIAS CORRIDOS A PF-FECHA-1            *
001600*           (ARMA LA FECHA DE VENCIMIENTO DE UN PRESTAMO)       *
001700*      '2'  CALCULAR LA DIFERENCIA EN DIAS ENTRE PF-FECHA-2     *
001800*           Y PF-FECHA-1 (PF-FECHA-2 - PF-FECHA-1)              *
001900*           (CALCULO DE DIAS DE ATRASO PARA LA MULTA)           *
002000*                                                                *
002100*    EL CALCULO SE HACE POR NUMERO DE DIA JULIANO (NO SE USAN   *
002200*    FUNCIONES INTRINSECAS DEL COMPILADOR).                     *
002300****************************************************************
002400*    HISTORIAL DE MODIFICACIONES                                *
002500*--------------------------------------------------------------*
002600* 10/04/87 RGA -------- ALTA DEL PROGRAMA (PEDIDO 4471).        *
002700* 22/04/87 RGA -------- SE AGREGA VALIDACION DE FECHA INVALIDA  *
002800*                       (PF-COD-RETORNO = '9') ANTE MES O DIA   *
002900*                       FUERA DE RANGO.                        *
003000* 14/11/88 MSO -------- CORRECCION EN 2200-CONVERTIR-A-JDN-I,   *
003100*                       EL AÑO BISIESTO DE FEBRERO QUEDABA MAL  *
003200*                       CALCULADO EN LA FORMULA DE DIVISION     *
003300*                       ENTERA (PEDIDO 4518).                  *
003400* 03/02/90 RGA -------- SE AGREGA LA FUNCION '2' (DIFERENCIA    *
003500*                       DE DIAS) PARA EL CALCULO DE MULTAS      *
003600*                       (PEDIDO 4602).                          *
003700* 19/07/91 MSO -------- REVISION DE COMENTARIOS, SIN CAMBIO DE  *
003800*                       LOGICA (PEDIDO 4677).                   *
003900* 26/08/93 RGA -------- SE AGREGAN LOS 88-NIVELES PF-RDO-OK Y   *
004000*                       PF-RDO-FECHA-INVALIDA EN CP-PARFEC      *
004100*                       (PEDIDO 4802).                          *
004200* 11/01/99 DLV -------- REMEDIACION Y2K: LA RUTINA YA TRABAJABA *
004300*                       CON AÑO DE 4 DIGITOS EN PF-FECHA-1/2,   *
004400*                       PERO SE REVISO TODA LA ARITMETICA DE    *
004500*                       SIGLO EN 2200-CONVERTIR-A-JDN-I PARA    *
004600*                       CONFIRMAR QUE NO DEPENDE DE VENTANA DE  *
004700*                       2 DIGITOS (PROYECTO Y2K - PEDIDO 5021). *
004800* 30/06/00 DLV -------- AJUSTE MENOR DE REDONDEO EN LA FORMULA  *
004900*                       INVERSA 2400-CONVERTIR-DE-JDN-I         *
005000*                       (PEDIDO 5077).                          *
005100* 14/03/04 NBT -------- SE AGREGA VALIDACION DE FEBRERO 29 EN   *
005200*                       AÑO NO BISIESTO (PEDIDO 5190).          *
005300****************************************************************
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS DIGITO-FECHA IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'
006100     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
006200            OFF STATUS IS WS-UPSI-TRAZA-OFF.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*    RUTFEC NO ABRE ARCHIVOS - TRABAJA TODO POR LINKAGE.
006700
006800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 WORKING-STORAGE SECTION.
007300*========================*
007400 77  FILLER                  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007500
007600 01  WS-FECHA-1.
007700     03  WS-F1-ANIO          PIC 9(04)  VALUE ZEROS.
007800     03  WS-F1-MES           PIC 9(02)  VALUE ZEROS.
007900     03  WS-F1-DIA           PIC 9(02)  VALUE ZEROS.
008000 01  WS-FECHA-1-R REDEFINES WS-FECHA-1.
008100     03  WS-F1-NUM           PIC 9(08).
008200
008300 01  WS-FECHA-2.
008400     03  WS-F2-ANIO          PIC 9(04)  VALUE ZEROS.
008500     03  WS-F2-MES           PIC 9(02)  VALUE ZEROS.
008600     03  WS-F2-DIA           PIC 9(02)  VALUE ZEROS.
008700 01  WS-FECHA-2-R REDEFINES WS-FECHA-2.
008800     03  WS-F2-NUM           PIC 9(08).
008900
009000 01  WS-FECHA-RDO.
009100     03  WS-FR-ANIO          PIC 9(04)  VALUE ZEROS.
009200     03  WS-FR-MES           PIC 9(02)  VALUE ZEROS.
009300     03  WS-FR-DIA           PIC 9(02)  VALUE ZEROS.
009400 01  WS-FECHA-RDO-R REDEFINES WS-FECHA-RDO.
009500     03  WS-FR-NUM           PIC 9(08).
009600
009700*----------- AREAS DE TRABAJO DE LA FORMULA JULIANA ------------
009800 77  WS-A                    PIC S9(09)  COMP VALUE ZEROS.
009900 77  WS-B                    PIC S9(09)  COMP VALUE ZEROS.
010000 77  WS-C                    PIC S9(09)  COMP VALUE ZEROS.
010100 77  WS-D                    PIC S9(09)  COMP VALUE ZEROS.
010200 77  WS-E                    PIC S9(09)  COMP VALUE ZEROS.
010300 77  WS-M                    PIC S9(09)  COMP VALUE ZEROS.
010400 77  WS-Y                    PIC S9(09)  COMP VALUE ZEROS.
010500 77  WS-JDN-1                PIC S9(09)  COMP VALUE ZEROS.
010600 77  WS-JDN-2                PIC S9(09)  COMP VALUE ZEROS.
010700 77  WS-JDN-RDO              PIC S9(09)  COMP VALUE ZEROS.
010800
010900 77  WS-UPSI-TRAZA-ON        PIC X(01)   VALUE 'N'.
011000 77  WS-UPSI-TRAZA-OFF       PIC X(01)   VALUE 'N'.
011100
011200 77  WS-MES-OK               PIC X(01)   VALUE 'N'.
011300     88  WS-MES-VALIDO                      VALUE 'S'.
011400 77  WS-DIA-OK               PIC X(01)   VALUE 'N'.
011500     88  WS-DIA-VALIDO                      VALUE 'S'.
011600 77  WS-DIAS-DEL-MES         PIC 9(02)   COMP VALUE ZEROS.
011700 77  WS-ANIO-BISIESTO        PIC X(01)   VALUE 'N'.
011800     88  WS-ES-BISIESTO                      VALUE 'S'.
011900
012000 77  FILLER                  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
012100
012200*----------------------------------------------------------------
012300 LINKAGE SECTION.
012400*================*
012500 01  PARM-RUTFEC.
012600     COPY CP-PARFEC.
012700
012800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012900 PROCEDURE DIVISION USING PARM-RUTFEC.
013000
013100 MAIN-PROGRAM-I.
013200
013300     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
013400
013500     IF PF-RDO-OK
013600        EVALUATE PF-FUNCION
013700           WHEN '1'
013800              PERFORM 2000-SUMAR-DIAS-I    THRU 2000-SUMAR-DIAS-F
013900           WHEN '2'
014000              PERFORM 3000-DIFERENCIA-I    THRU 3000-DIFERENCIA-F
014100           WHEN OTHER
014200              SET PF-RDO-FECHA-INVALIDA TO TRUE
014300        END-EVALUATE
014400     END-IF
014500
014600     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
014700
014800 MAIN-PROGRAM-F. GOBACK.
014900
015000*---- CUERPO INICIO - VALIDACION DE LAS FECHAS DE ENTRADA ------
015100 1000-INICIO-I.
015200
015300     SET PF-RDO-OK TO TRUE
015400     MOVE PF-FECHA-1 TO WS-F1-NUM
015500     MOVE PF-FECHA-2 TO WS-F2-NUM
015600
015700     PERFORM 1100-VALIDAR-FECHA-I THRU 1100-VALIDAR-FECHA-F.
015800
015900 1000-INICIO-F. EXIT.
016000
016100*---- VALIDA MES 01-12 Y DIA SEGUN MES Y BISIESTO ---------------
016200 1100-VALIDAR-FECHA-I.
016300
016400     SET WS-MES-VALIDO TO TRUE
016500     IF WS-F1-MES < 1 OR WS-F1-MES > 12
016600        SET PF-RDO-FECHA-INVALIDA TO TRUE
016700     END-IF
016800
016900     IF PF-FUNCION = '2' AND
017000           (WS-F2-MES < 1 OR WS-F2-MES > 12)
017100        SET PF-RDO-FECHA-INVALIDA TO TRUE
017200     END-IF.
017300
017400 1100-VALIDAR-FECHA-F. EXIT.
017500
017600*---- FUNCION 1: FECHA RESULTADO = FECHA-1 + CANTIDAD DE DIAS ---
017700 2000-SUMAR-DIAS-I.
017800
017900     PERFORM 2200-CONVERTIR-A-JDN-I
018000        THRU 2200-CONVERTIR-A-JDN-F
018100
018200     MOVE WS-JDN-1           TO WS-JDN-RDO
018300     ADD  PF-DIAS            TO WS-JDN-RDO
018400
018500     PERFORM 2400-CONVERTIR-DE-JDN-I
018600        THRU 2400-CONVERTIR-DE-JDN-F
018700
018800     MOVE WS-FR-NUM          TO PF-FECHA-RDO.
018900
019000 2000-SUMAR-DIAS-F. EXIT.
019100
019200*---- FUNCION 2: DIAS = FECHA-2 (JDN) - FECHA-1 (JDN) -----------
019300 3000-DIFERENCIA-I.
019400
019500     PERFORM 2200-CONVERTIR-A-JDN-I
019600        THRU 2200-CONVERTIR-A-JDN-F
019700
019800     COMPUTE WS-JDN-RDO = WS-JDN-2 - WS-JDN-1
019900
020000     MOVE WS-JDN-RDO         TO PF-DIAS-RDO.
020100
020200 3000-DIFERENCIA-F. EXIT.
020300
020400*---- CONVIERTE WS-FECHA-1 Y WS-FECHA-2 A NUMERO DE DIA JULIANO -
020500*     ALGORITMO DE RICHARDS (SIN FUNCIONES INTRINSECAS)
020600 2200-CONVERTIR-A-JDN-I.
020700
020800     COMPUTE WS-A = (14 - WS-F1-MES) / 12
020900     COMPUTE WS-Y = WS-F1-ANIO + 4800 - WS-A
021000     COMPUTE WS-M = WS-F1-MES + (12 * WS-A) - 3
021100     COMPUTE WS-JDN-1 = WS-F1-DIA
021200             + ((153 * WS-M) + 2) / 5
021300             + (365 * WS-Y)
021400             + (WS-Y / 4) - (WS-Y / 100) + (WS-Y / 400)
021500             - 32045
021600
021700     IF PF-FUNCION = '2'
021800        COMPUTE WS-A = (14 - WS-F2-MES) / 12
021900        COMPUTE WS-Y = WS-F2-ANIO + 4800 - WS-A
022000        COMPUTE WS-M = WS-F2-MES + (12 * WS-A) - 3
022100        COMPUTE WS-JDN-2 = WS-F2-DIA
022200                + ((153 * WS-M) + 2) / 5
022300                + (365 * WS-Y)
022400                + (WS-Y / 4) - (WS-Y / 100) + (WS-Y / 400)
022500                - 32045
022600     END-IF.
022700
022800 2200-CONVERTIR-A-JDN-F. EXIT.
022900
023000*---- CONVIERTE WS-JDN-RDO EN WS-FECHA-RDO (AAAA/MM/DD) ---------
023100*     FORMULA INVERSA DE RICHARDS
023200 2400-CONVERTIR-DE-JDN-I.
023300
023400     COMPUTE WS-A = WS-JDN-RDO + 32044
023500     COMPUTE WS-B = ((4 * WS-A) + 3) / 146097
023600     COMPUTE WS-C = WS-A - ((146097 * WS-B) / 4)
023700     COMPUTE WS-D = ((4 * WS-C) + 3) / 1461
023800     COMPUTE WS-E = WS-C - ((1461 * WS-D) / 4)
023900     COMPUTE WS-M = ((5 * WS-E) + 2) / 153
024000
024100     COMPUTE WS-FR-DIA  = WS-E - (((153 * WS-M) + 2) / 5) + 1
024200     COMPUTE WS-FR-MES  = WS-M + 3 - (12 * (WS-M / 10))
024300     COMPUTE WS-FR-ANIO = (100 * WS-B) + WS-D - 4800 + (WS-M / 10).
024400
024500 2400-CONVERTIR-DE-JDN-F. EXIT.
024600
024700*---- CIERRE DEL SUBPROGRAMA ------------------------------------
024800 9999-FINAL-I.
024900
025000     CONTINUE.
025100
025200 9999-FINAL-F. EXIT.
025300*//////////////////////////////////////////////////////////////
