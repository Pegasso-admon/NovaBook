000100*////////////////// (USRMOV) ////////////////////////////////////
000200****************************************************************
000300*    LAYOUT  NOVEDAD DE USUARIOS (ALTA / VALIDACION DE CLAVE)   *
000400*    NVB002.BIBLIO.ENT.USRMOV                                  *
000500*    LARGO REGISTRO = 80 BYTES                                  *
000600****************************************************************
000700*    UMOV-TIPO-MOV = 'A' ALTA DE USUARIO NUEVO
000800*    UMOV-TIPO-MOV = 'L' VALIDACION DE CLAVE (LOGIN)
000900*    UMOV-ROL SOLO SE USA EN ALTA
001000 01  REG-MOV-USUARIO.
001100     03  UMOV-TIPO-MOV       PIC X(01)      VALUE SPACES.
001200     03  UMOV-LOGIN          PIC X(30)      VALUE SPACES.
001300     03  UMOV-CLAVE          PIC X(30)      VALUE SPACES.
001400     03  UMOV-ROL            PIC X(09)      VALUE SPACES.
001500     03  FILLER              PIC X(10)      VALUE SPACES.
001600*//////////////////////////////////////////////////////////////
