000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMLMOR.
000300 AUTHOR.        N BERTOLOTTI.
000400 INSTALLATION.  NOVABOOK SISTEMAS.
000500 DATE-WRITTEN.  02/09/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - BIBLIOTECA NOVABOOK.
000800****************************************************************
000900*    PROGRAMA PGMLMOR                                          *
001000*    EXPORTACION DE PRESTAMOS EN MORA A FORMATO CSV             *
001100*    =======================================================   *
001200*  FUNCIONAMIENTO                                               *
001300*  * Lee el maestro de prestamos (MAEPREVI) y selecciona los    *
001400*    prestamos activos (PRE-ESTADO PENDIENTE) cuya fecha de      *
001500*    vencimiento es anterior a la FECHA DE PROCESO recibida      *
001600*    por parametro de ejecucion (WS-FECHA-PROCESO).              *
001700*  * Por cada prestamo en mora calcula los dias de atraso        *
001800*    (fecha de proceso menos fecha de vencimiento, via el        *
001900*    subprograma RUTFEC) y la multa correspondiente a esos       *
002000*    dias segun la tarifa diaria de la casa.                    *
002100*  * Genera un renglon CSV por prestamo en mora: NUMERO DE       *
002200*    PRESTAMO, ISBN, NUMERO DE SOCIO, FECHA DE PRESTAMO, FECHA   *
002300*    DE VENCIMIENTO, DIAS DE ATRASO, MULTA.                      *
002400*  * Informa al operador la cantidad de prestamos en mora y el   *
002500*    total de multas acumuladas.                                 *
002600*  * Al no compartirse parrafos entre programas en esta casa,    *
002700*    la rutina de entrecomillado CSV se repite aqui igual que     *
002800*    en PGMLEXP.                                                  *
002900****************************************************************
003000*    HISTORIAL DE MODIFICACIONES                                *
003100*--------------------------------------------------------------*
003200* 02/09/90 NBT -------- ALTA DEL PROGRAMA (PEDIDO 4612).        *
003300* 14/02/94 RGA -------- LA FECHA DE PROCESO SE RECIBE POR        *
003400*                       PARAMETRO EN WS-FECHA-PROCESO; ANTES     *
003500*                       TOMABA LA FECHA DEL SISTEMA OPERATIVO    *
003600*                       SIN POSIBILIDAD DE REPROCESO (PEDIDO      *
003700*                       4791).                                   *
003800* 03/10/97 MSO -------- SE AGREGA EL ACUMULADOR DE MULTA TOTAL    *
003900*                       AL PIE DEL LISTADO (PEDIDO 4972).        *
004000* 27/01/99 DLV -------- REMEDIACION Y2K: WS-FECHA-PROCESO Y       *
004100*                       PRE-FEC-VENCTO YA USABAN AAAA DE 4         *
004200*                       DIGITOS; SE CONFIRMO QUE RUTFEC NO        *
004300*                       DEPENDE DE VENTANA DE SIGLO (PROYECTO     *
004400*                       Y2K - PEDIDO 5024).                      *
004500* 19/07/05 NBT -------- SE EXCLUYEN DEL CALCULO LOS PRESTAMOS      *
004600*                       YA DEVUELTOS AUNQUE SU VENCIMIENTO SEA    *
004700*                       ANTERIOR A LA FECHA DE PROCESO (PEDIDO    *
004800*                       5233).                                    *
004810* 14/09/05 DLV -------- 6420-DETECTAR-COMILLA NO CONTEMPLABA EL   *
004820*                       SALTO DE LINEA EMBEBIDO EN ISBN/SOCIO;    *
004830*                       SE AGREGA LA COMPARACION CONTRA X'0A'     *
004840*                       JUNTO A COMA Y COMILLAS (PEDIDO 5201).    *
004900****************************************************************
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS DIGITO-MOR IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'
005700     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
005800            OFF STATUS IS WS-UPSI-TRAZA-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT MAEPREVI ASSIGN TO DDMAEPVI
006400     FILE STATUS IS FS-MAEPREVI.
006500
006600     SELECT PARMENT  ASSIGN TO DDPARMEN
006700     FILE STATUS IS FS-PARMENT.
006800
006900     SELECT SALICSV  ASSIGN TO DDSALCSV
007000     FILE STATUS IS FS-SALICSV.
007100
007200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  MAEPREVI
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900 01  REG-PRESTAMO.
008000     COPY CP-PRESTA.
008100 01  WS-PRESTAMO-RAW REDEFINES REG-PRESTAMO
008200                      PIC X(64).
008300
008400 FD  PARMENT
008500     RECORDING MODE IS V.
008600 01  REG-PARM-ENTRADA        PIC X(08).
008700
008800 FD  SALICSV
008900     RECORDING MODE IS V.
009000 01  REG-CSV                 PIC X(132).
009100
009200 WORKING-STORAGE SECTION.
009300*========================*
009400 77  FS-MAEPREVI             PIC XX       VALUE SPACES.
009500 77  FS-PARMENT              PIC XX       VALUE SPACES.
009600 77  FS-SALICSV              PIC XX       VALUE SPACES.
009700
009800 77  WS-STATUS-PRE           PIC X        VALUE 'N'.
009900     88  WS-FIN-PRE                          VALUE 'Y'.
010000     88  WS-NO-FIN-PRE                       VALUE 'N'.
010100
010200 77  WS-UPSI-TRAZA-ON        PIC X(01)    VALUE 'N'.
010300 77  WS-UPSI-TRAZA-OFF       PIC X(01)    VALUE 'N'.
010400
010500*----------- FECHA DE PROCESO (PARAMETRO DE EJECUCION) --------------
010600 77  WS-FECHA-PROCESO        PIC 9(08)    VALUE ZEROS.
010700 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
010800     03  WS-FP-ANIO          PIC 9(04).
010900     03  WS-FP-MES           PIC 9(02).
011000     03  WS-FP-DIA           PIC 9(02).
011100
011200*----------- TARIFA DE MULTA POR DIA DE ATRASO -----------------------
011300 77  WS-TARIFA-MULTA-DIA     PIC S9(03)V99 VALUE +0.50.
011400
011500*----------- LINKAGE PARA EL SUBPROGRAMA DE FECHAS --------------------
011600 01  PARM-RUTFEC.
011700     COPY CP-PARFEC.
011800
011900*----------- CONTADORES Y ACUMULADORES --------------------------------
012000 77  WS-PRESTAMOS-LEIDOS     PIC 9(05)    COMP VALUE ZEROS.
012100 77  WS-PRESTAMOS-EN-MORA    PIC 9(05)    COMP VALUE ZEROS.
012200 77  WS-DIAS-ATRASO          PIC S9(05)   COMP VALUE ZEROS.
012300 77  WS-MULTA-CALC           PIC S9(07)V99 VALUE ZEROS.
012400 77  WS-MULTA-TOTAL          PIC S9(09)V99 VALUE ZEROS.
012500
012600*----------- CAMPOS EDITADOS PARA EL RENGLON CSV ----------------------
012700 77  WS-EDIT-NRO-PRESTAMO    PIC 9(08).
012800 77  WS-EDIT-SOCIO-NRO       PIC 9(06).
012900 77  WS-EDIT-DIAS-ATRASO     PIC 9(05).
013000 77  WS-EDIT-MULTA           PIC 9(07).99.
013100
013200*----------- RUTINA GENERICA DE ENTRECOMILLADO CSV --------------------
013300*    SE INVOCA MOVIENDO EL CAMPO A WS-CSV-CAMPO Y SU LARGO
013400*    DECLARADO A WS-CSV-LARGO-DECL; DEVUELVE EL CAMPO YA
013500*    FORMATEADO EN WS-CSV-SALIDA CON LARGO WS-CSV-SALIDA-LARGO.
013600 01  WS-CSV-CAMPO             PIC X(20)    VALUE SPACES.
013700 77  WS-CSV-LARGO-DECL        PIC 9(02)    COMP VALUE ZEROS.
013800 77  WS-CSV-LARGO-REAL        PIC 9(02)    COMP VALUE ZEROS.
013900 77  WS-CSV-IX                PIC 9(02)    COMP VALUE ZEROS.
014000 77  WS-CSV-IX-OUT            PIC 9(03)    COMP VALUE ZEROS.
014100 77  WS-CSV-NECESITA-COM      PIC X(01)    VALUE 'N'.
014200     88  WS-CSV-VA-CON-COMILLAS             VALUE 'S'.
014300     88  WS-CSV-VA-SIN-COMILLAS             VALUE 'N'.
014400 01  WS-CSV-SALIDA            PIC X(24)    VALUE SPACES.
014500 77  WS-CSV-SALIDA-LARGO      PIC 9(03)    COMP VALUE ZEROS.
014600 01  WS-CSV-CARACTER-R REDEFINES WS-CSV-SALIDA.
014700     03  FILLER               PIC X(01)    OCCURS 24 TIMES.
014800
014900*----------- LINEA DE CSV ARMADA PARA ESCRITURA ------------------------
015000 01  WS-LINEA-CSV             PIC X(132)   VALUE SPACES.
015100 01  WS-LINEA-CSV-R REDEFINES WS-LINEA-CSV.
015200     03  WS-LINEA-CSV-CAR     PIC X(01)    OCCURS 132 TIMES.
015300 77  WS-LIN-PTR               PIC 9(03)    COMP VALUE ZEROS.
015400
015500*----------- CABECERA --------------------------------------------------
015600 01  WS-CABECERA.
015700     03  FILLER               PIC X(70)    VALUE
015800         'PRESTAMO,ISBN,SOCIO,FEC_PRESTAMO,FEC_VENCTO,DIAS_ATRASO,MULTA'.
015900
016000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016100 PROCEDURE DIVISION.
016200
016300 MAIN-PROGRAM-I.
016400
016500     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
016600     PERFORM 2000-PROCESO-I     THRU 2000-PROCESO-F
016700                                 UNTIL WS-FIN-PRE
016800     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
016900
017000 MAIN-PROGRAM-F. GOBACK.
017100
017200*---- APERTURA, LECTURA DEL PARAMETRO DE FECHA Y CABECERA ----------
017300 1000-INICIO-I.
017400
017500     SET WS-NO-FIN-PRE TO TRUE
017600     MOVE ZEROS TO WS-PRESTAMOS-LEIDOS WS-PRESTAMOS-EN-MORA
017700     MOVE ZEROS TO WS-MULTA-TOTAL
017800
017900     OPEN INPUT  MAEPREVI PARMENT
018000     OPEN OUTPUT SALICSV
018100
018200     IF FS-MAEPREVI IS NOT EQUAL '00' OR
018300        FS-PARMENT  IS NOT EQUAL '00' OR
018400        FS-SALICSV  IS NOT EQUAL '00'
018500        DISPLAY '* ERROR EN OPEN - VER FILE STATUS'
018600        MOVE 9999 TO RETURN-CODE
018700        SET WS-FIN-PRE TO TRUE
018800     END-IF
018900
019000     READ PARMENT INTO REG-PARM-ENTRADA
019100     IF FS-PARMENT IS EQUAL TO '00'
019200        MOVE REG-PARM-ENTRADA TO WS-FECHA-PROCESO
019300     ELSE
019400        DISPLAY '* ERROR LEYENDO FECHA DE PROCESO - FS = '
019500                FS-PARMENT
019600        MOVE 9999 TO RETURN-CODE
019700        SET WS-FIN-PRE TO TRUE
019800     END-IF
019900     CLOSE PARMENT
020000
020100     MOVE WS-CABECERA TO REG-CSV
020200     WRITE REG-CSV
020300
020400     PERFORM 2100-LEER-PRESTAMO-I THRU 2100-LEER-PRESTAMO-F.
020500
020600 1000-INICIO-F. EXIT.
020700
020800*---- CUERPO DEL PROCESO: UN PRESTAMO POR ITERACION -----------------
020900 2000-PROCESO-I.
021000
021100     PERFORM 2200-EVALUAR-PRESTAMO-I THRU 2200-EVALUAR-PRESTAMO-F
021200
021300     PERFORM 2100-LEER-PRESTAMO-I THRU 2100-LEER-PRESTAMO-F.
021400
021500 2000-PROCESO-F. EXIT.
021600
021700 2100-LEER-PRESTAMO-I.
021800
021900     READ MAEPREVI INTO REG-PRESTAMO
022000     EVALUATE FS-MAEPREVI
022100        WHEN '00'
022200           ADD 1 TO WS-PRESTAMOS-LEIDOS
022300        WHEN '10'
022400           SET WS-FIN-PRE TO TRUE
022500        WHEN OTHER
022600           DISPLAY '* ERROR EN READ MAEPREVI = ' FS-MAEPREVI
022700           DISPLAY '* REGISTRO LEIDO = ' WS-PRESTAMO-RAW
022800           MOVE 9999 TO RETURN-CODE
022900           SET WS-FIN-PRE TO TRUE
023000     END-EVALUATE.
023100
023200 2100-LEER-PRESTAMO-F. EXIT.
023300
023400*---- DETERMINA SI EL PRESTAMO ESTA EN MORA Y LO EXPORTA ------------
023500 2200-EVALUAR-PRESTAMO-I.
023600
023700     IF PRE-PENDIENTE AND
023800        PRE-FEC-VENCTO IS LESS THAN WS-FECHA-PROCESO
023900        PERFORM 2300-CALCULAR-ATRASO-I THRU 2300-CALCULAR-ATRASO-F
024000        PERFORM 2400-ARMAR-RENGLON-I   THRU 2400-ARMAR-RENGLON-F
024100     END-IF.
024200
024300 2200-EVALUAR-PRESTAMO-F. EXIT.
024400
024500*---- CALCULA LOS DIAS DE ATRASO Y LA MULTA --------------------------
024600 2300-CALCULAR-ATRASO-I.
024700
024800     MOVE '2'              TO PF-FUNCION
024900     MOVE PRE-FEC-VENCTO   TO PF-FECHA-1
025000     MOVE WS-FECHA-PROCESO TO PF-FECHA-2
025100
025200     CALL 'RUTFEC' USING PARM-RUTFEC
025300
025400     MOVE PF-DIAS-RDO TO WS-DIAS-ATRASO
025500     COMPUTE WS-MULTA-CALC ROUNDED =
025600             WS-DIAS-ATRASO * WS-TARIFA-MULTA-DIA
025700
025800     ADD WS-MULTA-CALC TO WS-MULTA-TOTAL
025900     ADD 1 TO WS-PRESTAMOS-EN-MORA.
026000
026100 2300-CALCULAR-ATRASO-F. EXIT.
026200
026300*---- ARMA Y ESCRIBE EL RENGLON CSV DEL PRESTAMO EN MORA ------------
026400 2400-ARMAR-RENGLON-I.
026500
026600     MOVE ZEROS  TO WS-LIN-PTR
026700     MOVE SPACES TO WS-LINEA-CSV
026800
026900     MOVE PRE-NRO-PRESTAMO   TO WS-EDIT-NRO-PRESTAMO
027000     MOVE PRE-SOCIO-NRO      TO WS-EDIT-SOCIO-NRO
027100     MOVE WS-DIAS-ATRASO     TO WS-EDIT-DIAS-ATRASO
027200     MOVE WS-MULTA-CALC      TO WS-EDIT-MULTA
027300
027400     MOVE SPACES              TO WS-CSV-CAMPO
027500     MOVE WS-EDIT-NRO-PRESTAMO TO WS-CSV-CAMPO
027600     MOVE 08                  TO WS-CSV-LARGO-DECL
027700     PERFORM 6400-FORMATEAR-CSV-I THRU 6400-FORMATEAR-CSV-F
027800     PERFORM 6500-AGREGAR-CAMPO-I THRU 6500-AGREGAR-CAMPO-F
027900     PERFORM 6520-AGREGAR-COMA-I  THRU 6520-AGREGAR-COMA-F
028000
028100     MOVE SPACES              TO WS-CSV-CAMPO
028200     MOVE PRE-ISBN            TO WS-CSV-CAMPO
028300     MOVE 13                  TO WS-CSV-LARGO-DECL
028400     PERFORM 6400-FORMATEAR-CSV-I THRU 6400-FORMATEAR-CSV-F
028500     PERFORM 6500-AGREGAR-CAMPO-I THRU 6500-AGREGAR-CAMPO-F
028600     PERFORM 6520-AGREGAR-COMA-I  THRU 6520-AGREGAR-COMA-F
028700
028800     MOVE SPACES              TO WS-CSV-CAMPO
028900     MOVE WS-EDIT-SOCIO-NRO   TO WS-CSV-CAMPO
029000     MOVE 06                  TO WS-CSV-LARGO-DECL
029100     PERFORM 6400-FORMATEAR-CSV-I THRU 6400-FORMATEAR-CSV-F
029200     PERFORM 6500-AGREGAR-CAMPO-I THRU 6500-AGREGAR-CAMPO-F
029300     PERFORM 6520-AGREGAR-COMA-I  THRU 6520-AGREGAR-COMA-F
029400
029500     MOVE SPACES              TO WS-CSV-CAMPO
029600     MOVE PRE-FEC-PRESTAMO    TO WS-CSV-CAMPO
029700     MOVE 14                  TO WS-CSV-LARGO-DECL
029800     PERFORM 6400-FORMATEAR-CSV-I THRU 6400-FORMATEAR-CSV-F
029900     PERFORM 6500-AGREGAR-CAMPO-I THRU 6500-AGREGAR-CAMPO-F
030000     PERFORM 6520-AGREGAR-COMA-I  THRU 6520-AGREGAR-COMA-F
030100
030200     MOVE SPACES              TO WS-CSV-CAMPO
030300     MOVE PRE-FEC-VENCTO      TO WS-CSV-CAMPO
030400     MOVE 08                  TO WS-CSV-LARGO-DECL
030500     PERFORM 6400-FORMATEAR-CSV-I THRU 6400-FORMATEAR-CSV-F
030600     PERFORM 6500-AGREGAR-CAMPO-I THRU 6500-AGREGAR-CAMPO-F
030700     PERFORM 6520-AGREGAR-COMA-I  THRU 6520-AGREGAR-COMA-F
030800
030900     MOVE SPACES              TO WS-CSV-CAMPO
031000     MOVE WS-EDIT-DIAS-ATRASO TO WS-CSV-CAMPO
031100     MOVE 05                  TO WS-CSV-LARGO-DECL
031200     PERFORM 6400-FORMATEAR-CSV-I THRU 6400-FORMATEAR-CSV-F
031300     PERFORM 6500-AGREGAR-CAMPO-I THRU 6500-AGREGAR-CAMPO-F
031400     PERFORM 6520-AGREGAR-COMA-I  THRU 6520-AGREGAR-COMA-F
031500
031600     MOVE SPACES              TO WS-CSV-CAMPO
031700     MOVE WS-EDIT-MULTA       TO WS-CSV-CAMPO
031800     MOVE 10                  TO WS-CSV-LARGO-DECL
031900     PERFORM 6400-FORMATEAR-CSV-I THRU 6400-FORMATEAR-CSV-F
032000     PERFORM 6500-AGREGAR-CAMPO-I THRU 6500-AGREGAR-CAMPO-F
032100
032200     MOVE WS-LINEA-CSV TO REG-CSV
032300     WRITE REG-CSV.
032400
032500 2400-ARMAR-RENGLON-F. EXIT.
032600
032700*---- RUTINA GENERICA DE ENTRECOMILLADO CSV (REPETIDA DE PGMLEXP) ----
032800 6400-FORMATEAR-CSV-I.
032900
033000     MOVE ZEROS TO WS-CSV-LARGO-REAL
033100     MOVE WS-CSV-LARGO-DECL TO WS-CSV-IX
033200     PERFORM 6410-RECORTAR-BLANCOS-I THRU 6410-RECORTAR-BLANCOS-F
033300        UNTIL WS-CSV-IX IS EQUAL TO ZEROS
033400           OR WS-CSV-LARGO-REAL IS GREATER THAN ZEROS
033500
033600     SET WS-CSV-VA-SIN-COMILLAS TO TRUE
033700     MOVE 1 TO WS-CSV-IX
033800     PERFORM 6420-DETECTAR-COMILLA-I THRU 6420-DETECTAR-COMILLA-F
033900        WS-CSV-LARGO-REAL TIMES
034000
034100     IF WS-CSV-VA-SIN-COMILLAS
034200        MOVE SPACES TO WS-CSV-SALIDA
034300        IF WS-CSV-LARGO-REAL IS GREATER THAN ZEROS
034400           MOVE WS-CSV-CAMPO(1:WS-CSV-LARGO-REAL) TO WS-CSV-SALIDA
034500        END-IF
034600        MOVE WS-CSV-LARGO-REAL TO WS-CSV-SALIDA-LARGO
034700     ELSE
034800        MOVE SPACES TO WS-CSV-SALIDA
034900        MOVE '"' TO WS-CSV-CARACTER-R(1)
035000        MOVE 1   TO WS-CSV-IX-OUT
035100        MOVE 1   TO WS-CSV-IX
035200        PERFORM 6430-COPIAR-COMILLADO-I THRU 6430-COPIAR-COMILLADO-F
035300           WS-CSV-LARGO-REAL TIMES
035400        ADD 1 TO WS-CSV-IX-OUT
035500        MOVE '"' TO WS-CSV-CARACTER-R(WS-CSV-IX-OUT)
035600        MOVE WS-CSV-IX-OUT TO WS-CSV-SALIDA-LARGO
035700     END-IF.
035800
035900 6400-FORMATEAR-CSV-F. EXIT.
036000
036100*---- BUSCA EL LARGO REAL DEL CAMPO RECORTANDO BLANCOS FINALES -------
036200 6410-RECORTAR-BLANCOS-I.
036300
036400     IF WS-CSV-CAMPO(WS-CSV-IX:1) IS NOT EQUAL TO SPACE
036500        MOVE WS-CSV-IX TO WS-CSV-LARGO-REAL
036600     ELSE
036700        SUBTRACT 1 FROM WS-CSV-IX
036800     END-IF.
036900
037000 6410-RECORTAR-BLANCOS-F. EXIT.
037100
037200*---- DETECTA SI EL CAMPO CONTIENE COMA, COMILLAS O SALTO -----------
037250*    DE LINEA EMBEBIDO - 22/06/99 DLV - TKT NVB-064
037300 6420-DETECTAR-COMILLA-I.
037400
037500     IF WS-CSV-CAMPO(WS-CSV-IX:1) IS EQUAL TO ',' OR
037600        WS-CSV-CAMPO(WS-CSV-IX:1) IS EQUAL TO '"' OR
037650        WS-CSV-CAMPO(WS-CSV-IX:1) IS EQUAL TO X'0A'
037700        SET WS-CSV-VA-CON-COMILLAS TO TRUE
037800     END-IF
037900     ADD 1 TO WS-CSV-IX.
038000
038100 6420-DETECTAR-COMILLA-F. EXIT.
038200
038300*---- COPIA EL CAMPO DUPLICANDO LAS COMILLAS EMBEBIDAS ----------------
038400 6430-COPIAR-COMILLADO-I.
038500
038600     ADD 1 TO WS-CSV-IX-OUT
038700     MOVE WS-CSV-CAMPO(WS-CSV-IX:1) TO WS-CSV-CARACTER-R(WS-CSV-IX-OUT)
038800     IF WS-CSV-CAMPO(WS-CSV-IX:1) IS EQUAL TO '"'
038900        ADD 1 TO WS-CSV-IX-OUT
039000        MOVE '"' TO WS-CSV-CARACTER-R(WS-CSV-IX-OUT)
039100     END-IF
039200     ADD 1 TO WS-CSV-IX.
039300
039400 6430-COPIAR-COMILLADO-F. EXIT.
039500
039600*---- AGREGA EL CAMPO YA FORMATEADO AL RENGLON EN CONSTRUCCION -------
039700 6500-AGREGAR-CAMPO-I.
039800
039900     MOVE 1 TO WS-CSV-IX
040000     PERFORM 6510-COPIAR-UN-CARACTER-I
040100        THRU 6510-COPIAR-UN-CARACTER-F
040200        WS-CSV-SALIDA-LARGO TIMES.
040300
040400 6500-AGREGAR-CAMPO-F. EXIT.
040500
040600 6510-COPIAR-UN-CARACTER-I.
040700
040800     ADD 1 TO WS-LIN-PTR
040900     MOVE WS-CSV-SALIDA(WS-CSV-IX:1)
041000          TO WS-LINEA-CSV-CAR (WS-LIN-PTR)
041100     ADD 1 TO WS-CSV-IX.
041200
041300 6510-COPIAR-UN-CARACTER-F. EXIT.
041400
041500*---- AGREGA UNA COMA SEPARADORA AL RENGLON EN CONSTRUCCION -----------
041600 6520-AGREGAR-COMA-I.
041700
041800     ADD 1 TO WS-LIN-PTR
041900     MOVE ',' TO WS-LINEA-CSV-CAR (WS-LIN-PTR).
042000
042100 6520-AGREGAR-COMA-F. EXIT.
042200
042300*---- TOTALES Y CIERRE ------------------------------------------------
042400 9999-FINAL-I.
042500
042600     DISPLAY 'PGMLMOR - PRESTAMOS LEIDOS      : ' WS-PRESTAMOS-LEIDOS
042700     DISPLAY 'PGMLMOR - PRESTAMOS EN MORA      : ' WS-PRESTAMOS-EN-MORA
042800     DISPLAY 'PGMLMOR - MULTA TOTAL ACUMULADA  : ' WS-MULTA-TOTAL
042900
043000     CLOSE MAEPREVI SALICSV.
043100
043200 9999-FINAL-F. EXIT.
043300*//////////////////////////////////////////////////////////////
