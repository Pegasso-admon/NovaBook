000100*////////////////// (SOCIO) /////////////////////////////////////
000200****************************************************************
000300*    LAYOUT  MAESTRO SOCIOS                                    *
000400*    NVB002.BIBLIO.MAE.SOCIOS                                  *
000500*    LARGO REGISTRO = 100 BYTES                                 *
000600*    CLAVE PRIMARIA: SOC-NRO (ASIGNACION SECUENCIAL)            *
000700****************************************************************
000800 01  REG-SOCIO.
000900*     POSICION RELATIVA (01:06) NUMERO DE SOCIO
001000     03  SOC-NRO             PIC 9(06)      VALUE ZEROS.
001100*     POSICION RELATIVA (07:50) NOMBRE DEL SOCIO
001200     03  SOC-NOMBRE          PIC X(50)      VALUE SPACES.
001300*     POSICION RELATIVA (57:40) EMAIL DE CONTACTO
001400     03  SOC-EMAIL           PIC X(40)      VALUE SPACES.
001500*     POSICION RELATIVA (97:01) INDICADOR DE SOCIO ACTIVO
001600     03  SOC-IND-ACTIVO      PIC X(01)      VALUE 'Y'.
001700         88  SOC-ACTIVO                        VALUE 'Y'.
001800         88  SOC-INACTIVO                      VALUE 'N'.
001900*     POSICION RELATIVA (98:03) RESERVADO PARA USO FUTURO
002000     03  FILLER              PIC X(03)      VALUE SPACES.
002100*//////////////////////////////////////////////////////////////
