000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMLSOC.
000300 AUTHOR.        M SORIA.
000400 INSTALLATION.  NOVABOOK SISTEMAS.
000500 DATE-WRITTEN.  11/05/1986.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - BIBLIOTECA NOVABOOK.
000800****************************************************************
000900*    PROGRAMA PGMLSOC                                          *
001000*    MANTENIMIENTO DEL REGISTRO DE SOCIOS (ALTA Y MODIF.)      *
001100*    ============================                              *
001200*  FUNCIONAMIENTO                                               *
001300*  * Lee las novedades de socios (SOCMOV).                     *
001400*  * ALTA (SMOV-TIPO-MOV = 'A'): asigna el proximo numero de    *
001500*    socio de la secuencia WS-ULT-SOCIO-NRO (sin otra           *
001600*    validacion) y agrega el socio al registro.                *
001700*  * MODIFICACION (SMOV-TIPO-MOV = 'M'): localiza el socio por  *
001800*    SMOV-SOCIO-NRO (rechaza si no existe) y reemplaza nombre,  *
001900*    email e indicador de activo.                               *
002000*  * El registro de socios (SOCIO) se mantiene en tabla en      *
002100*    memoria y se vuelca completo al MAESTRO NUEVO al final.    *
002200*                                                                *
002300*  Las novedades rechazadas se listan en el LISTADO.             *
002400****************************************************************
002500*    HISTORIAL DE MODIFICACIONES                                *
002600*--------------------------------------------------------------*
002700* 11/05/86 MSO -------- ALTA DEL PROGRAMA (PEDIDO 4114).        *
002800* 14/01/88 RGA -------- SE AGREGA LA MODIFICACION DE SOCIOS     *
002900*                       EXISTENTES (PEDIDO 4231).                *
003000* 20/07/90 MSO -------- EL MAESTRO NUEVO SE GRABA DESDE LA      *
003100*                       TABLA EN MEMORIA (PEDIDO 4601).          *
003200* 09/09/94 RGA -------- WS-TB-SOCIO LLEVADA A 2000 SOCIOS       *
003300*                       (PEDIDO 4868).                           *
003400* 20/01/99 DLV -------- REMEDIACION Y2K: WS-ULT-SOCIO-NRO NO    *
003500*                       USABA FECHAS, SE REVISO POR EL PROYECTO *
003600*                       PERO NO REQUIRIO CAMBIOS (PEDIDO 5021). *
003700* 03/05/02 NBT -------- VALIDACION DE EMAIL EN BLANCO EN LA     *
003800*                       MODIFICACION (PEDIDO 5141).              *
003900****************************************************************
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS DIGITO-SOCIO IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'
004700     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
004800            OFF STATUS IS WS-UPSI-TRAZA-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT MAEVIEJO ASSIGN TO DDMAEVIE
005400     FILE STATUS IS FS-MAEVIEJO.
005500
005600     SELECT NOVEDAD  ASSIGN TO DDNOVEDA
005700     FILE STATUS IS FS-NOVEDAD.
005800
005900     SELECT MAENUEVO ASSIGN TO DDMAENUE
006000     FILE STATUS IS FS-MAENUEVO.
006100
006200     SELECT LISTADO  ASSIGN TO DDLISTA
006300     FILE STATUS IS FS-LISTADO.
006400
006500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  MAEVIEJO
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200 01  REG-SOCIO-VIEJO.
007300     COPY CP-SOCIO.
007400
007500 FD  NOVEDAD
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 01  REG-MOV-SOCIO-E.
007900     COPY CP-SOCMOV.
008000*     VISTA CRUDA PARA VOLCAR EN PANTALLA UNA NOVEDAD CON
008100*     TIPO DE MOVIMIENTO NO RECONOCIDO
008200 01  WS-MOV-SOCIO-RAW REDEFINES REG-MOV-SOCIO-E
008300                                 PIC X(108).
008400
008500 FD  MAENUEVO
008600     BLOCK CONTAINS 0 RECORDS
008700     RECORDING MODE IS F.
008800 01  REG-SOCIO-NUEVO.
008900     COPY CP-SOCIO.
009000
009100 FD  LISTADO
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400 01  REG-SALIDA              PIC X(132).
009500
009600 WORKING-STORAGE SECTION.
009700*========================*
009800*----------- ARCHIVOS -------------------------------------------
009900 77  FS-MAEVIEJO             PIC XX       VALUE SPACES.
010000 77  FS-NOVEDAD              PIC XX       VALUE SPACES.
010100 77  FS-MAENUEVO             PIC XX       VALUE SPACES.
010200 77  FS-LISTADO              PIC XX       VALUE SPACES.
010300
010400 77  WS-STATUS-MAE           PIC X        VALUE 'N'.
010500     88  WS-FIN-MAE                          VALUE 'Y'.
010600     88  WS-NO-FIN-MAE                       VALUE 'N'.
010700 77  WS-STATUS-NOV           PIC X        VALUE 'N'.
010800     88  WS-FIN-NOV                          VALUE 'Y'.
010900     88  WS-NO-FIN-NOV                       VALUE 'N'.
011000
011100 77  WS-UPSI-TRAZA-ON        PIC X(01)    VALUE 'N'.
011200 77  WS-UPSI-TRAZA-OFF       PIC X(01)    VALUE 'N'.
011300
011400*----------- TABLA DE SOCIOS EN MEMORIA ---------------------------
011500 77  WS-TB-SOCIO-CANT        PIC 9(04)    COMP VALUE ZEROS.
011600 77  WS-IX-SOCIO             PIC 9(04)    COMP VALUE ZEROS.
011700 77  WS-ULT-SOCIO-NRO        PIC 9(06)    COMP VALUE ZEROS.
011800 01  WS-TB-SOCIO.
011900     03  WS-TB-SOCIO-OCU OCCURS 2000 TIMES
012000                         INDEXED BY WS-IX-TABLA
012100                         ASCENDING KEY IS WS-TB-SOCIO-NRO.
012200         05  WS-TB-SOCIO-NRO     PIC 9(06).
012300         05  WS-TB-REGISTRO      PIC X(100).
012400*     VISTA DEL REGISTRO DE TABLA SUPERPUESTA AL LAYOUT SOCIO
012500 01  WS-TB-SOCIO-R REDEFINES WS-TB-SOCIO.
012600     03  WS-TB-SOCIO-R-OCU OCCURS 2000 TIMES.
012700         05  FILLER              PIC 9(06).
012800         05  WS-TB-REG-SOCIO.
012900             COPY CP-SOCIO.
013000
013100 77  WS-FLAG-ENCONTRO        PIC X(01)    VALUE 'N'.
013200     88  WS-SOCIO-ENCONTRADO                 VALUE 'S'.
013300     88  WS-SOCIO-NO-ENCONTRADO              VALUE 'N'.
013400
013500*----------- CONTADORES -------------------------------------------
013600 77  WS-NOV-LEIDAS           PIC 9(05)    COMP VALUE ZEROS.
013700 77  WS-ALTAS-OK             PIC 9(05)    COMP VALUE ZEROS.
013800 77  WS-MODIF-OK             PIC 9(05)    COMP VALUE ZEROS.
013900 77  WS-RECHAZADAS           PIC 9(05)    COMP VALUE ZEROS.
014000
014100*----------- VISTA NUMERICA DEL NUMERO DE SOCIO EMITIDO ----------
014200 01  WS-NRO-SOCIO-EDIT.
014300     03  WS-NSE-MILES        PIC 999.
014400     03  WS-NSE-UNIDADES     PIC 999.
014500 01  WS-NRO-SOCIO-EDIT-R REDEFINES WS-NRO-SOCIO-EDIT.
014600     03  WS-NSE-COMPLETO     PIC 9(06).
014700
014800*----------- VARIABLES DE VALIDACION ------------------------------
014900 77  WS-MOTIVO-RECHAZO       PIC X(40)    VALUE SPACES.
015000
015100*----------- IMPRESION --------------------------------------------
015200 77  WS-LINE                 PIC X(132)   VALUE ALL '='.
015300 77  WS-LINE2                PIC X(132)   VALUE ALL '-'.
015400
015500 01  IMP-TITULO.
015600     03  FILLER              PIC X(05)    VALUE SPACES.
015700     03  FILLER              PIC X(40)    VALUE
015800               'NOVABOOK - RECHAZOS MANTENIMIENTO SOCIOS'.
015900
016000 01  IMP-SUBTITULO.
016100     03  FILLER              PIC X(01)    VALUE SPACES.
016200     03  IMP-SUB-TIPO        PIC X(03)    VALUE 'TMV'.
016300     03  FILLER              PIC X(03)    VALUE SPACES.
016400     03  IMP-SUB-SOCIO       PIC X(06)    VALUE 'SOCIO'.
016500     03  FILLER              PIC X(03)    VALUE SPACES.
016600     03  IMP-SUB-MOTIVO      PIC X(40)    VALUE 'MOTIVO DEL RECHAZO'.
016700
016800 01  IMP-REG-RECHAZO.
016900     03  FILLER              PIC X(01)    VALUE SPACES.
017000     03  IMP-TIPO-MOV        PIC X(03).
017100     03  FILLER              PIC X(03)    VALUE SPACES.
017200     03  IMP-SOCIO-NRO       PIC ZZZZZ9.
017300     03  FILLER              PIC X(03)    VALUE SPACES.
017400     03  IMP-MOTIVO          PIC X(40).
017500
017600 01  IMP-TOTALES.
017700     03  FILLER              PIC X(05)    VALUE SPACES.
017800     03  FILLER              PIC X(21)    VALUE 'TOTAL NOVEDADES LEIDAS: '.
017900     03  IMP-TOT-LEIDAS      PIC ZZZZ9.
018000     03  FILLER              PIC X(05)    VALUE SPACES.
018100     03  FILLER              PIC X(15)    VALUE 'TOTAL ALTAS: '.
018200     03  IMP-TOT-ALTAS       PIC ZZZZ9.
018300     03  FILLER              PIC X(05)    VALUE SPACES.
018400     03  FILLER              PIC X(15)    VALUE 'TOTAL MODIF: '.
018500     03  IMP-TOT-MODIF       PIC ZZZZ9.
018600     03  FILLER              PIC X(05)    VALUE SPACES.
018700     03  FILLER              PIC X(18)    VALUE 'TOTAL RECHAZADAS: '.
018800     03  IMP-TOT-RECHAZ      PIC ZZZZ9.
018900
019000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019100 PROCEDURE DIVISION.
019200
019300 MAIN-PROGRAM-I.
019400
019500     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
019600     PERFORM 2000-PROCESO-I     THRU 2000-PROCESO-F
019700                                 UNTIL WS-FIN-NOV
019800     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
019900
020000 MAIN-PROGRAM-F. GOBACK.
020100
020200*---- APERTURA DE ARCHIVOS Y CARGA DE LA TABLA DE SOCIOS --------
020300 1000-INICIO-I.
020400
020500     SET WS-NO-FIN-MAE  TO TRUE
020600     SET WS-NO-FIN-NOV  TO TRUE
020700     MOVE ZEROS TO WS-TB-SOCIO-CANT
020800     MOVE ZEROS TO WS-ULT-SOCIO-NRO
020900
021000     OPEN INPUT  MAEVIEJO
021100     IF FS-MAEVIEJO IS NOT EQUAL '00'
021200        DISPLAY '* ERROR EN OPEN MAEVIEJO = ' FS-MAEVIEJO
021300        MOVE 9999 TO RETURN-CODE
021400        SET WS-FIN-MAE TO TRUE
021500     END-IF
021600
021700     OPEN INPUT  NOVEDAD
021800     IF FS-NOVEDAD IS NOT EQUAL '00'
021900        DISPLAY '* ERROR EN OPEN NOVEDAD = ' FS-NOVEDAD
022000        MOVE 9999 TO RETURN-CODE
022100        SET WS-FIN-NOV TO TRUE
022200     END-IF
022300
022400     OPEN OUTPUT MAENUEVO
022500     IF FS-MAENUEVO IS NOT EQUAL '00'
022600        DISPLAY '* ERROR EN OPEN MAENUEVO = ' FS-MAENUEVO
022700        MOVE 9999 TO RETURN-CODE
022800     END-IF
022900
023000     OPEN OUTPUT LISTADO
023100     IF FS-LISTADO IS NOT EQUAL '00'
023200        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
023300        MOVE 9999 TO RETURN-CODE
023400     END-IF
023500
023600     MOVE IMP-TITULO    TO REG-SALIDA
023700     WRITE REG-SALIDA
023800     MOVE WS-LINE       TO REG-SALIDA
023900     WRITE REG-SALIDA
024000     MOVE IMP-SUBTITULO TO REG-SALIDA
024100     WRITE REG-SALIDA
024200     MOVE WS-LINE2      TO REG-SALIDA
024300     WRITE REG-SALIDA
024400
024500     PERFORM 1100-CARGAR-TABLA-I THRU 1100-CARGAR-TABLA-F
024600
024700     PERFORM 2100-LEER-NOVEDAD-I THRU 2100-LEER-NOVEDAD-F.
024800
024900 1000-INICIO-F. EXIT.
025000
025100*---- CARGA LA TABLA WS-TB-SOCIO CON EL MAESTRO VIEJO -----------
025200 1100-CARGAR-TABLA-I.
025300
025400     PERFORM 2050-LEER-MAEVIEJO-I THRU 2050-LEER-MAEVIEJO-F
025500
025600     PERFORM 1150-CARGAR-UNO-I THRU 1150-CARGAR-UNO-F
025700                               UNTIL WS-FIN-MAE.
025800
025900 1100-CARGAR-TABLA-F. EXIT.
026000
026100*---- AGREGA UN SOCIO DEL MAESTRO VIEJO A LA TABLA --------------
026200 1150-CARGAR-UNO-I.
026300
026400     ADD 1 TO WS-TB-SOCIO-CANT
026500     SET WS-IX-SOCIO TO WS-TB-SOCIO-CANT
026600     MOVE SOC-NRO TO WS-TB-SOCIO-NRO (WS-IX-SOCIO)
026700     MOVE REG-SOCIO-VIEJO TO WS-TB-REGISTRO (WS-IX-SOCIO)
026800     IF SOC-NRO IS GREATER THAN WS-ULT-SOCIO-NRO
026900        MOVE SOC-NRO TO WS-ULT-SOCIO-NRO
027000     END-IF
027100     PERFORM 2050-LEER-MAEVIEJO-I THRU 2050-LEER-MAEVIEJO-F.
027200
027300 1150-CARGAR-UNO-F. EXIT.
027400
027500*---- LECTURA DEL MAESTRO VIEJO (SOLO EN LA CARGA) ---------------
027600 2050-LEER-MAEVIEJO-I.
027700
027800     READ MAEVIEJO INTO REG-SOCIO-VIEJO
027900     EVALUATE FS-MAEVIEJO
028000        WHEN '00'
028100           CONTINUE
028200        WHEN '10'
028300           SET WS-FIN-MAE TO TRUE
028400        WHEN OTHER
028500           DISPLAY '* ERROR EN READ MAEVIEJO = ' FS-MAEVIEJO
028600           MOVE 9999 TO RETURN-CODE
028700           SET WS-FIN-MAE TO TRUE
028800     END-EVALUATE.
028900
029000 2050-LEER-MAEVIEJO-F. EXIT.
029100
029200*---- CUERPO DEL PROCESO: UNA NOVEDAD POR ITERACION -------------
029300 2000-PROCESO-I.
029400
029500     EVALUATE SMOV-TIPO-MOV
029600        WHEN 'A'
029700           PERFORM 2300-PROCESAR-ALTA-I
029800              THRU 2300-PROCESAR-ALTA-F
029900        WHEN 'M'
030000           PERFORM 2400-PROCESAR-MODIF-I
030100              THRU 2400-PROCESAR-MODIF-F
030200        WHEN OTHER
030300           DISPLAY '* NOVEDAD CON TIPO INVALIDO: ' WS-MOV-SOCIO-RAW
030400           MOVE 'TIPO DE MOVIMIENTO DESCONOCIDO' TO
030500                WS-MOTIVO-RECHAZO
030600           PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
030700     END-EVALUATE
030800
030900     PERFORM 2100-LEER-NOVEDAD-I THRU 2100-LEER-NOVEDAD-F.
031000
031100 2000-PROCESO-F. EXIT.
031200
031300*---- LECTURA DE UNA NOVEDAD DE SOCIO ----------------------------
031400 2100-LEER-NOVEDAD-I.
031500
031600     READ NOVEDAD INTO REG-MOV-SOCIO-E
031700     EVALUATE FS-NOVEDAD
031800        WHEN '00'
031900           ADD 1 TO WS-NOV-LEIDAS
032000        WHEN '10'
032100           SET WS-FIN-NOV TO TRUE
032200        WHEN OTHER
032300           DISPLAY '* ERROR EN READ NOVEDAD = ' FS-NOVEDAD
032400           MOVE 9999 TO RETURN-CODE
032500           SET WS-FIN-NOV TO TRUE
032600     END-EVALUATE.
032700
032800 2100-LEER-NOVEDAD-F. EXIT.
032900
033000*---- BUSQUEDA DEL SOCIO EN LA TABLA -----------------------------
033100 2200-BUSCAR-SOCIO-I.
033200
033300     SET WS-SOCIO-NO-ENCONTRADO TO TRUE
033400     SET WS-IX-TABLA TO 1
033500
033600     IF WS-TB-SOCIO-CANT IS GREATER THAN ZEROS
033700        SEARCH WS-TB-SOCIO-OCU
033800           AT END
033900              SET WS-SOCIO-NO-ENCONTRADO TO TRUE
034000           WHEN WS-TB-SOCIO-NRO (WS-IX-TABLA) = SMOV-SOCIO-NRO
034100              SET WS-SOCIO-ENCONTRADO TO TRUE
034200        END-SEARCH
034300     END-IF.
034400
034500 2200-BUSCAR-SOCIO-F. EXIT.
034600
034700*---- ALTA DE SOCIO NUEVO ----------------------------------------
034800 2300-PROCESAR-ALTA-I.
034900
035000     ADD 1 TO WS-ULT-SOCIO-NRO
035100     MOVE WS-ULT-SOCIO-NRO TO WS-NSE-COMPLETO
035200
035300     ADD 1 TO WS-TB-SOCIO-CANT
035400     SET WS-IX-SOCIO TO WS-TB-SOCIO-CANT
035500     MOVE WS-ULT-SOCIO-NRO  TO WS-TB-SOCIO-NRO (WS-IX-SOCIO)
035600     MOVE WS-ULT-SOCIO-NRO  TO SOC-NRO
035700     MOVE SMOV-NOMBRE       TO SOC-NOMBRE
035800     MOVE SMOV-EMAIL        TO SOC-EMAIL
035900     SET  SOC-ACTIVO        TO TRUE
036000     MOVE REG-SOCIO-VIEJO   TO WS-TB-REGISTRO (WS-IX-SOCIO)
036100     ADD 1 TO WS-ALTAS-OK.
036200
036300 2300-PROCESAR-ALTA-F. EXIT.
036400
036500*---- MODIFICACION DE SOCIO EXISTENTE ----------------------------
036600 2400-PROCESAR-MODIF-I.
036700
036800     PERFORM 2200-BUSCAR-SOCIO-I THRU 2200-BUSCAR-SOCIO-F
036900
037000     IF WS-SOCIO-NO-ENCONTRADO
037100        MOVE 'SOCIO NO EXISTE' TO WS-MOTIVO-RECHAZO
037200        PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
037300     ELSE
037400        IF SMOV-EMAIL IS EQUAL SPACES
037500           MOVE 'EMAIL EN BLANCO' TO WS-MOTIVO-RECHAZO
037600           PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
037700        ELSE
037800           MOVE WS-TB-REGISTRO (WS-IX-TABLA) TO REG-SOCIO-VIEJO
037900           MOVE SMOV-NOMBRE       TO SOC-NOMBRE
038000           MOVE SMOV-EMAIL        TO SOC-EMAIL
038100           IF SMOV-IND-ACTIVO IS EQUAL SPACES
038200              CONTINUE
038300           ELSE
038400              MOVE SMOV-IND-ACTIVO TO SOC-IND-ACTIVO
038500           END-IF
038600           MOVE REG-SOCIO-VIEJO TO
038700                WS-TB-REGISTRO (WS-IX-TABLA)
038800           ADD 1 TO WS-MODIF-OK
038900        END-IF
039000     END-IF.
039100
039200 2400-PROCESAR-MODIF-F. EXIT.
039300
039400*---- ESCRIBE UNA LINEA DE RECHAZO EN EL LISTADO -----------------
039500 2900-RECHAZAR-I.
039600
039700     ADD 1 TO WS-RECHAZADAS
039800     MOVE SMOV-TIPO-MOV    TO IMP-TIPO-MOV
039900     MOVE SMOV-SOCIO-NRO   TO IMP-SOCIO-NRO
040000     MOVE WS-MOTIVO-RECHAZO TO IMP-MOTIVO
040100     MOVE IMP-REG-RECHAZO  TO REG-SALIDA
040200     WRITE REG-SALIDA.
040300
040400 2900-RECHAZAR-F. EXIT.
040500
040600*---- VOLCADO DE LA TABLA AL MAESTRO NUEVO Y CIERRE --------------
040700 9999-FINAL-I.
040800
040900     SET WS-IX-SOCIO TO 1
041000     PERFORM 9100-GRABAR-UNO-I THRU 9100-GRABAR-UNO-F
041100                               WS-TB-SOCIO-CANT TIMES
041200
041300     MOVE WS-LINE2        TO REG-SALIDA
041400     WRITE REG-SALIDA
041500     MOVE WS-NOV-LEIDAS   TO IMP-TOT-LEIDAS
041600     MOVE WS-ALTAS-OK     TO IMP-TOT-ALTAS
041700     MOVE WS-MODIF-OK     TO IMP-TOT-MODIF
041800     MOVE WS-RECHAZADAS   TO IMP-TOT-RECHAZ
041900     MOVE IMP-TOTALES     TO REG-SALIDA
042000     WRITE REG-SALIDA
042100
042200     DISPLAY 'PGMLSOC - NOVEDADES LEIDAS    : ' WS-NOV-LEIDAS
042300     DISPLAY 'PGMLSOC - ALTAS GRABADAS       : ' WS-ALTAS-OK
042400     DISPLAY 'PGMLSOC - MODIFICACIONES GRAB. : ' WS-MODIF-OK
042500     DISPLAY 'PGMLSOC - RECHAZADAS            : ' WS-RECHAZADAS
042600
042700     CLOSE MAEVIEJO
042800     IF FS-MAEVIEJO IS NOT EQUAL '00'
042900        DISPLAY '* ERROR EN CLOSE MAEVIEJO = ' FS-MAEVIEJO
043000     END-IF
043100
043200     CLOSE NOVEDAD
043300     IF FS-NOVEDAD IS NOT EQUAL '00'
043400        DISPLAY '* ERROR EN CLOSE NOVEDAD = ' FS-NOVEDAD
043500     END-IF
043600
043700     CLOSE MAENUEVO
043800     IF FS-MAENUEVO IS NOT EQUAL '00'
043900        DISPLAY '* ERROR EN CLOSE MAENUEVO = ' FS-MAENUEVO
044000     END-IF
044100
044200     CLOSE LISTADO
044300     IF FS-LISTADO IS NOT EQUAL '00'
044400        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
044500     END-IF.
044600
044700 9999-FINAL-F. EXIT.
044800
044900*---- GRABA UN REGISTRO DE LA TABLA EN EL MAESTRO NUEVO ----------
045000 9100-GRABAR-UNO-I.
045100
045200     MOVE WS-TB-REGISTRO (WS-IX-SOCIO) TO REG-SOCIO-NUEVO
045300     WRITE REG-SOCIO-NUEVO
045400     SET WS-IX-SOCIO UP BY 1.
045500
045600 9100-GRABAR-UNO-F. EXIT.
045700*//////////////////////////////////////////////////////////////
