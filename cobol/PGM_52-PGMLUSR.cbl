000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMLUSR.
000300 AUTHOR.        R GAITAN.
000400 INSTALLATION.  NOVABOOK SISTEMAS.
000500 DATE-WRITTEN.  23/09/1986.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - BIBLIOTECA NOVABOOK.
000800****************************************************************
000900*    PROGRAMA PGMLUSR                                          *
001000*    ALTA DE USUARIOS DEL SISTEMA Y VALIDACION DE LOGIN        *
001100*    ============================                              *
001200*  FUNCIONAMIENTO                                               *
001300*  * Lee las novedades de usuarios (USRMOV).                   *
001400*  * ALTA (UMOV-TIPO-MOV = 'A'): rechaza si el nombre de login  *
001500*    ya existe en el registro; si es correcta, asigna el       *
001600*    proximo numero de usuario y agrega el registro.           *
001700*  * VALIDACION DE LOGIN (UMOV-TIPO-MOV = 'L'): acepta solo si  *
001800*    existe un usuario con ese LOGIN y CLAVE y con indicador    *
001900*    de activo en 'Y'; en ningun caso se imprime la clave en    *
002000*    el listado de resultado.                                  *
002100*  * El registro de usuarios (USUARIO) se mantiene en tabla en  *
002200*    memoria y se vuelca completo al MAESTRO NUEVO al final     *
002300*    (las validaciones de login no modifican el maestro).       *
002400****************************************************************
002500*    HISTORIAL DE MODIFICACIONES                                *
002600*--------------------------------------------------------------*
002700* 23/09/86 RGA -------- ALTA DEL PROGRAMA (PEDIDO 4159).        *
002800* 17/02/89 MSO -------- SE AGREGA LA VALIDACION DE LOGIN COMO   *
002900*                       NUEVO TIPO DE NOVEDAD (PEDIDO 4355).    *
003000* 30/08/93 RGA -------- SE QUITA LA CLAVE DEL LISTADO DE        *
003100*                       RESULTADO DE LOGIN POR PEDIDO DE        *
003200*                       AUDITORIA (PEDIDO 4799).                *
003300* 12/01/99 DLV -------- REMEDIACION Y2K: SIN IMPACTO, EL        *
003400*                       PROGRAMA NO MANEJA FECHAS (PROYECTO     *
003500*                       Y2K - PEDIDO 5021).                     *
003600****************************************************************
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS DIGITO-USR IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'
004400     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
004500            OFF STATUS IS WS-UPSI-TRAZA-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT MAEVIEJO ASSIGN TO DDMAEVIE
005100     FILE STATUS IS FS-MAEVIEJO.
005200
005300     SELECT NOVEDAD  ASSIGN TO DDNOVEDA
005400     FILE STATUS IS FS-NOVEDAD.
005500
005600     SELECT MAENUEVO ASSIGN TO DDMAENUE
005700     FILE STATUS IS FS-MAENUEVO.
005800
005900     SELECT LISTADO  ASSIGN TO DDLISTA
006000     FILE STATUS IS FS-LISTADO.
006100
006200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  MAEVIEJO
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900 01  REG-USUARIO-VIEJO.
007000     COPY CP-USUARIO.
007100
007200 FD  NOVEDAD
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-MOV-USUARIO-E.
007600     COPY CP-USRMOV.
007700*     VISTA CRUDA PARA VOLCAR EN PANTALLA UNA NOVEDAD CON
007800*     TIPO DE MOVIMIENTO NO RECONOCIDO (NUNCA INCLUYE LA CLAVE)
007900 01  WS-MOV-USR-RAW REDEFINES REG-MOV-USUARIO-E.
008000     03  WS-RAW-TIPO-MOV     PIC X(01).
008100     03  WS-RAW-LOGIN        PIC X(30).
008200     03  FILLER              PIC X(49).
008300
008400 FD  MAENUEVO
008500     BLOCK CONTAINS 0 RECORDS
008600     RECORDING MODE IS F.
008700 01  REG-USUARIO-NUEVO.
008800     COPY CP-USUARIO.
008900
009000 FD  LISTADO
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300 01  REG-SALIDA              PIC X(132).
009400
009500 WORKING-STORAGE SECTION.
009600*========================*
009700*----------- ARCHIVOS -------------------------------------------
009800 77  FS-MAEVIEJO             PIC XX       VALUE SPACES.
009900 77  FS-NOVEDAD              PIC XX       VALUE SPACES.
010000 77  FS-MAENUEVO             PIC XX       VALUE SPACES.
010100 77  FS-LISTADO              PIC XX       VALUE SPACES.
010200
010300 77  WS-STATUS-MAE           PIC X        VALUE 'N'.
010400     88  WS-FIN-MAE                          VALUE 'Y'.
010500     88  WS-NO-FIN-MAE                       VALUE 'N'.
010600 77  WS-STATUS-NOV           PIC X        VALUE 'N'.
010700     88  WS-FIN-NOV                          VALUE 'Y'.
010800     88  WS-NO-FIN-NOV                       VALUE 'N'.
010900
011000 77  WS-UPSI-TRAZA-ON        PIC X(01)    VALUE 'N'.
011100 77  WS-UPSI-TRAZA-OFF       PIC X(01)    VALUE 'N'.
011200
011300*----------- TABLA DE USUARIOS EN MEMORIA -------------------------
011400 77  WS-TB-USR-CANT          PIC 9(04)    COMP VALUE ZEROS.
011500 77  WS-IX-USR               PIC 9(04)    COMP VALUE ZEROS.
011600 77  WS-ULT-USR-NRO          PIC 9(06)    COMP VALUE ZEROS.
011700 01  WS-TB-USUARIO.
011800     03  WS-TB-USR-OCU OCCURS 500 TIMES
011900                       INDEXED BY WS-IX-TABLA.
012000         05  WS-TB-USR-LOGIN     PIC X(30).
012100         05  WS-TB-REGISTRO      PIC X(80).
012200*     VISTA DEL REGISTRO DE TABLA SUPERPUESTA AL LAYOUT USUARIO
012300 01  WS-TB-USUARIO-R REDEFINES WS-TB-USUARIO.
012400     03  WS-TB-USR-R-OCU OCCURS 500 TIMES.
012500         05  FILLER              PIC X(30).
012600         05  WS-TB-REG-USR.
012700             COPY CP-USUARIO.
012800
012900 77  WS-FLAG-ENCONTRO        PIC X(01)    VALUE 'N'.
013000     88  WS-USR-ENCONTRADO                   VALUE 'S'.
013100     88  WS-USR-NO-ENCONTRADO                VALUE 'N'.
013200
013300 77  WS-FLAG-LOGIN-OK        PIC X(01)    VALUE 'N'.
013400     88  WS-LOGIN-VALIDO                     VALUE 'S'.
013500     88  WS-LOGIN-INVALIDO                   VALUE 'N'.
013600
013700*----------- CONTADORES -------------------------------------------
013800 77  WS-NOV-LEIDAS           PIC 9(05)    COMP VALUE ZEROS.
013900 77  WS-ALTAS-OK             PIC 9(05)    COMP VALUE ZEROS.
014000 77  WS-LOGIN-ACEPTADOS      PIC 9(05)    COMP VALUE ZEROS.
014100 77  WS-RECHAZADAS           PIC 9(05)    COMP VALUE ZEROS.
014200
014300*----------- VISTA NUMERICA DEL NUMERO DE USUARIO EMITIDO --------
014400 01  WS-NRO-USR-EDIT.
014500     03  WS-NUE-MILES        PIC 999.
014600     03  WS-NUE-UNIDADES     PIC 999.
014700 01  WS-NRO-USR-EDIT-R REDEFINES WS-NRO-USR-EDIT.
014800     03  WS-NUE-COMPLETO     PIC 9(06).
014900
015000*----------- VARIABLES DE VALIDACION ------------------------------
015100 77  WS-MOTIVO-RECHAZO       PIC X(40)    VALUE SPACES.
015200
015300*----------- IMPRESION --------------------------------------------
015400 77  WS-LINE                 PIC X(132)   VALUE ALL '='.
015500 77  WS-LINE2                PIC X(132)   VALUE ALL '-'.
015600
015700 01  IMP-TITULO.
015800     03  FILLER              PIC X(05)    VALUE SPACES.
015900     03  FILLER              PIC X(40)    VALUE
016000               'NOVABOOK - NOVEDADES DE USUARIOS'.
016100
016200 01  IMP-SUBTITULO.
016300     03  FILLER              PIC X(01)    VALUE SPACES.
016400     03  IMP-SUB-TIPO        PIC X(03)    VALUE 'TMV'.
016500     03  FILLER              PIC X(03)    VALUE SPACES.
016600     03  IMP-SUB-LOGIN       PIC X(30)    VALUE 'LOGIN'.
016700     03  FILLER              PIC X(03)    VALUE SPACES.
016800     03  IMP-SUB-RESULT      PIC X(40)    VALUE 'RESULTADO'.
016900
017000 01  IMP-REG-RESULT.
017100     03  FILLER              PIC X(01)    VALUE SPACES.
017200     03  IMP-TIPO-MOV        PIC X(03).
017300     03  FILLER              PIC X(03)    VALUE SPACES.
017400     03  IMP-LOGIN           PIC X(30).
017500     03  FILLER              PIC X(03)    VALUE SPACES.
017600     03  IMP-RESULTADO       PIC X(40).
017700
017800 01  IMP-TOTALES.
017900     03  FILLER              PIC X(05)    VALUE SPACES.
018000     03  FILLER              PIC X(21)    VALUE 'TOTAL NOVEDADES LEIDAS: '.
018100     03  IMP-TOT-LEIDAS      PIC ZZZZ9.
018200     03  FILLER              PIC X(05)    VALUE SPACES.
018300     03  FILLER              PIC X(15)    VALUE 'TOTAL ALTAS: '.
018400     03  IMP-TOT-ALTAS       PIC ZZZZ9.
018500     03  FILLER              PIC X(05)    VALUE SPACES.
018600     03  FILLER              PIC X(24)    VALUE 'TOTAL LOGIN ACEPTADOS: '.
018700     03  IMP-TOT-LOGIN       PIC ZZZZ9.
018800     03  FILLER              PIC X(05)    VALUE SPACES.
018900     03  FILLER              PIC X(18)    VALUE 'TOTAL RECHAZADAS: '.
019000     03  IMP-TOT-RECHAZ      PIC ZZZZ9.
019100
019200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019300 PROCEDURE DIVISION.
019400
019500 MAIN-PROGRAM-I.
019600
019700     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
019800     PERFORM 2000-PROCESO-I     THRU 2000-PROCESO-F
019900                                 UNTIL WS-FIN-NOV
020000     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
020100
020200 MAIN-PROGRAM-F. GOBACK.
020300
020400*---- APERTURA DE ARCHIVOS Y CARGA DE LA TABLA DE USUARIOS ------
020500 1000-INICIO-I.
020600
020700     SET WS-NO-FIN-MAE  TO TRUE
020800     SET WS-NO-FIN-NOV  TO TRUE
020900     MOVE ZEROS TO WS-TB-USR-CANT
021000     MOVE ZEROS TO WS-ULT-USR-NRO
021100
021200     OPEN INPUT  MAEVIEJO
021300     IF FS-MAEVIEJO IS NOT EQUAL '00'
021400        DISPLAY '* ERROR EN OPEN MAEVIEJO = ' FS-MAEVIEJO
021500        MOVE 9999 TO RETURN-CODE
021600        SET WS-FIN-MAE TO TRUE
021700     END-IF
021800
021900     OPEN INPUT  NOVEDAD
022000     IF FS-NOVEDAD IS NOT EQUAL '00'
022100        DISPLAY '* ERROR EN OPEN NOVEDAD = ' FS-NOVEDAD
022200        MOVE 9999 TO RETURN-CODE
022300        SET WS-FIN-NOV TO TRUE
022400     END-IF
022500
022600     OPEN OUTPUT MAENUEVO
022700     IF FS-MAENUEVO IS NOT EQUAL '00'
022800        DISPLAY '* ERROR EN OPEN MAENUEVO = ' FS-MAENUEVO
022900        MOVE 9999 TO RETURN-CODE
023000     END-IF
023100
023200     OPEN OUTPUT LISTADO
023300     IF FS-LISTADO IS NOT EQUAL '00'
023400        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
023500        MOVE 9999 TO RETURN-CODE
023600     END-IF
023700
023800     MOVE IMP-TITULO    TO REG-SALIDA
023900     WRITE REG-SALIDA
024000     MOVE WS-LINE       TO REG-SALIDA
024100     WRITE REG-SALIDA
024200     MOVE IMP-SUBTITULO TO REG-SALIDA
024300     WRITE REG-SALIDA
024400     MOVE WS-LINE2      TO REG-SALIDA
024500     WRITE REG-SALIDA
024600
024700     PERFORM 1100-CARGAR-TABLA-I THRU 1100-CARGAR-TABLA-F
024800
024900     PERFORM 2100-LEER-NOVEDAD-I THRU 2100-LEER-NOVEDAD-F.
025000
025100 1000-INICIO-F. EXIT.
025200
025300*---- CARGA LA TABLA WS-TB-USUARIO CON EL MAESTRO VIEJO ---------
025400 1100-CARGAR-TABLA-I.
025500
025600     PERFORM 2050-LEER-MAEVIEJO-I THRU 2050-LEER-MAEVIEJO-F
025700
025800     PERFORM 1150-CARGAR-UNO-I THRU 1150-CARGAR-UNO-F
025900                               UNTIL WS-FIN-MAE.
026000
026100 1100-CARGAR-TABLA-F. EXIT.
026200
026300*---- AGREGA UN USUARIO DEL MAESTRO VIEJO A LA TABLA ------------
026400 1150-CARGAR-UNO-I.
026500
026600     ADD 1 TO WS-TB-USR-CANT
026700     SET WS-IX-USR TO WS-TB-USR-CANT
026800     MOVE USR-LOGIN TO WS-TB-USR-LOGIN (WS-IX-USR)
026900     MOVE REG-USUARIO-VIEJO TO WS-TB-REGISTRO (WS-IX-USR)
027000     IF USR-NRO IS GREATER THAN WS-ULT-USR-NRO
027100        MOVE USR-NRO TO WS-ULT-USR-NRO
027200     END-IF
027300     PERFORM 2050-LEER-MAEVIEJO-I THRU 2050-LEER-MAEVIEJO-F.
027400
027500 1150-CARGAR-UNO-F. EXIT.
027600
027700*---- LECTURA DEL MAESTRO VIEJO (SOLO EN LA CARGA) ---------------
027800 2050-LEER-MAEVIEJO-I.
027900
028000     READ MAEVIEJO INTO REG-USUARIO-VIEJO
028100     EVALUATE FS-MAEVIEJO
028200        WHEN '00'
028300           CONTINUE
028400        WHEN '10'
028500           SET WS-FIN-MAE TO TRUE
028600        WHEN OTHER
028700           DISPLAY '* ERROR EN READ MAEVIEJO = ' FS-MAEVIEJO
028800           MOVE 9999 TO RETURN-CODE
028900           SET WS-FIN-MAE TO TRUE
029000     END-EVALUATE.
029100
029200 2050-LEER-MAEVIEJO-F. EXIT.
029300
029400*---- CUERPO DEL PROCESO: UNA NOVEDAD POR ITERACION -------------
029500 2000-PROCESO-I.
029600
029700     EVALUATE UMOV-TIPO-MOV
029800        WHEN 'A'
029900           PERFORM 2300-PROCESAR-ALTA-I
030000              THRU 2300-PROCESAR-ALTA-F
030100        WHEN 'L'
030200           PERFORM 2500-VALIDAR-LOGIN-I
030300              THRU 2500-VALIDAR-LOGIN-F
030400        WHEN OTHER
030500           DISPLAY '* NOVEDAD CON TIPO INVALIDO - LOGIN: '
030600                   WS-RAW-LOGIN
030700           MOVE 'TIPO DE MOVIMIENTO DESCONOCIDO' TO
030800                WS-MOTIVO-RECHAZO
030900           PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
031000     END-EVALUATE
031100
031200     PERFORM 2100-LEER-NOVEDAD-I THRU 2100-LEER-NOVEDAD-F.
031300
031400 2000-PROCESO-F. EXIT.
031500
031600*---- LECTURA DE UNA NOVEDAD DE USUARIO --------------------------
031700 2100-LEER-NOVEDAD-I.
031800
031900     READ NOVEDAD INTO REG-MOV-USUARIO-E
032000     EVALUATE FS-NOVEDAD
032100        WHEN '00'
032200           ADD 1 TO WS-NOV-LEIDAS
032300        WHEN '10'
032400           SET WS-FIN-NOV TO TRUE
032500        WHEN OTHER
032600           DISPLAY '* ERROR EN READ NOVEDAD = ' FS-NOVEDAD
032700           MOVE 9999 TO RETURN-CODE
032800           SET WS-FIN-NOV TO TRUE
032900     END-EVALUATE.
033000
033100 2100-LEER-NOVEDAD-F. EXIT.
033200
033300*---- BUSQUEDA DEL LOGIN EN LA TABLA -----------------------------
033400 2200-BUSCAR-LOGIN-I.
033500
033600     SET WS-USR-NO-ENCONTRADO TO TRUE
033700     SET WS-IX-TABLA TO 1
033800
033900     IF WS-TB-USR-CANT IS GREATER THAN ZEROS
034000        SEARCH WS-TB-USR-OCU
034100           AT END
034200              SET WS-USR-NO-ENCONTRADO TO TRUE
034300           WHEN WS-TB-USR-LOGIN (WS-IX-TABLA) = UMOV-LOGIN
034400              SET WS-USR-ENCONTRADO TO TRUE
034500        END-SEARCH
034600     END-IF.
034700
034800 2200-BUSCAR-LOGIN-F. EXIT.
034900
035000*---- ALTA DE USUARIO NUEVO --------------------------------------
035100 2300-PROCESAR-ALTA-I.
035200
035300     PERFORM 2200-BUSCAR-LOGIN-I THRU 2200-BUSCAR-LOGIN-F
035400
035500     IF WS-USR-ENCONTRADO
035600        MOVE 'LOGIN YA EXISTE' TO WS-MOTIVO-RECHAZO
035700        PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
035800     ELSE
035900        ADD 1 TO WS-ULT-USR-NRO
036000        MOVE WS-ULT-USR-NRO TO WS-NUE-COMPLETO
036100
036200        ADD 1 TO WS-TB-USR-CANT
036300        SET WS-IX-USR TO WS-TB-USR-CANT
036400        MOVE UMOV-LOGIN        TO WS-TB-USR-LOGIN (WS-IX-USR)
036500        MOVE WS-ULT-USR-NRO    TO USR-NRO
036600        MOVE UMOV-LOGIN        TO USR-LOGIN
036700        MOVE UMOV-CLAVE        TO USR-CLAVE
036800        MOVE UMOV-ROL          TO USR-ROL
036900        SET  USR-ACTIVO        TO TRUE
037000        MOVE REG-USUARIO-VIEJO TO WS-TB-REGISTRO (WS-IX-USR)
037100        ADD 1 TO WS-ALTAS-OK
037200
037300        MOVE 'A'               TO IMP-TIPO-MOV
037400        MOVE UMOV-LOGIN        TO IMP-LOGIN
037500        MOVE 'ALTA ACEPTADA'   TO IMP-RESULTADO
037600        MOVE IMP-REG-RESULT    TO REG-SALIDA
037700        WRITE REG-SALIDA
037800     END-IF.
037900
038000 2300-PROCESAR-ALTA-F. EXIT.
038100
038200*---- VALIDACION DE LOGIN (NO MODIFICA EL MAESTRO) ---------------
038300 2500-VALIDAR-LOGIN-I.
038400
038500     SET WS-LOGIN-INVALIDO TO TRUE
038600     PERFORM 2200-BUSCAR-LOGIN-I THRU 2200-BUSCAR-LOGIN-F
038700
038800     IF WS-USR-ENCONTRADO
038900        MOVE WS-TB-REGISTRO (WS-IX-TABLA) TO REG-USUARIO-VIEJO
039000        IF USR-CLAVE IS EQUAL UMOV-CLAVE AND USR-ACTIVO
039100           SET WS-LOGIN-VALIDO TO TRUE
039200        END-IF
039300     END-IF
039400
039500     MOVE 'L'               TO IMP-TIPO-MOV
039600     MOVE UMOV-LOGIN        TO IMP-LOGIN
039700     IF WS-LOGIN-VALIDO
039800        ADD 1 TO WS-LOGIN-ACEPTADOS
039900        MOVE 'LOGIN ACEPTADO' TO IMP-RESULTADO
040000     ELSE
040100        ADD 1 TO WS-RECHAZADAS
040200        MOVE 'LOGIN RECHAZADO' TO IMP-RESULTADO
040300     END-IF
040400     MOVE IMP-REG-RESULT    TO REG-SALIDA
040500     WRITE REG-SALIDA.
040600
040700 2500-VALIDAR-LOGIN-F. EXIT.
040800
040900*---- ESCRIBE UNA LINEA DE RECHAZO EN EL LISTADO -----------------
041000 2900-RECHAZAR-I.
041100
041200     ADD 1 TO WS-RECHAZADAS
041300     MOVE UMOV-TIPO-MOV    TO IMP-TIPO-MOV
041400     MOVE UMOV-LOGIN       TO IMP-LOGIN
041500     MOVE WS-MOTIVO-RECHAZO TO IMP-RESULTADO
041600     MOVE IMP-REG-RESULT   TO REG-SALIDA
041700     WRITE REG-SALIDA.
041800
041900 2900-RECHAZAR-F. EXIT.
042000
042100*---- VOLCADO DE LA TABLA AL MAESTRO NUEVO Y CIERRE --------------
042200 9999-FINAL-I.
042300
042400     SET WS-IX-USR TO 1
042500     PERFORM 9100-GRABAR-UNO-I THRU 9100-GRABAR-UNO-F
042600                               WS-TB-USR-CANT TIMES
042700
042800     MOVE WS-LINE2        TO REG-SALIDA
042900     WRITE REG-SALIDA
043000     MOVE WS-NOV-LEIDAS     TO IMP-TOT-LEIDAS
043100     MOVE WS-ALTAS-OK       TO IMP-TOT-ALTAS
043200     MOVE WS-LOGIN-ACEPTADOS TO IMP-TOT-LOGIN
043300     MOVE WS-RECHAZADAS     TO IMP-TOT-RECHAZ
043400     MOVE IMP-TOTALES       TO REG-SALIDA
043500     WRITE REG-SALIDA
043600
043700     DISPLAY 'PGMLUSR - NOVEDADES LEIDAS    : ' WS-NOV-LEIDAS
043800     DISPLAY 'PGMLUSR - ALTAS GRABADAS       : ' WS-ALTAS-OK
043900     DISPLAY 'PGMLUSR - LOGIN ACEPTADOS      : ' WS-LOGIN-ACEPTADOS
044000     DISPLAY 'PGMLUSR - RECHAZADAS            : ' WS-RECHAZADAS
044100
044200     CLOSE MAEVIEJO
044300     IF FS-MAEVIEJO IS NOT EQUAL '00'
044400        DISPLAY '* ERROR EN CLOSE MAEVIEJO = ' FS-MAEVIEJO
044500     END-IF
044600
044700     CLOSE NOVEDAD
044800     IF FS-NOVEDAD IS NOT EQUAL '00'
044900        DISPLAY '* ERROR EN CLOSE NOVEDAD = ' FS-NOVEDAD
045000     END-IF
045100
045200     CLOSE MAENUEVO
045300     IF FS-MAENUEVO IS NOT EQUAL '00'
045400        DISPLAY '* ERROR EN CLOSE MAENUEVO = ' FS-MAENUEVO
045500     END-IF
045600
045700     CLOSE LISTADO
045800     IF FS-LISTADO IS NOT EQUAL '00'
045900        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
046000     END-IF.
046100
046200 9999-FINAL-F. EXIT.
046300
046400*---- GRABA UN REGISTRO DE LA TABLA EN EL MAESTRO NUEVO ----------
046500 9100-GRABAR-UNO-I.
046600
046700     MOVE WS-TB-REGISTRO (WS-IX-USR) TO REG-USUARIO-NUEVO
046800     WRITE REG-USUARIO-NUEVO
046900     SET WS-IX-USR UP BY 1.
047000
047100 9100-GRABAR-UNO-F. EXIT.
047200*//////////////////////////////////////////////////////////////
