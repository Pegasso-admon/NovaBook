000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMLPRE.
000300 AUTHOR.        M SORIA.
000400 INSTALLATION.  NOVABOOK SISTEMAS.
000500 DATE-WRITTEN.  04/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - BIBLIOTECA NOVABOOK.
000800****************************************************************
000900*    PROGRAMA PGMLPRE                                          *
001000*    REGISTRACION DE PRESTAMOS                                *
001100*    ============================                              *
001200*  FUNCIONAMIENTO                                               *
001300*  * Lee las novedades de prestamo (PRESMOV): ISBN, numero de   *
001400*    socio, fecha de prestamo.                                  *
001500*  * Rechaza si el socio no existe o no esta activo.            *
001600*  * Rechaza si el libro no existe o no tiene al menos un       *
001700*    ejemplar disponible.                                       *
001800*  * Si es correcta: asigna el proximo numero de prestamo,      *
001900*    calcula la fecha de vencimiento (fecha de prestamo mas el  *
002000*    periodo de prestamo, por defecto 7 dias corridos, via el   *
002100*    subprograma RUTFEC), graba el prestamo con estado          *
002200*    PENDIENTE y multa cero, y descuenta en uno los ejemplares   *
002300*    disponibles del libro. Las dos actualizaciones (PRESTA y   *
002400*    LIBRO) se graban juntas o no se graban ninguna.             *
002500*  * Los maestros de SOCIO y LIBRO se cargan en tabla en        *
002600*    memoria (de solo lectura); el maestro de PRESTA se         *
002700*    arrastra y se vuelca completo junto con los prestamos      *
002800*    nuevos; el maestro de LIBRO se vuelca con las existencias  *
002900*    actualizadas.                                               *
003000****************************************************************
003100*    HISTORIAL DE MODIFICACIONES                                *
003200*--------------------------------------------------------------*
003300* 04/11/87 MSO -------- ALTA DEL PROGRAMA (PEDIDO 4223).        *
003400* 19/06/90 RGA -------- SE INCORPORA LA LLAMADA A RUTFEC PARA    *
003500*                       LA FECHA DE VENCIMIENTO, ANTES SE        *
003600*                       CALCULABA SUMANDO 7 AL DIA SIN           *
003700*                       CONSIDERAR CAMBIO DE MES (PEDIDO 4589). *
003800* 11/03/93 MSO -------- EL PERIODO DE PRESTAMO SE PARAMETRIZA    *
003900*                       EN WS-PERIODO-PRESTAMO, ANTES ESTABA     *
004000*                       FIJO EN EL CODIGO (PEDIDO 4769).         *
004100* 22/09/97 RGA -------- WS-TB-LIBRO Y WS-TB-SOCIO LLEVADAS A     *
004200*                       2000 OCURRENCIAS (PEDIDO 4958).          *
004300* 14/01/99 DLV -------- REMEDIACION Y2K: PRE-FEC-PRESTAMO Y      *
004400*                       PRE-FEC-VENCTO YA USABAN AAAA DE 4       *
004500*                       DIGITOS; SE REVISO LA LLAMADA A RUTFEC   *
004600*                       PARA CONFIRMAR QUE NO DEPENDE DE         *
004700*                       VENTANA DE SIGLO (PROYECTO Y2K - PEDIDO  *
004800*                       5021).                                   *
004900* 02/08/03 NBT -------- SE AGREGA EL NUMERO DE PRESTAMO AL       *
005000*                       LISTADO DE RECHAZOS PARA FACILITAR EL    *
005100*                       SEGUIMIENTO (PEDIDO 5176).               *
005110* 06/04/06 RGA -------- PRE-FEC-PRESTAMO Y PMOV-FEC-PRESTAMO SE   *
005120*                       AMPLIAN A FECHA-HORA DE 14 DIGITOS        *
005130*                       (AAAAMMDDHHMMSS), TOMANDO BYTES DEL       *
005140*                       RELLENO FUTURO DEL MAESTRO; RUTFEC SIGUE  *
005150*                       RECIBIENDO SOLO LOS PRIMEROS 8 DIGITOS    *
005160*                       (PEDIDO 5244).                           *
005200****************************************************************
005300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS DIGITO-PRE IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'
006000     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
006100            OFF STATUS IS WS-UPSI-TRAZA-OFF.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600     SELECT MAELIBVI ASSIGN TO DDMAELVI
006700     FILE STATUS IS FS-MAELIBVI.
006800
006900     SELECT MAESOCVI ASSIGN TO DDMAESVI
007000     FILE STATUS IS FS-MAESOCVI.
007100
007200     SELECT MAEPREVI ASSIGN TO DDMAEPVI
007300     FILE STATUS IS FS-MAEPREVI.
007400
007500     SELECT NOVEDAD  ASSIGN TO DDNOVEDA
007600     FILE STATUS IS FS-NOVEDAD.
007700
007800     SELECT MAELIBNU ASSIGN TO DDMAELNU
007900     FILE STATUS IS FS-MAELIBNU.
008000
008100     SELECT MAEPRENU ASSIGN TO DDMAEPNU
008200     FILE STATUS IS FS-MAEPRENU.
008300
008400     SELECT LISTADO  ASSIGN TO DDLISTA
008500     FILE STATUS IS FS-LISTADO.
008600
008700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  MAELIBVI
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400 01  REG-LIBRO-VIEJO.
009500     COPY CP-LIBRO.
009600
009700 FD  MAESOCVI
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000 01  REG-SOCIO-VIEJO.
010100     COPY CP-SOCIO.
010200
010300 FD  MAEPREVI
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-PRESTAMO-VIEJO.
010700     COPY CP-PRESTA.
010800
010900 FD  NOVEDAD
011000     BLOCK CONTAINS 0 RECORDS
011100     RECORDING MODE IS F.
011200 01  REG-MOV-PRESTAMO-E.
011300     COPY CP-PRESMOV.
011400 01  WS-MOV-PRESTAMO-RAW REDEFINES REG-MOV-PRESTAMO-E
011500                         PIC X(36).
011600
011700 FD  MAELIBNU
011800     BLOCK CONTAINS 0 RECORDS
011900     RECORDING MODE IS F.
012000 01  REG-LIBRO-NUEVO.
012100     COPY CP-LIBRO.
012200
012300 FD  MAEPRENU
012400     BLOCK CONTAINS 0 RECORDS
012500     RECORDING MODE IS F.
012600 01  REG-PRESTAMO-NUEVO.
012700     COPY CP-PRESTA.
012800
012900 FD  LISTADO
013000     BLOCK CONTAINS 0 RECORDS
013100     RECORDING MODE IS F.
013200 01  REG-SALIDA              PIC X(132).
013300
013400 WORKING-STORAGE SECTION.
013500*========================*
013600*----------- ARCHIVOS -------------------------------------------
013700 77  FS-MAELIBVI             PIC XX       VALUE SPACES.
013800 77  FS-MAESOCVI             PIC XX       VALUE SPACES.
013900 77  FS-MAEPREVI             PIC XX       VALUE SPACES.
014000 77  FS-NOVEDAD              PIC XX       VALUE SPACES.
014100 77  FS-MAELIBNU             PIC XX       VALUE SPACES.
014200 77  FS-MAEPRENU             PIC XX       VALUE SPACES.
014300 77  FS-LISTADO              PIC XX       VALUE SPACES.
014400
014500 77  WS-STATUS-LIB           PIC X        VALUE 'N'.
014600     88  WS-FIN-LIB                          VALUE 'Y'.
014700     88  WS-NO-FIN-LIB                       VALUE 'N'.
014800 77  WS-STATUS-SOC           PIC X        VALUE 'N'.
014900     88  WS-FIN-SOC                          VALUE 'Y'.
015000     88  WS-NO-FIN-SOC                       VALUE 'N'.
015100 77  WS-STATUS-PRE           PIC X        VALUE 'N'.
015200     88  WS-FIN-PRE                          VALUE 'Y'.
015300     88  WS-NO-FIN-PRE                       VALUE 'N'.
015400 77  WS-STATUS-NOV           PIC X        VALUE 'N'.
015500     88  WS-FIN-NOV                          VALUE 'Y'.
015600     88  WS-NO-FIN-NOV                       VALUE 'N'.
015700
015800 77  WS-UPSI-TRAZA-ON        PIC X(01)    VALUE 'N'.
015900 77  WS-UPSI-TRAZA-OFF       PIC X(01)    VALUE 'N'.
016000
016100*----------- PARAMETRO DEL PERIODO DE PRESTAMO --------------------
016200 77  WS-PERIODO-PRESTAMO     PIC S9(05)   COMP VALUE +7.
016210*----------- SOLO LA PARTE FECHA (AAAAMMDD) DEL TIMESTAMP --------
016220 77  WS-FEC-PRESTAMO-SOLO    PIC 9(08)    VALUE ZEROS.
016300
016400*----------- TABLA DE LIBROS EN MEMORIA ---------------------------
016500 77  WS-TB-LIBRO-CANT        PIC 9(04)    COMP VALUE ZEROS.
016600 77  WS-IX-LIBRO             PIC 9(04)    COMP VALUE ZEROS.
016700 01  WS-TB-LIBRO.
016800     03  WS-TB-LIBRO-OCU OCCURS 2000 TIMES
016900                         INDEXED BY WS-IX-TABLA-LIB.
017000         05  WS-TB-ISBN          PIC X(13).
017100         05  WS-TB-REG-LIBRO     PIC X(165).
017200 01  WS-TB-LIBRO-R REDEFINES WS-TB-LIBRO.
017300     03  WS-TB-LIBRO-R-OCU OCCURS 2000 TIMES.
017400         05  FILLER              PIC X(13).
017500         05  WS-TB-LIBRO-VISTA.
017600             COPY CP-LIBRO.
017700
017800*----------- TABLA DE SOCIOS EN MEMORIA ---------------------------
017900 77  WS-TB-SOCIO-CANT        PIC 9(04)    COMP VALUE ZEROS.
018000 77  WS-IX-SOCIO             PIC 9(04)    COMP VALUE ZEROS.
018100 01  WS-TB-SOCIO.
018200     03  WS-TB-SOCIO-OCU OCCURS 2000 TIMES
018300                         INDEXED BY WS-IX-TABLA-SOC.
018400         05  WS-TB-SOCIO-NRO     PIC 9(06).
018500         05  WS-TB-REG-SOCIO     PIC X(100).
018600 01  WS-TB-SOCIO-R REDEFINES WS-TB-SOCIO.
018700     03  WS-TB-SOCIO-R-OCU OCCURS 2000 TIMES.
018800         05  FILLER              PIC 9(06).
018900         05  WS-TB-SOCIO-VISTA.
019000             COPY CP-SOCIO.
019100
019200 77  WS-FLAG-LIB-ENCONTRO    PIC X(01)    VALUE 'N'.
019300     88  WS-LIBRO-ENCONTRADO                 VALUE 'S'.
019400     88  WS-LIBRO-NO-ENCONTRADO              VALUE 'N'.
019500 77  WS-FLAG-SOC-ENCONTRO    PIC X(01)    VALUE 'N'.
019600     88  WS-SOCIO-ENCONTRADO                 VALUE 'S'.
019700     88  WS-SOCIO-NO-ENCONTRADO              VALUE 'N'.
019800
019900*----------- NUMERACION DE PRESTAMOS -------------------------------
020000 77  WS-ULT-PRESTAMO-NRO     PIC 9(08)    COMP VALUE ZEROS.
020100
020200*----------- CONTADORES --------------------------------------------
020300 77  WS-NOV-LEIDAS           PIC 9(05)    COMP VALUE ZEROS.
020400 77  WS-PRESTAMOS-OK         PIC 9(05)    COMP VALUE ZEROS.
020500 77  WS-RECHAZADAS           PIC 9(05)    COMP VALUE ZEROS.
020600
020700*----------- LINKAGE PARA EL SUBPROGRAMA DE FECHAS ------------------
020800 01  PARM-RUTFEC.
020900     COPY CP-PARFEC.
021000
021100*----------- VARIABLES DE VALIDACION ---------------------------------
021200 77  WS-MOTIVO-RECHAZO       PIC X(40)    VALUE SPACES.
021300 77  WS-PGMRUT               PIC X(08)    VALUE 'RUTFEC'.
021400
021500*----------- IMPRESION -----------------------------------------------
021600 77  WS-LINE                 PIC X(132)   VALUE ALL '='.
021700 77  WS-LINE2                PIC X(132)   VALUE ALL '-'.
021800
021900 01  IMP-TITULO.
022000     03  FILLER              PIC X(05)    VALUE SPACES.
022100     03  FILLER              PIC X(40)    VALUE
022200               'NOVABOOK - RECHAZOS REGISTRACION DE PRESTAMOS'.
022300
022400 01  IMP-SUBTITULO.
022500     03  FILLER              PIC X(01)    VALUE SPACES.
022600     03  IMP-SUB-ISBN        PIC X(13)    VALUE 'ISBN'.
022700     03  FILLER              PIC X(03)    VALUE SPACES.
022800     03  IMP-SUB-SOCIO       PIC X(06)    VALUE 'SOCIO'.
022900     03  FILLER              PIC X(03)    VALUE SPACES.
023000     03  IMP-SUB-MOTIVO      PIC X(40)    VALUE 'MOTIVO DEL RECHAZO'.
023100
023200 01  IMP-REG-RECHAZO.
023300     03  FILLER              PIC X(01)    VALUE SPACES.
023400     03  IMP-ISBN            PIC X(13).
023500     03  FILLER              PIC X(03)    VALUE SPACES.
023600     03  IMP-SOCIO-NRO       PIC ZZZZZ9.
023700     03  FILLER              PIC X(03)    VALUE SPACES.
023800     03  IMP-MOTIVO          PIC X(40).
023900
024000 01  IMP-TOTALES.
024100     03  FILLER              PIC X(05)    VALUE SPACES.
024200     03  FILLER              PIC X(21)    VALUE 'TOTAL NOVEDADES LEIDAS: '.
024300     03  IMP-TOT-LEIDAS      PIC ZZZZ9.
024400     03  FILLER              PIC X(05)    VALUE SPACES.
024500     03  FILLER              PIC X(18)    VALUE 'TOTAL PRESTAMOS: '.
024600     03  IMP-TOT-PRESTA      PIC ZZZZ9.
024700     03  FILLER              PIC X(05)    VALUE SPACES.
024800     03  FILLER              PIC X(18)    VALUE 'TOTAL RECHAZADAS: '.
024900     03  IMP-TOT-RECHAZ      PIC ZZZZ9.
025000
025100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025200 PROCEDURE DIVISION.
025300
025400 MAIN-PROGRAM-I.
025500
025600     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
025700     PERFORM 2000-PROCESO-I     THRU 2000-PROCESO-F
025800                                 UNTIL WS-FIN-NOV
025900     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
026000
026100 MAIN-PROGRAM-F. GOBACK.
026200
026300*---- APERTURA DE ARCHIVOS Y CARGA DE TABLAS ---------------------
026400 1000-INICIO-I.
026500
026600     SET WS-NO-FIN-LIB  TO TRUE
026700     SET WS-NO-FIN-SOC  TO TRUE
026800     SET WS-NO-FIN-PRE  TO TRUE
026900     SET WS-NO-FIN-NOV  TO TRUE
027000     MOVE ZEROS TO WS-TB-LIBRO-CANT WS-TB-SOCIO-CANT
027100     MOVE ZEROS TO WS-ULT-PRESTAMO-NRO
027200
027300     OPEN INPUT  MAELIBVI MAESOCVI MAEPREVI NOVEDAD
027400     OPEN OUTPUT MAELIBNU MAEPRENU LISTADO
027500
027600     IF FS-MAELIBVI IS NOT EQUAL '00' OR
027700        FS-MAESOCVI IS NOT EQUAL '00' OR
027800        FS-MAEPREVI IS NOT EQUAL '00' OR
027900        FS-NOVEDAD  IS NOT EQUAL '00' OR
028000        FS-MAELIBNU IS NOT EQUAL '00' OR
028100        FS-MAEPRENU IS NOT EQUAL '00' OR
028200        FS-LISTADO  IS NOT EQUAL '00'
028300        DISPLAY '* ERROR EN OPEN - VER FILE STATUS'
028400        MOVE 9999 TO RETURN-CODE
028500        SET WS-FIN-NOV TO TRUE
028600     END-IF
028700
028800     MOVE IMP-TITULO    TO REG-SALIDA
028900     WRITE REG-SALIDA
029000     MOVE WS-LINE       TO REG-SALIDA
029100     WRITE REG-SALIDA
029200     MOVE IMP-SUBTITULO TO REG-SALIDA
029300     WRITE REG-SALIDA
029400     MOVE WS-LINE2      TO REG-SALIDA
029500     WRITE REG-SALIDA
029600
029700     PERFORM 1100-CARGAR-LIBROS-I  THRU 1100-CARGAR-LIBROS-F
029800     PERFORM 1200-CARGAR-SOCIOS-I  THRU 1200-CARGAR-SOCIOS-F
029900     PERFORM 1300-CARGAR-PRESTA-I  THRU 1300-CARGAR-PRESTA-F
030000
030100     PERFORM 2100-LEER-NOVEDAD-I   THRU 2100-LEER-NOVEDAD-F.
030200
030300 1000-INICIO-F. EXIT.
030400
030500*---- CARGA LA TABLA DE LIBROS ------------------------------------
030600 1100-CARGAR-LIBROS-I.
030700
030800     READ MAELIBVI INTO REG-LIBRO-VIEJO
030900     EVALUATE FS-MAELIBVI
031000        WHEN '00'   CONTINUE
031100        WHEN '10'   SET WS-FIN-LIB TO TRUE
031200        WHEN OTHER
031300           DISPLAY '* ERROR EN READ MAELIBVI = ' FS-MAELIBVI
031400           MOVE 9999 TO RETURN-CODE
031500           SET WS-FIN-LIB TO TRUE
031600     END-EVALUATE
031700
031800     PERFORM 1150-CARGAR-LIBRO-UNO-I THRU 1150-CARGAR-LIBRO-UNO-F
031900                                     UNTIL WS-FIN-LIB.
032000
032100 1100-CARGAR-LIBROS-F. EXIT.
032200
032300 1150-CARGAR-LIBRO-UNO-I.
032400
032500     ADD 1 TO WS-TB-LIBRO-CANT
032600     SET WS-IX-LIBRO TO WS-TB-LIBRO-CANT
032700     MOVE LIB-ISBN TO WS-TB-ISBN (WS-IX-LIBRO)
032800     MOVE REG-LIBRO-VIEJO TO WS-TB-REG-LIBRO (WS-IX-LIBRO)
032900
033000     READ MAELIBVI INTO REG-LIBRO-VIEJO
033100     EVALUATE FS-MAELIBVI
033200        WHEN '00'   CONTINUE
033300        WHEN '10'   SET WS-FIN-LIB TO TRUE
033400        WHEN OTHER
033500           DISPLAY '* ERROR EN READ MAELIBVI = ' FS-MAELIBVI
033600           MOVE 9999 TO RETURN-CODE
033700           SET WS-FIN-LIB TO TRUE
033800     END-EVALUATE.
033900
034000 1150-CARGAR-LIBRO-UNO-F. EXIT.
034100
034200*---- CARGA LA TABLA DE SOCIOS ------------------------------------
034300 1200-CARGAR-SOCIOS-I.
034400
034500     READ MAESOCVI INTO REG-SOCIO-VIEJO
034600     EVALUATE FS-MAESOCVI
034700        WHEN '00'   CONTINUE
034800        WHEN '10'   SET WS-FIN-SOC TO TRUE
034900        WHEN OTHER
035000           DISPLAY '* ERROR EN READ MAESOCVI = ' FS-MAESOCVI
035100           MOVE 9999 TO RETURN-CODE
035200           SET WS-FIN-SOC TO TRUE
035300     END-EVALUATE
035400
035500     PERFORM 1250-CARGAR-SOCIO-UNO-I THRU 1250-CARGAR-SOCIO-UNO-F
035600                                     UNTIL WS-FIN-SOC.
035700
035800 1200-CARGAR-SOCIOS-F. EXIT.
035900
036000 1250-CARGAR-SOCIO-UNO-I.
036100
036200     ADD 1 TO WS-TB-SOCIO-CANT
036300     SET WS-IX-SOCIO TO WS-TB-SOCIO-CANT
036400     MOVE SOC-NRO TO WS-TB-SOCIO-NRO (WS-IX-SOCIO)
036500     MOVE REG-SOCIO-VIEJO TO WS-TB-REG-SOCIO (WS-IX-SOCIO)
036600
036700     READ MAESOCVI INTO REG-SOCIO-VIEJO
036800     EVALUATE FS-MAESOCVI
036900        WHEN '00'   CONTINUE
037000        WHEN '10'   SET WS-FIN-SOC TO TRUE
037100        WHEN OTHER
037200           DISPLAY '* ERROR EN READ MAESOCVI = ' FS-MAESOCVI
037300           MOVE 9999 TO RETURN-CODE
037400           SET WS-FIN-SOC TO TRUE
037500     END-EVALUATE.
037600
037700 1250-CARGAR-SOCIO-UNO-F. EXIT.
037800
037900*---- ARRASTRE DEL MAESTRO VIEJO DE PRESTAMOS AL NUEVO -----------
038000*     (NO SE BUSCA POR NUMERO; LOS PRESTAMOS VIEJOS SE COPIAN
038100*      TAL CUAL Y SE ACTUALIZA WS-ULT-PRESTAMO-NRO)
038200 1300-CARGAR-PRESTA-I.
038300
038400     READ MAEPREVI INTO REG-PRESTAMO-VIEJO
038500     EVALUATE FS-MAEPREVI
038600        WHEN '00'   CONTINUE
038700        WHEN '10'   SET WS-FIN-PRE TO TRUE
038800        WHEN OTHER
038900           DISPLAY '* ERROR EN READ MAEPREVI = ' FS-MAEPREVI
039000           MOVE 9999 TO RETURN-CODE
039100           SET WS-FIN-PRE TO TRUE
039200     END-EVALUATE
039300
039400     PERFORM 1350-CARGAR-PRESTA-UNO-I
039500        THRU 1350-CARGAR-PRESTA-UNO-F
039600        UNTIL WS-FIN-PRE.
039700
039800 1300-CARGAR-PRESTA-F. EXIT.
039900
040000 1350-CARGAR-PRESTA-UNO-I.
040100
040200     IF PRE-NRO-PRESTAMO IS GREATER THAN WS-ULT-PRESTAMO-NRO
040300        MOVE PRE-NRO-PRESTAMO TO WS-ULT-PRESTAMO-NRO
040400     END-IF
040500
040600     MOVE REG-PRESTAMO-VIEJO TO REG-PRESTAMO-NUEVO
040700     WRITE REG-PRESTAMO-NUEVO
040800
040900     READ MAEPREVI INTO REG-PRESTAMO-VIEJO
041000     EVALUATE FS-MAEPREVI
041100        WHEN '00'   CONTINUE
041200        WHEN '10'   SET WS-FIN-PRE TO TRUE
041300        WHEN OTHER
041400           DISPLAY '* ERROR EN READ MAEPREVI = ' FS-MAEPREVI
041500           MOVE 9999 TO RETURN-CODE
041600           SET WS-FIN-PRE TO TRUE
041700     END-EVALUATE.
041800
041900 1350-CARGAR-PRESTA-UNO-F. EXIT.
042000
042100*---- CUERPO DEL PROCESO: UNA NOVEDAD DE PRESTAMO POR ITERACION --
042200 2000-PROCESO-I.
042300
042400     PERFORM 2300-REGISTRAR-PRESTAMO-I
042500        THRU 2300-REGISTRAR-PRESTAMO-F
042600
042700     PERFORM 2100-LEER-NOVEDAD-I THRU 2100-LEER-NOVEDAD-F.
042800
042900 2000-PROCESO-F. EXIT.
043000
043100*---- LECTURA DE UNA NOVEDAD DE PRESTAMO --------------------------
043200 2100-LEER-NOVEDAD-I.
043300
043400     READ NOVEDAD INTO REG-MOV-PRESTAMO-E
043500     EVALUATE FS-NOVEDAD
043600        WHEN '00'
043700           ADD 1 TO WS-NOV-LEIDAS
043800        WHEN '10'
043900           SET WS-FIN-NOV TO TRUE
044000        WHEN OTHER
044100           DISPLAY '* ERROR EN READ NOVEDAD = ' FS-NOVEDAD
044200           MOVE 9999 TO RETURN-CODE
044300           SET WS-FIN-NOV TO TRUE
044400     END-EVALUATE.
044500
044600 2100-LEER-NOVEDAD-F. EXIT.
044700
044800*---- BUSQUEDA DEL LIBRO Y DEL SOCIO ------------------------------
044900 2200-BUSCAR-LIBRO-SOCIO-I.
045000
045100     SET WS-LIBRO-NO-ENCONTRADO TO TRUE
045200     SET WS-IX-TABLA-LIB TO 1
045300     IF WS-TB-LIBRO-CANT IS GREATER THAN ZEROS
045400        SEARCH WS-TB-LIBRO-OCU
045500           AT END
045600              SET WS-LIBRO-NO-ENCONTRADO TO TRUE
045700           WHEN WS-TB-ISBN (WS-IX-TABLA-LIB) = PMOV-ISBN
045800              SET WS-LIBRO-ENCONTRADO TO TRUE
045900        END-SEARCH
046000     END-IF
046100
046200     SET WS-SOCIO-NO-ENCONTRADO TO TRUE
046300     SET WS-IX-TABLA-SOC TO 1
046400     IF WS-TB-SOCIO-CANT IS GREATER THAN ZEROS
046500        SEARCH WS-TB-SOCIO-OCU
046600           AT END
046700              SET WS-SOCIO-NO-ENCONTRADO TO TRUE
046800           WHEN WS-TB-SOCIO-NRO (WS-IX-TABLA-SOC) = PMOV-SOCIO-NRO
046900              SET WS-SOCIO-ENCONTRADO TO TRUE
047000        END-SEARCH
047100     END-IF.
047200
047300 2200-BUSCAR-LIBRO-SOCIO-F. EXIT.
047400
047500*---- REGISTRACION DE UN PRESTAMO ---------------------------------
047600 2300-REGISTRAR-PRESTAMO-I.
047700
047800     IF PMOV-ISBN IS EQUAL TO SPACES
047900        DISPLAY '* NOVEDAD CON ISBN EN BLANCO - REG = '
048000                WS-MOV-PRESTAMO-RAW
048100        MOVE 'ISBN EN BLANCO EN LA NOVEDAD' TO
048200             WS-MOTIVO-RECHAZO
048300        PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
048400     ELSE
048500        PERFORM 2310-VALIDAR-Y-GRABAR-I
048600           THRU 2310-VALIDAR-Y-GRABAR-F
048700     END-IF.
048800
048900 2300-REGISTRAR-PRESTAMO-F. EXIT.
049000
049100 2310-VALIDAR-Y-GRABAR-I.
049200
049300     PERFORM 2200-BUSCAR-LIBRO-SOCIO-I
049400        THRU 2200-BUSCAR-LIBRO-SOCIO-F
049500
049600     IF WS-SOCIO-NO-ENCONTRADO
049700        MOVE 'SOCIO NO EXISTE' TO WS-MOTIVO-RECHAZO
049800        PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
049900     ELSE
050000        MOVE WS-TB-REG-SOCIO (WS-IX-TABLA-SOC) TO REG-SOCIO-VIEJO
050100        IF SOC-INACTIVO
050200           MOVE 'SOCIO INACTIVO' TO WS-MOTIVO-RECHAZO
050300           PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
050400        ELSE
050500           IF WS-LIBRO-NO-ENCONTRADO
050600              MOVE 'LIBRO NO EXISTE' TO WS-MOTIVO-RECHAZO
050700              PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
050800           ELSE
050900              MOVE WS-TB-REG-LIBRO (WS-IX-TABLA-LIB)
051000                   TO REG-LIBRO-VIEJO
051100              IF LIB-EJEM-DISP IS LESS THAN 1
051200                 MOVE 'SIN EJEMPLARES DISPONIBLES' TO
051300                      WS-MOTIVO-RECHAZO
051400                 PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
051500              ELSE
051600                 PERFORM 2400-GRABAR-PRESTAMO-I
051700                    THRU 2400-GRABAR-PRESTAMO-F
051800              END-IF
051900           END-IF
052000        END-IF
052100     END-IF.
052200
052300 2310-VALIDAR-Y-GRABAR-F. EXIT.
052400
052500*---- CALCULA EL VENCIMIENTO, GRABA EL PRESTAMO Y ACTUALIZA LIBRO -
052600 2400-GRABAR-PRESTAMO-I.
052700
052750     MOVE PMOV-FEC-PRESTAMO (1:8) TO WS-FEC-PRESTAMO-SOLO
052800     MOVE '1'               TO PF-FUNCION
052900     MOVE WS-FEC-PRESTAMO-SOLO TO PF-FECHA-1
053000     MOVE WS-PERIODO-PRESTAMO TO PF-DIAS
053100
053200     CALL WS-PGMRUT USING PARM-RUTFEC
053300
053400     ADD 1 TO WS-ULT-PRESTAMO-NRO
053500     MOVE WS-ULT-PRESTAMO-NRO TO PRE-NRO-PRESTAMO
053600     MOVE PMOV-ISBN           TO PRE-ISBN
053700     MOVE PMOV-SOCIO-NRO      TO PRE-SOCIO-NRO
053800     MOVE PMOV-FEC-PRESTAMO   TO PRE-FEC-PRESTAMO
053900     MOVE PF-FECHA-RDO        TO PRE-FEC-VENCTO
054000     MOVE ZEROS               TO PRE-FEC-DEVOL
054100     MOVE ZEROS               TO PRE-MULTA
054200     SET  PRE-PENDIENTE       TO TRUE
054300
054400     MOVE REG-PRESTAMO-VIEJO  TO REG-PRESTAMO-NUEVO
054500     WRITE REG-PRESTAMO-NUEVO
054600
054700     SUBTRACT 1 FROM LIB-EJEM-DISP
054800     MOVE REG-LIBRO-VIEJO TO WS-TB-REG-LIBRO (WS-IX-TABLA-LIB)
054900
055000     ADD 1 TO WS-PRESTAMOS-OK.
055100
055200 2400-GRABAR-PRESTAMO-F. EXIT.
055300
055400*---- ESCRIBE UNA LINEA DE RECHAZO EN EL LISTADO -----------------
055500 2900-RECHAZAR-I.
055600
055700     ADD 1 TO WS-RECHAZADAS
055800     MOVE PMOV-ISBN        TO IMP-ISBN
055900     MOVE PMOV-SOCIO-NRO   TO IMP-SOCIO-NRO
056000     MOVE WS-MOTIVO-RECHAZO TO IMP-MOTIVO
056100     MOVE IMP-REG-RECHAZO  TO REG-SALIDA
056200     WRITE REG-SALIDA.
056300
056400 2900-RECHAZAR-F. EXIT.
056500
056600*---- VOLCADO DE LA TABLA DE LIBROS AL MAESTRO NUEVO Y CIERRE ----
056700 9999-FINAL-I.
056800
056900     SET WS-IX-LIBRO TO 1
057000     PERFORM 9100-GRABAR-LIBRO-I THRU 9100-GRABAR-LIBRO-F
057100                                 WS-TB-LIBRO-CANT TIMES
057200
057300     MOVE WS-LINE2          TO REG-SALIDA
057400     WRITE REG-SALIDA
057500     MOVE WS-NOV-LEIDAS     TO IMP-TOT-LEIDAS
057600     MOVE WS-PRESTAMOS-OK   TO IMP-TOT-PRESTA
057700     MOVE WS-RECHAZADAS     TO IMP-TOT-RECHAZ
057800     MOVE IMP-TOTALES       TO REG-SALIDA
057900     WRITE REG-SALIDA
058000
058100     DISPLAY 'PGMLPRE - NOVEDADES LEIDAS    : ' WS-NOV-LEIDAS
058200     DISPLAY 'PGMLPRE - PRESTAMOS GRABADOS   : ' WS-PRESTAMOS-OK
058300     DISPLAY 'PGMLPRE - RECHAZADAS            : ' WS-RECHAZADAS
058400
058500     CLOSE MAELIBVI MAESOCVI MAEPREVI NOVEDAD
058600           MAELIBNU MAEPRENU LISTADO.
058700
058800 9999-FINAL-F. EXIT.
058900
059000*---- GRABA UN REGISTRO DE LIBROS EN EL MAESTRO NUEVO -------------
059100 9100-GRABAR-LIBRO-I.
059200
059300     MOVE WS-TB-REG-LIBRO (WS-IX-LIBRO) TO REG-LIBRO-NUEVO
059400     WRITE REG-LIBRO-NUEVO
059500     SET WS-IX-LIBRO UP BY 1.
059600
059700 9100-GRABAR-LIBRO-F. EXIT.
059800*//////////////////////////////////////////////////////////////
